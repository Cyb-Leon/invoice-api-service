C FDCLIENT.CBL -- record description for the CLIENT master file.
C One record per invoice recipient, belonging to one CO-COMPANY-ID.
A:FD  CLIENT-FILE
B1:RECORD CONTAINS 246 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  CL-RECORD.
B1:05  CL-CLIENT-ID               PIC 9(10).
B1:05  CL-COMPANY-ID              PIC 9(10).
B1:05  CL-NAME                    PIC X(40).
B1:05  CL-CONTACT-PERSON          PIC X(30).
B1:05  CL-EMAIL                   PIC X(50).
B1:05  CL-PHONE                   PIC X(12).
B1:05  CL-PHONE-R REDEFINES CL-PHONE.
B2:10  CL-PHONE-LEAD              PIC X(03).
B2:10  CL-PHONE-REMAINDER         PIC X(09).
B1:05  CL-VAT-NUMBER              PIC X(10).
B1:05  CL-REG-NUMBER              PIC X(14).
B1:05  CL-CITY                    PIC X(20).
B1:05  CL-PROVINCE                PIC X(20).
B1:05  CL-POSTAL-CODE             PIC X(06).
B1:05  CL-ACTIVE                  PIC X(01).
B2:88  CL-IS-ACTIVE                   VALUE "Y".
B2:88  CL-NOT-ACTIVE                  VALUE "N".
B1:05  CL-CREDIT-LIMIT            PIC S9(13)V9(2).
B1:05  CL-PAYMENT-TERMS           PIC 9(03).
B1:05  FILLER                     PIC X(05).
