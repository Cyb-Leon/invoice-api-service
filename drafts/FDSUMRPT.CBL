C FDSUMRPT.CBL -- record description for the company summary
C 132-column print file; the calling program formats each line into
C SR-PRINT-RECORD before the WRITE.
A:FD  SUMMARY-REPORT
B1:RECORD CONTAINS 132 CHARACTERS
B1:LABEL RECORDS ARE OMITTED.
A:01  SR-PRINT-RECORD                PIC X(132).
