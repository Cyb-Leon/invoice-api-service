C
C APPLY-PAYMENTS
C
C Third step of the nightly run.  Matches each invoice on the working
C UPDATED-INVOICE-FILE against its PAYMENT records, edits each payment
C (positive amount, invoice must exist, invoice must be in a payable
C status, no over-payment), accumulates AMOUNT-PAID and derives the
C new status, and writes the invoice forward to PAID-INVOICE-FILE for
C the overdue step that follows.
C
A:IDENTIFICATION DIVISION.
A:PROGRAM-ID.  APPLY-PAYMENTS.
A:AUTHOR.      N MOKOENA.
A:INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
A:DATE-WRITTEN. 08/05/91.
A:DATE-COMPILED.
A:SECURITY.    UNCLASSIFIED.
C
C ----------------------------------------------------------------
C CHANGE LOG
C ----------------------------------------------------------------
C 08/05/91  NM  ORIGINAL PROGRAM.  IB-4471.
C 02/09/93  RPV REJECTED PAYMENTS AGAINST DRAFT INVOICES -- FINANCE
C               DOES NOT WANT A DEPOSIT RECORDED BEFORE THE INVOICE
C               IS SENT.  IB-4890.
C 06/14/94  RPV BALANCE-DUE IS NOW RECALCULATED FROM TOTAL-AMOUNT
C               MINUS AMOUNT-PAID EVERY TIME, NOT CARRIED FORWARD --
C               A ROUNDING DRIFT CROPPED UP ON MULTI-PAYMENT
C               INVOICES.  IB-5090.
C 03/02/95  RPV RECONCILED PAYMENTS ARE NOW SKIPPED ON RE-RUN --
C               PREVIOUSLY A RE-RUN OF THIS STEP DOUBLE-COUNTED
C               ANY PAYMENT THE BANK HAD ALREADY RECONCILED.
C               IB-5140.
C 05/17/96  TKN OVER-PAYMENT NOW REJECTED TO THE PENNY, PREVIOUS
C               EDIT ALLOWED A PAYMENT EQUAL TO BALANCE-DUE PLUS
C               ONE CENT THROUGH ON A ROUNDING FLUKE.  IB-5510.
C 01/06/99  TKN Y2K REMEDIATION -- PAYMENT-DATE ALREADY FULL
C               CCYYMMDD, VERIFIED NO WINDOWING LOGIC PRESENT.
C 09/30/00  DPS ADDED PARTIALLY-PAID STATUS DERIVATION, PER THE
C               FRANCHISE BILLING DESK REQUEST THAT PROMPTED THE
C               PFX-YYYY-NNNNN PREFIX CHANGE ELSEWHERE IN THE RUN.
C               IB-6180.
C ----------------------------------------------------------------
C
A:ENVIRONMENT DIVISION.
A:CONFIGURATION SECTION.
A:SPECIAL-NAMES.
B1:C01 IS TOP-OF-FORM.
A:INPUT-OUTPUT SECTION.
A:FILE-CONTROL.
C
B1:COPY "SLINVUPD.CBL".
B1:COPY "SLPAIDIN.CBL".
B1:COPY "SLPAYMT.CBL".
B1:COPY "SLVALID.CBL".
C
A:DATA DIVISION.
A:FILE SECTION.
C
B1:COPY "FDINVUPD.CBL".
B1:COPY "FDPAIDIN.CBL".
B1:COPY "FDPAYMT.CBL".
B1:COPY "FDVALID.CBL".
C
A:WORKING-STORAGE SECTION.
C
A:01  WT-EOF-SWITCHES.
B1:05  WT-INVOICE-EOF-SW          PIC X       VALUE "N".
B2:88  WT-INVOICE-EOF                 VALUE "Y".
B1:05  WT-PAYMENT-EOF-SW          PIC X       VALUE "N".
B2:88  WT-PAYMENT-EOF                 VALUE "Y".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-PAYMENT-HELD-SW-REC.
B1:05  WT-PAYMENT-HELD-SW             PIC X       VALUE "N".
B2:88  WT-PAYMENT-IS-HELD              VALUE "Y".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-PAYMENT-OK-SW-REC.
B1:05  WT-PAYMENT-OK-SW               PIC X       VALUE "Y".
B2:88  WT-PAYMENT-IS-OK                VALUE "Y".
B2:88  WT-PAYMENT-IS-BAD               VALUE "N".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-EXCEPTION-LINE.
B1:05  WT-EX-RECTYPE               PIC X(08)  VALUE "PAYMENT ".
B1:05  FILLER                      PIC X(01).
B1:05  WT-EX-KEY                   PIC X(10).
B1:05  FILLER                      PIC X(01).
B1:05  WT-EX-RULE                  PIC X(22).
B1:05  FILLER                      PIC X(01).
B1:05  WT-EX-REASON                PIC X(58).
B1:05  FILLER                      PIC X(31).
C
A:01  WT-COUNTERS.
B1:05  WT-PY-READ                 PIC 9(07) COMP VALUE 0.
B1:05  WT-PY-ACCEPTED             PIC 9(07) COMP VALUE 0.
B1:05  WT-PY-REJECTED             PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:PROCEDURE DIVISION.
C
A:0000-MAIN-CONTROL.
B1:OPEN INPUT UPDATED-INVOICE-FILE.
B1:OPEN INPUT PAYMENT-FILE.
B1:OPEN OUTPUT PAID-INVOICE-FILE.
B1:OPEN EXTEND VALIDATION-REPORT.
B1:PERFORM 0300-PROCESS-INVOICES THRU 0300-EXIT.
B1:CLOSE UPDATED-INVOICE-FILE.
B1:CLOSE PAYMENT-FILE.
B1:CLOSE PAID-INVOICE-FILE.
B1:CLOSE VALIDATION-REPORT.
B1:STOP RUN.
C
A:0300-PROCESS-INVOICES.
B1:PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
B1:PERFORM 0330-PROCESS-ONE-INVOICE THRU 0330-EXIT
B2:UNTIL WT-INVOICE-EOF.
A:0300-EXIT.
B1:EXIT.
C
A:0310-READ-INVOICE.
B1:READ UPDATED-INVOICE-FILE
B2:AT END MOVE "Y" TO WT-INVOICE-EOF-SW
B2:GO TO 0310-EXIT.
A:0310-EXIT.
B1:EXIT.
C
A:0320-READ-PAYMENT.
B1:IF WT-PAYMENT-IS-HELD
B2:GO TO 0320-EXIT.
B1:READ PAYMENT-FILE
B2:AT END MOVE "Y" TO WT-PAYMENT-EOF-SW
B2:GO TO 0320-EXIT.
B1:MOVE "Y" TO WT-PAYMENT-HELD-SW.
A:0320-EXIT.
B1:EXIT.
C
A:0330-PROCESS-ONE-INVOICE.
B1:MOVE SPACES TO IP-RECORD.
B1:MOVE IU-INVOICE-ID TO IP-INVOICE-ID.
B1:MOVE IU-INVOICE-NUMBER TO IP-INVOICE-NUMBER.
B1:MOVE IU-COMPANY-ID TO IP-COMPANY-ID.
B1:MOVE IU-CLIENT-ID TO IP-CLIENT-ID.
B1:MOVE IU-ISSUE-DATE TO IP-ISSUE-DATE.
B1:MOVE IU-DUE-DATE TO IP-DUE-DATE.
B1:MOVE IU-STATUS TO IP-STATUS.
B1:MOVE IU-SUBTOTAL TO IP-SUBTOTAL.
B1:MOVE IU-VAT-RATE TO IP-VAT-RATE.
B1:MOVE IU-VAT-AMOUNT TO IP-VAT-AMOUNT.
B1:MOVE IU-DISCOUNT-PCT TO IP-DISCOUNT-PCT.
B1:MOVE IU-DISCOUNT-AMOUNT TO IP-DISCOUNT-AMOUNT.
B1:MOVE IU-TOTAL-AMOUNT TO IP-TOTAL-AMOUNT.
B1:MOVE IU-AMOUNT-PAID TO IP-AMOUNT-PAID.
B1:MOVE IU-BALANCE-DUE TO IP-BALANCE-DUE.
B1:MOVE IU-CURRENCY TO IP-CURRENCY.
B1:MOVE IU-REFERENCE-NUMBER TO IP-REFERENCE-NUMBER.
B1:MOVE IU-PO-NUMBER TO IP-PO-NUMBER.
B1:PERFORM 0320-READ-PAYMENT THRU 0320-EXIT.
A:0331-CONSUME-PAYMENTS.
B1:IF WT-PAYMENT-EOF
B2:GO TO 0335-FINISH.
B1:IF PY-INVOICE-ID > IU-INVOICE-ID
B2:GO TO 0335-FINISH.
B1:IF PY-INVOICE-ID < IU-INVOICE-ID
B2:MOVE "ORPHAN PAYMENT" TO WT-EX-RULE
B2:MOVE PY-INVOICE-ID TO WT-EX-KEY
B2:MOVE "PAYMENT REFERS TO UNKNOWN INVOICE-ID" TO WT-EX-REASON
B2:PERFORM 0810-WRITE-EXCEPTION THRU 0810-EXIT
B2:ADD 1 TO WT-PY-READ
B2:ADD 1 TO WT-PY-REJECTED
B2:MOVE "N" TO WT-PAYMENT-HELD-SW
B2:PERFORM 0320-READ-PAYMENT THRU 0320-EXIT
B2:GO TO 0331-CONSUME-PAYMENTS.
B1:ADD 1 TO WT-PY-READ.
B1:PERFORM 0340-EDIT-ONE-PAYMENT THRU 0340-EXIT.
B1:IF WT-PAYMENT-IS-OK
B2:PERFORM 0350-APPLY-ONE-PAYMENT THRU 0350-EXIT
B2:ADD 1 TO WT-PY-ACCEPTED
B1:ELSE
B2:PERFORM 0810-WRITE-EXCEPTION THRU 0810-EXIT
B2:ADD 1 TO WT-PY-REJECTED.
B1:MOVE "N" TO WT-PAYMENT-HELD-SW.
B1:PERFORM 0320-READ-PAYMENT THRU 0320-EXIT.
B1:GO TO 0331-CONSUME-PAYMENTS.
A:0335-FINISH.
B1:PERFORM 0360-DERIVE-STATUS THRU 0360-EXIT.
B1:WRITE IP-RECORD.
B1:PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
A:0330-EXIT.
B1:EXIT.
C
A:0340-EDIT-ONE-PAYMENT.
B1:MOVE "Y" TO WT-PAYMENT-OK-SW.
B1:MOVE PY-INVOICE-ID TO WT-EX-KEY.
B1:IF PY-IS-RECONCILED
B2:MOVE "N" TO WT-PAYMENT-OK-SW
B2:MOVE "RECONCILED" TO WT-EX-RULE
B2:MOVE "PAYMENT ALREADY RECONCILED, CANNOT REAPPLY" TO
B3:WT-EX-REASON
B2:GO TO 0340-EXIT.
B1:IF PY-AMOUNT NOT > 0
B2:MOVE "N" TO WT-PAYMENT-OK-SW
B2:MOVE "U3 RULE 1" TO WT-EX-RULE
B2:MOVE "PAYMENT AMOUNT MUST BE GREATER THAN ZERO" TO
B3:WT-EX-REASON
B2:GO TO 0340-EXIT.
B1:IF IP-STATUS-PAID OR IP-STATUS-CANCELLED OR IP-STATUS-DRAFT
B2:MOVE "N" TO WT-PAYMENT-OK-SW
B2:MOVE "U3 RULE 3" TO WT-EX-RULE
B2:MOVE "INVOICE NOT IN A PAYABLE STATUS" TO WT-EX-REASON
B2:GO TO 0340-EXIT.
B1:IF PY-AMOUNT > IP-BALANCE-DUE
B2:MOVE "N" TO WT-PAYMENT-OK-SW
B2:MOVE "U3 RULE 4" TO WT-EX-RULE
B2:MOVE "PAYMENT EXCEEDS BALANCE DUE" TO WT-EX-REASON.
A:0340-EXIT.
B1:EXIT.
C
A:0350-APPLY-ONE-PAYMENT.
B1:ADD PY-AMOUNT TO IP-AMOUNT-PAID.
B1:COMPUTE IP-BALANCE-DUE = IP-TOTAL-AMOUNT - IP-AMOUNT-PAID.
A:0350-EXIT.
B1:EXIT.
C
A:0360-DERIVE-STATUS.
B1:IF IP-STATUS-PAID OR IP-STATUS-CANCELLED OR IP-STATUS-DRAFT
B2:GO TO 0360-EXIT.
B1:IF IP-BALANCE-DUE NOT > 0
B2:MOVE "PAID" TO IP-STATUS
B2:GO TO 0360-EXIT.
B1:IF IP-AMOUNT-PAID > 0
B2:MOVE "PARTIALLY-PAID" TO IP-STATUS.
A:0360-EXIT.
B1:EXIT.
C
A:0810-WRITE-EXCEPTION.
B1:MOVE SPACES TO VR-PRINT-RECORD.
B1:STRING WT-EX-RECTYPE DELIMITED BY SIZE
B2:WT-EX-KEY DELIMITED BY SIZE
B2:WT-EX-RULE DELIMITED BY SIZE
B2:WT-EX-REASON DELIMITED BY SIZE
B2:INTO VR-PRINT-RECORD.
B1:WRITE VR-PRINT-RECORD.
A:0810-EXIT.
B1:EXIT.
