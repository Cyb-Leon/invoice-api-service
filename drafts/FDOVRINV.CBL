C FDOVRINV.CBL -- record description for OVERDUE-INVOICE-FILE, the
C final generation of the working invoice file.  Same layout as
C FDPAIDIN.CBL, IV- prefix, plus the overdue flag and day count the
C summary step needs for its overdue detail lines.
A:FD  OVERDUE-INVOICE-FILE
B1:RECORD CONTAINS 224 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  IV-RECORD.
B1:05  IV-INVOICE-ID              PIC 9(10).
B1:05  IV-INVOICE-NUMBER          PIC X(14).
B1:05  IV-INVOICE-NUMBER-R REDEFINES IV-INVOICE-NUMBER.
B2:10  IV-INV-PREFIX              PIC X(03).
B2:10  IV-INV-DASH-1              PIC X(01).
B2:10  IV-INV-YEAR                PIC X(04).
B2:10  IV-INV-DASH-2              PIC X(01).
B2:10  IV-INV-SEQUENCE            PIC X(05).
B1:05  IV-COMPANY-ID              PIC 9(10).
B1:05  IV-CLIENT-ID               PIC 9(10).
B1:05  IV-ISSUE-DATE              PIC 9(08).
B1:05  IV-ISSUE-DATE-R REDEFINES IV-ISSUE-DATE.
B2:10  IV-ISSUE-CCYY              PIC 9(04).
B2:10  IV-ISSUE-MM                PIC 9(02).
B2:10  IV-ISSUE-DD                PIC 9(02).
B1:05  IV-DUE-DATE                PIC 9(08).
B1:05  IV-DUE-DATE-R REDEFINES IV-DUE-DATE.
B2:10  IV-DUE-CCYY                PIC 9(04).
B2:10  IV-DUE-MM                  PIC 9(02).
B2:10  IV-DUE-DD                  PIC 9(02).
B1:05  IV-STATUS                  PIC X(14).
B2:88  IV-STATUS-DRAFT                VALUE "DRAFT".
B2:88  IV-STATUS-PENDING              VALUE "PENDING".
B2:88  IV-STATUS-SENT                 VALUE "SENT".
B2:88  IV-STATUS-PAID                 VALUE "PAID".
B2:88  IV-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
B2:88  IV-STATUS-OVERDUE              VALUE "OVERDUE".
B2:88  IV-STATUS-CANCELLED            VALUE "CANCELLED".
B2:88  IV-STATUS-REFUNDED             VALUE "REFUNDED".
B1:05  IV-SUBTOTAL                PIC S9(13)V9(2).
B1:05  IV-VAT-RATE                PIC 9(03)V9(2).
B1:05  IV-VAT-AMOUNT              PIC S9(13)V9(2).
B1:05  IV-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  IV-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
B1:05  IV-TOTAL-AMOUNT            PIC S9(13)V9(2).
B1:05  IV-AMOUNT-PAID             PIC S9(13)V9(2).
B1:05  IV-BALANCE-DUE             PIC S9(13)V9(2).
B1:05  IV-CURRENCY                PIC X(03).
B1:05  IV-REFERENCE-NUMBER        PIC X(20).
B1:05  IV-PO-NUMBER               PIC X(20).
B1:05  IV-OVERDUE-SW              PIC X(01)  VALUE "N".
B2:88  IV-IS-OVERDUE                  VALUE "Y".
B2:88  IV-NOT-OVERDUE                 VALUE "N".
B1:05  IV-DAYS-OVERDUE            PIC S9(05).
B1:05  FILLER                     PIC X(01).
