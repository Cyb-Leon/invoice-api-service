C SLSUMRPT.CBL -- FILE-CONTROL entry for the company summary
B1:SELECT SUMMARY-REPORT
B2:ASSIGN TO "SUMRPT"
B2:ORGANIZATION IS LINE SEQUENTIAL.
