C
C INVOICE-BATCH-DRIVER
C
C Top-level step of the nightly invoicing run.  Reads the one-record
C run-parameter file for the AS-OF processing date, prints the job
C banner to SYSOUT, then CALLs the five batch steps in the fixed order
C the franchise billing desk signed off on: validate the masters, cost
C out the invoices and assign numbers, apply payments, flag anything
C now overdue, and print the company summary.  No step is skipped or
C reordered -- each one's output file is the next one's input.
C
A:IDENTIFICATION DIVISION.
A:PROGRAM-ID.  INVOICE-BATCH-DRIVER.
A:AUTHOR.      N MOKOENA.
A:INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
A:DATE-WRITTEN. 07/05/91.
A:DATE-COMPILED.
A:SECURITY.    UNCLASSIFIED.
C
C ----------------------------------------------------------------
C CHANGE LOG
C ----------------------------------------------------------------
C 07/05/91  NM  ORIGINAL PROGRAM.  IB-4471.
C 06/14/94  RPV RUN ID NOW CARRIES A FOUR-DIGIT STEP SEQUENCE ALONG
C               WITH THE AS-OF DATE SO THE OPERATOR CAN TELL TWO
C               SAME-DAY RE-RUNS APART IN THE JOB LOG.  IB-5090.
C 03/02/95  RPV ADDED THE FLAG-OVERDUE-INVOICES CALL AS THE FOURTH
C               STEP, AHEAD OF THE SUMMARY REPORT.  IB-5140.
C 01/06/99  TKN Y2K REMEDIATION -- BANNER DATE EDITING VERIFIED
C               ACROSS THE CENTURY BOUNDARY, RUN-PARM CARRIES FULL
C               CCYY THROUGHOUT.
C 09/30/00  DPS COMPLETION BANNER NOW LISTS EACH STEP NAME AS IT
C               FINISHES, NOT JUST A SINGLE "RUN COMPLETE" LINE --
C               OPERATIONS WANTED TO SEE PROGRESS ON THE CONSOLE
C               DURING THE OVERNIGHT WINDOW.  IB-6180.
C ----------------------------------------------------------------
C
A:ENVIRONMENT DIVISION.
A:CONFIGURATION SECTION.
A:SPECIAL-NAMES.
B1:C01 IS TOP-OF-FORM.
A:INPUT-OUTPUT SECTION.
A:FILE-CONTROL.
C
B1:COPY "SLPARM.CBL".
C
A:DATA DIVISION.
A:FILE SECTION.
C
B1:COPY "FDPARM.CBL".
C
A:WORKING-STORAGE SECTION.
C
A:01  WT-RUN-PARAMETERS.
B1:05  WT-AS-OF-DATE              PIC 9(08).
B1:05  WT-AS-OF-DATE-R REDEFINES WT-AS-OF-DATE.
B2:10  WT-AS-OF-CCYY              PIC 9(04).
B2:10  WT-AS-OF-MM                PIC 9(02).
B2:10  WT-AS-OF-DD                PIC 9(02).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-BANNER-DATE-EDIT.
B1:05  WT-BANNER-DATE             PIC 9(08).
B1:05  WT-BANNER-DATE-R REDEFINES WT-BANNER-DATE.
B2:10  WT-BANNER-MM               PIC 9(02).
B2:10  WT-BANNER-DD               PIC 9(02).
B2:10  WT-BANNER-CCYY             PIC 9(04).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-RUN-ID.
B1:05  WT-RUN-ID-NUM              PIC 9(12).
B1:05  WT-RUN-ID-R REDEFINES WT-RUN-ID-NUM.
B2:10  WT-RUN-ID-DATE             PIC 9(08).
B2:10  WT-RUN-ID-SEQ              PIC 9(04).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-STEP-COUNTER-REC.
B1:05  WT-STEP-COUNTER                PIC 9(02) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-BANNER-LINE-1.
B1:05  FILLER          PIC X(27) VALUE "INVOICE BATCH RUN -- AS-OF ".
B1:05  WT-BL-MM                   PIC 99.
B1:05  FILLER                     PIC X(01) VALUE "/".
B1:05  WT-BL-DD                   PIC 99.
B1:05  FILLER                     PIC X(01) VALUE "/".
B1:05  WT-BL-CCYY                 PIC 9999.
C
A:01  WT-STEP-LINE.
B1:05  FILLER                     PIC X(09) VALUE "STEP ".
B1:05  WT-SL-NUMBER               PIC 9.
B1:05  FILLER                     PIC X(04) VALUE " OF ".
B1:05  WT-SL-TOTAL                PIC 9    VALUE 5.
B1:05  FILLER                     PIC X(04) VALUE " -- ".
B1:05  WT-SL-NAME                 PIC X(33).
C
A:PROCEDURE DIVISION.
C
A:0000-MAIN-CONTROL.
B1:PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
B1:PERFORM 0100-PRINT-RUN-BANNER THRU 0100-EXIT.
B1:PERFORM 0200-RUN-BATCH-STEPS THRU 0200-EXIT.
B1:PERFORM 0900-PRINT-COMPLETION-BANNER THRU 0900-EXIT.
B1:STOP RUN.
C
A:0050-READ-RUN-PARM.
B1:OPEN INPUT RUN-PARM-FILE.
B1:READ RUN-PARM-FILE
B2:AT END GO TO 0050-EXIT.
B1:MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
B1:CLOSE RUN-PARM-FILE.
A:0050-EXIT.
B1:EXIT.
C
A:0100-PRINT-RUN-BANNER.
B1:MOVE WT-AS-OF-MM TO WT-BANNER-MM.
B1:MOVE WT-AS-OF-DD TO WT-BANNER-DD.
B1:MOVE WT-AS-OF-CCYY TO WT-BANNER-CCYY.
B1:MOVE WT-AS-OF-DATE TO WT-RUN-ID-DATE.
B1:MOVE 0001 TO WT-RUN-ID-SEQ.
B1:MOVE WT-BANNER-MM TO WT-BL-MM.
B1:MOVE WT-BANNER-DD TO WT-BL-DD.
B1:MOVE WT-BANNER-CCYY TO WT-BL-CCYY.
B1:DISPLAY WT-BANNER-LINE-1.
A:0100-EXIT.
B1:EXIT.
C
A:0200-RUN-BATCH-STEPS.
B1:PERFORM 0210-STEP-VALIDATE THRU 0210-EXIT.
B1:PERFORM 0220-STEP-CALCULATE THRU 0220-EXIT.
B1:PERFORM 0230-STEP-APPLY-PAYMENTS THRU 0230-EXIT.
B1:PERFORM 0240-STEP-FLAG-OVERDUE THRU 0240-EXIT.
B1:PERFORM 0250-STEP-SUMMARY THRU 0250-EXIT.
A:0200-EXIT.
B1:EXIT.
C
A:0210-STEP-VALIDATE.
B1:ADD 1 TO WT-STEP-COUNTER.
B1:CALL "VALIDATE-MASTER-DATA".
B1:MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
B1:MOVE "VALIDATE-MASTER-DATA COMPLETE" TO WT-SL-NAME.
B1:DISPLAY WT-STEP-LINE.
A:0210-EXIT.
B1:EXIT.
C
A:0220-STEP-CALCULATE.
B1:ADD 1 TO WT-STEP-COUNTER.
B1:CALL "CALCULATE-INVOICE-TOTALS".
B1:MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
B1:MOVE "CALCULATE-INVOICE-TOTALS COMPLETE" TO WT-SL-NAME.
B1:DISPLAY WT-STEP-LINE.
A:0220-EXIT.
B1:EXIT.
C
A:0230-STEP-APPLY-PAYMENTS.
B1:ADD 1 TO WT-STEP-COUNTER.
B1:CALL "APPLY-PAYMENTS".
B1:MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
B1:MOVE "APPLY-PAYMENTS COMPLETE" TO WT-SL-NAME.
B1:DISPLAY WT-STEP-LINE.
A:0230-EXIT.
B1:EXIT.
C
A:0240-STEP-FLAG-OVERDUE.
B1:ADD 1 TO WT-STEP-COUNTER.
B1:CALL "FLAG-OVERDUE-INVOICES".
B1:MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
B1:MOVE "FLAG-OVERDUE-INVOICES COMPLETE" TO WT-SL-NAME.
B1:DISPLAY WT-STEP-LINE.
A:0240-EXIT.
B1:EXIT.
C
A:0250-STEP-SUMMARY.
B1:ADD 1 TO WT-STEP-COUNTER.
B1:CALL "COMPANY-SUMMARY-REPORT".
B1:MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
B1:MOVE "COMPANY-SUMMARY-REPORT COMPLETE" TO WT-SL-NAME.
B1:DISPLAY WT-STEP-LINE.
A:0250-EXIT.
B1:EXIT.
C
A:0900-PRINT-COMPLETION-BANNER.
B1:DISPLAY "INVOICE BATCH RUN COMPLETE -- ALL STEPS FINISHED".
A:0900-EXIT.
B1:EXIT.
