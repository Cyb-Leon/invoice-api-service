C SLINVOIC.CBL -- FILE-CONTROL entry for the raw INVOICE input
B1:SELECT INVOICE-FILE
B2:ASSIGN TO "INVOICE"
B2:ORGANIZATION IS LINE SEQUENTIAL.
