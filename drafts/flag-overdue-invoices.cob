C
C FLAG-OVERDUE-INVOICES
C
C Fourth step of the nightly run.  Compares each invoice's DUE-DATE
C against the run's AS-OF date; any invoice not already PAID,
C CANCELLED or REFUNDED whose due date has passed is marked OVERDUE
C and carries a DAYS-OVERDUE count forward for the summary step's
C ageing lines.
C
A:IDENTIFICATION DIVISION.
A:PROGRAM-ID.  FLAG-OVERDUE-INVOICES.
A:AUTHOR.      N MOKOENA.
A:INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
A:DATE-WRITTEN. 08/19/91.
A:DATE-COMPILED.
A:SECURITY.    UNCLASSIFIED.
C
C ----------------------------------------------------------------
C CHANGE LOG
C ----------------------------------------------------------------
C 08/19/91  NM  ORIGINAL PROGRAM.  IB-4471.
C 06/14/94  RPV DAY-COUNT ARITHMETIC PULLED OUT INTO PLDATE.CBL,
C               SHARED WITH THE SUMMARY REPORT'S AGEING LINE.
C               IB-5090.
C 03/02/95  RPV DRAFT INVOICES ARE NOW ELIGIBLE FOR THE OVERDUE
C               FLAG LIKE ANY OTHER NON-TERMINAL STATUS -- A DRAFT
C               SITTING PAST ITS DUE DATE STILL NEEDS TO SHOW ON
C               THE AGEING LIST.  IB-5140.
C 01/06/99  TKN Y2K REMEDIATION -- DUE-DATE AND AS-OF DATE ALREADY
C               FULL CCYYMMDD, VERIFIED PLDATE.CBL HANDLES THE
C               CENTURY BOUNDARY CORRECTLY (RAN TEST CASES ACROSS
C               12/31/1999 - 01/01/2000).
C 09/30/00  DPS EXCLUDED REFUNDED INVOICES FROM THE OVERDUE FLAG,
C               PER FINANCE MEMO -- A REFUNDED INVOICE IS CLOSED,
C               NOT OUTSTANDING.  IB-6180.
C ----------------------------------------------------------------
C
A:ENVIRONMENT DIVISION.
A:CONFIGURATION SECTION.
A:SPECIAL-NAMES.
B1:C01 IS TOP-OF-FORM.
A:INPUT-OUTPUT SECTION.
A:FILE-CONTROL.
C
B1:COPY "SLPAIDIN.CBL".
B1:COPY "SLOVRINV.CBL".
B1:COPY "SLPARM.CBL".
C
A:DATA DIVISION.
A:FILE SECTION.
C
B1:COPY "FDPAIDIN.CBL".
B1:COPY "FDOVRINV.CBL".
B1:COPY "FDPARM.CBL".
C
A:WORKING-STORAGE SECTION.
C
B1:COPY "wsdate.cbl".
C
A:01  WT-EOF-SWITCHES.
B1:05  WT-INVOICE-EOF-SW          PIC X       VALUE "N".
B2:88  WT-INVOICE-EOF                 VALUE "Y".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-RUN-PARAMETERS.
B1:05  WT-AS-OF-DATE              PIC 9(08).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-COUNTERS.
B1:05  WT-IN-READ                 PIC 9(07) COMP VALUE 0.
B1:05  WT-IN-OVERDUE               PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:PROCEDURE DIVISION.
C
A:0000-MAIN-CONTROL.
B1:PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
B1:OPEN INPUT PAID-INVOICE-FILE.
B1:OPEN OUTPUT OVERDUE-INVOICE-FILE.
B1:PERFORM 0300-PROCESS-INVOICES THRU 0300-EXIT.
B1:CLOSE PAID-INVOICE-FILE.
B1:CLOSE OVERDUE-INVOICE-FILE.
B1:STOP RUN.
C
A:0050-READ-RUN-PARM.
B1:OPEN INPUT RUN-PARM-FILE.
B1:READ RUN-PARM-FILE
B2:AT END GO TO 0050-EXIT.
B1:MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
B1:CLOSE RUN-PARM-FILE.
A:0050-EXIT.
B1:EXIT.
C
A:0300-PROCESS-INVOICES.
B1:PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
B1:PERFORM 0330-PROCESS-ONE-INVOICE THRU 0330-EXIT
B2:UNTIL WT-INVOICE-EOF.
A:0300-EXIT.
B1:EXIT.
C
A:0310-READ-INVOICE.
B1:READ PAID-INVOICE-FILE
B2:AT END MOVE "Y" TO WT-INVOICE-EOF-SW
B2:GO TO 0310-EXIT.
B1:ADD 1 TO WT-IN-READ.
A:0310-EXIT.
B1:EXIT.
C
A:0330-PROCESS-ONE-INVOICE.
B1:MOVE SPACES TO IV-RECORD.
B1:MOVE IP-INVOICE-ID TO IV-INVOICE-ID.
B1:MOVE IP-INVOICE-NUMBER TO IV-INVOICE-NUMBER.
B1:MOVE IP-COMPANY-ID TO IV-COMPANY-ID.
B1:MOVE IP-CLIENT-ID TO IV-CLIENT-ID.
B1:MOVE IP-ISSUE-DATE TO IV-ISSUE-DATE.
B1:MOVE IP-DUE-DATE TO IV-DUE-DATE.
B1:MOVE IP-STATUS TO IV-STATUS.
B1:MOVE IP-SUBTOTAL TO IV-SUBTOTAL.
B1:MOVE IP-VAT-RATE TO IV-VAT-RATE.
B1:MOVE IP-VAT-AMOUNT TO IV-VAT-AMOUNT.
B1:MOVE IP-DISCOUNT-PCT TO IV-DISCOUNT-PCT.
B1:MOVE IP-DISCOUNT-AMOUNT TO IV-DISCOUNT-AMOUNT.
B1:MOVE IP-TOTAL-AMOUNT TO IV-TOTAL-AMOUNT.
B1:MOVE IP-AMOUNT-PAID TO IV-AMOUNT-PAID.
B1:MOVE IP-BALANCE-DUE TO IV-BALANCE-DUE.
B1:MOVE IP-CURRENCY TO IV-CURRENCY.
B1:MOVE IP-REFERENCE-NUMBER TO IV-REFERENCE-NUMBER.
B1:MOVE IP-PO-NUMBER TO IV-PO-NUMBER.
B1:MOVE "N" TO IV-OVERDUE-SW.
B1:MOVE 0 TO IV-DAYS-OVERDUE.
B1:IF IV-STATUS-PAID OR IV-STATUS-CANCELLED OR IV-STATUS-REFUNDED
B2:GO TO 0335-WRITE.
B1:IF IV-DUE-DATE NOT < WT-AS-OF-DATE
B2:GO TO 0335-WRITE.
B1:MOVE IV-DUE-DATE TO WD-DATE-A.
B1:MOVE WT-AS-OF-DATE TO WD-DATE-B.
B1:PERFORM 9190-CALCULATE-DAYS-BETWEEN THRU 9190-EXIT.
B1:MOVE "Y" TO IV-OVERDUE-SW.
B1:MOVE WD-DAYS-RESULT TO IV-DAYS-OVERDUE.
B1:MOVE "OVERDUE" TO IV-STATUS.
B1:ADD 1 TO WT-IN-OVERDUE.
A:0335-WRITE.
B1:WRITE IV-RECORD.
B1:PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
A:0330-EXIT.
B1:EXIT.
C
B1:COPY "PLDATE.CBL".
