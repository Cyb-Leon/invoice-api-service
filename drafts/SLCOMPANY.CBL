C SLCOMPANY.CBL -- FILE-CONTROL entry for the COMPANY master file.
C Ledger-house style: SL- copybooks carry SELECT clauses, FD-
C copybooks carry the matching record description.
B1:SELECT COMPANY-FILE
B2:ASSIGN TO "COMPANY"
B2:ORGANIZATION IS LINE SEQUENTIAL.
