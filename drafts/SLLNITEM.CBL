C SLLNITEM.CBL -- FILE-CONTROL entry for the LINE-ITEM input file.
B1:SELECT LINE-ITEM-FILE
B2:ASSIGN TO "LNITEM"
B2:ORGANIZATION IS LINE SEQUENTIAL.
