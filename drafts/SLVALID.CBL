C SLVALID.CBL -- FILE-CONTROL entry for the validation/exception
C report, shared by the master-data pass and the payment pass.
B1:SELECT VALIDATION-REPORT
B2:ASSIGN TO "VALIDRPT"
B2:ORGANIZATION IS LINE SEQUENTIAL.
