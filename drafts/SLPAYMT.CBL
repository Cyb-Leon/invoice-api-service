C SLPAYMT.CBL -- FILE-CONTROL entry for the PAYMENT input file.
B1:SELECT PAYMENT-FILE
B2:ASSIGN TO "PAYMENT"
B2:ORGANIZATION IS LINE SEQUENTIAL.
