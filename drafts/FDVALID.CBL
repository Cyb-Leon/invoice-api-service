C FDVALID.CBL -- record description for the validation/exception
C report.  132-column print file; the calling program formats each
C line into VR-PRINT-RECORD before the WRITE.
A:FD  VALIDATION-REPORT
B1:RECORD CONTAINS 132 CHARACTERS
B1:LABEL RECORDS ARE OMITTED.
A:01  VR-PRINT-RECORD                PIC X(132).
