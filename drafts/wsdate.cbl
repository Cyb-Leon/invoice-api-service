C
C wsdate.cbl
C
C WORKING-STORAGE to be used together with PLDATE.CBL.
C Carries the month-name table (used by the summary report's
C monthly-revenue breakdown) and the working fields needed to turn
C two CCYYMMDD dates into a day count (used for U4 DAYS-OVERDUE).
C
C Variables the calling program loads before PERFORMing PLDATE.CBL:
C    WD-DATE-A, WD-DATE-B   -- the two dates to compare (B minus A)
C Variable PLDATE.CBL hands back:
C    WD-DAYS-RESULT         -- calendar days, A to B
C
A:01  WD-MONTH-NAME-VALUES.
B1:05  FILLER  PIC X(11)  VALUE "01JANUARY  ".
B1:05  FILLER  PIC X(11)  VALUE "02FEBRUARY ".
B1:05  FILLER  PIC X(11)  VALUE "03MARCH    ".
B1:05  FILLER  PIC X(11)  VALUE "04APRIL    ".
B1:05  FILLER  PIC X(11)  VALUE "05MAY      ".
B1:05  FILLER  PIC X(11)  VALUE "06JUNE     ".
B1:05  FILLER  PIC X(11)  VALUE "07JULY     ".
B1:05  FILLER  PIC X(11)  VALUE "08AUGUST   ".
B1:05  FILLER  PIC X(11)  VALUE "09SEPTEMBER".
B1:05  FILLER  PIC X(11)  VALUE "10OCTOBER  ".
B1:05  FILLER  PIC X(11)  VALUE "11NOVEMBER ".
B1:05  FILLER  PIC X(11)  VALUE "12DECEMBER ".
A:01  WD-MONTH-TABLE REDEFINES WD-MONTH-NAME-VALUES.
B1:05  WD-MONTH-ENTRY OCCURS 12 TIMES.
B2:10  WD-MONTH-NUMBER            PIC 99.
B2:10  WD-MONTH-NAME              PIC X(9).
A:01  WD-DAYS-IN-MONTH-VALUES.
B1:05  FILLER  PIC 99  VALUE 31.
B1:05  FILLER  PIC 99  VALUE 28.
B1:05  FILLER  PIC 99  VALUE 31.
B1:05  FILLER  PIC 99  VALUE 30.
B1:05  FILLER  PIC 99  VALUE 31.
B1:05  FILLER  PIC 99  VALUE 30.
B1:05  FILLER  PIC 99  VALUE 31.
B1:05  FILLER  PIC 99  VALUE 31.
B1:05  FILLER  PIC 99  VALUE 30.
B1:05  FILLER  PIC 99  VALUE 31.
B1:05  FILLER  PIC 99  VALUE 30.
B1:05  FILLER  PIC 99  VALUE 31.
A:01  WD-DIM-TABLE REDEFINES WD-DAYS-IN-MONTH-VALUES.
B1:05  WD-DIM-ENTRY OCCURS 12 TIMES  PIC 99.
A:01  WD-GENERIC-DATE                PIC 9(08).
A:01  WD-GENERIC-DATE-R REDEFINES WD-GENERIC-DATE.
B1:05  WD-GEN-CCYY                PIC 9(04).
B1:05  WD-GEN-MM                  PIC 9(02).
B1:05  WD-GEN-DD                  PIC 9(02).
A:01  WD-DATE-A                      PIC 9(08).
A:01  WD-DATE-B                      PIC 9(08).
A:01  WD-LEAP-YEAR-SWITCH             PIC X.
B1:88  WD-YEAR-IS-LEAP                    VALUE "Y".
B1:88  WD-YEAR-NOT-LEAP                   VALUE "N".
A:77  WD-LY-QUOTIENT-4               PIC 9(04) COMP.
A:77  WD-LY-REMAINDER-4              PIC 99    COMP.
A:77  WD-LY-QUOTIENT-100             PIC 9(04) COMP.
A:77  WD-LY-REMAINDER-100            PIC 999   COMP.
A:77  WD-LY-QUOTIENT-400             PIC 9(04) COMP.
A:77  WD-LY-REMAINDER-400            PIC 9(04) COMP.
A:77  WD-CALC-YR-1                   PIC 9(04) COMP.
A:77  WD-CALC-JULIAN                 PIC 9(07) COMP.
A:77  WD-JULIAN-A                    PIC 9(07) COMP.
A:77  WD-JULIAN-B                    PIC 9(07) COMP.
A:77  WD-MONTH-LOOP                  PIC 99    COMP.
A:77  WD-DAYS-RESULT                 PIC S9(07) COMP.
