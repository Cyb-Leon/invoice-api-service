C FDPAYMT.CBL -- record description for the PAYMENT input file.
A:FD  PAYMENT-FILE
B1:RECORD CONTAINS 80 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  PY-RECORD.
B1:05  PY-PAYMENT-ID              PIC 9(10).
B1:05  PY-INVOICE-ID              PIC 9(10).
B1:05  PY-AMOUNT                  PIC S9(13)V9(2).
B1:05  PY-PAYMENT-DATE            PIC 9(08).
B1:05  PY-PAYMENT-DATE-R REDEFINES PY-PAYMENT-DATE.
B2:10  PY-PAY-CCYY                PIC 9(04).
B2:10  PY-PAY-MM                  PIC 9(02).
B2:10  PY-PAY-DD                  PIC 9(02).
B1:05  PY-METHOD                  PIC X(12).
B2:88  PY-METHOD-EFT                  VALUE "EFT".
B2:88  PY-METHOD-CASH                 VALUE "CASH".
B2:88  PY-METHOD-CREDIT-CARD          VALUE "CREDIT-CARD".
B2:88  PY-METHOD-DEBIT-CARD           VALUE "DEBIT-CARD".
B2:88  PY-METHOD-CHEQUE               VALUE "CHEQUE".
B2:88  PY-METHOD-SNAPSCAN             VALUE "SNAPSCAN".
B2:88  PY-METHOD-ZAPPER               VALUE "ZAPPER".
B2:88  PY-METHOD-PAYFAST              VALUE "PAYFAST".
B2:88  PY-METHOD-OTHER                VALUE "OTHER".
B1:05  PY-REFERENCE-NUMBER        PIC X(20).
B1:05  PY-RECONCILED              PIC X(01).
B2:88  PY-IS-RECONCILED               VALUE "Y".
B2:88  PY-NOT-RECONCILED              VALUE "N".
B1:05  FILLER                     PIC X(03).
