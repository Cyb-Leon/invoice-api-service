C
C PLDATE.CBL
C
C Shared date-arithmetic paragraphs.  COPY this member into the
C PROCEDURE DIVISION of any program that has also COPYd wsdate.cbl
C into WORKING-STORAGE.  No intrinsic functions are used here --
C the shop standard predates them -- leap years and day counts are
C worked out by hand the way the payroll system has since 1986.
C
C Entry point for U4 (days overdue) and the summary report's ageing
C line: load WD-DATE-A and WD-DATE-B, then
C     PERFORM 9190-CALCULATE-DAYS-BETWEEN THRU 9190-EXIT.
C WD-DAYS-RESULT comes back holding WD-DATE-B minus WD-DATE-A in
C whole calendar days.
C
A:9100-CONVERT-DATE-TO-JULIAN.
B1:MOVE 0 TO WD-CALC-JULIAN.
B1:MOVE WD-GEN-CCYY TO WD-CALC-YR-1.
B1:SUBTRACT 1 FROM WD-CALC-YR-1.
B1:PERFORM 9130-TEST-FOR-LEAP-YEAR THRU 9130-EXIT.
B1:IF WD-GEN-MM = 1
B2:MOVE ZERO TO WD-MONTH-LOOP
B2:GO TO 9100-EXIT.
B1:MOVE 1 TO WD-MONTH-LOOP.
A:9110-ADD-MONTH-DAYS-LOOP.
B1:IF WD-MONTH-LOOP >= WD-GEN-MM
B2:GO TO 9100-COMPUTE-DAY-COUNT.
B1:ADD WD-DIM-ENTRY (WD-MONTH-LOOP) TO WD-CALC-JULIAN.
B1:IF WD-MONTH-LOOP = 2 AND WD-YEAR-IS-LEAP
B2:ADD 1 TO WD-CALC-JULIAN.
B1:ADD 1 TO WD-MONTH-LOOP.
B1:GO TO 9110-ADD-MONTH-DAYS-LOOP.
A:9100-COMPUTE-DAY-COUNT.
B1:ADD WD-GEN-DD TO WD-CALC-JULIAN.
A:9100-EXIT.
B1:IF WD-MONTH-LOOP = ZERO
B2:ADD WD-GEN-DD TO WD-CALC-JULIAN.
B1:EXIT.
A:9130-TEST-FOR-LEAP-YEAR.
B1:MOVE "N" TO WD-LEAP-YEAR-SWITCH.
B1:DIVIDE WD-GEN-CCYY BY 4 GIVING WD-LY-QUOTIENT-4
B2:REMAINDER WD-LY-REMAINDER-4.
B1:IF WD-LY-REMAINDER-4 NOT = ZERO
B2:GO TO 9130-EXIT.
B1:DIVIDE WD-GEN-CCYY BY 100 GIVING WD-LY-QUOTIENT-100
B2:REMAINDER WD-LY-REMAINDER-100.
B1:IF WD-LY-REMAINDER-100 NOT = ZERO
B2:MOVE "Y" TO WD-LEAP-YEAR-SWITCH
B2:GO TO 9130-EXIT.
B1:DIVIDE WD-GEN-CCYY BY 400 GIVING WD-LY-QUOTIENT-400
B2:REMAINDER WD-LY-REMAINDER-400.
B1:IF WD-LY-REMAINDER-400 = ZERO
B2:MOVE "Y" TO WD-LEAP-YEAR-SWITCH.
A:9130-EXIT.
B1:EXIT.
A:9190-CALCULATE-DAYS-BETWEEN.
B1:MOVE WD-DATE-A TO WD-GENERIC-DATE.
B1:PERFORM 9100-CONVERT-DATE-TO-JULIAN THRU 9100-EXIT.
B1:COMPUTE WD-JULIAN-A = (WD-GEN-CCYY - 1) * 365 +
B2:((WD-GEN-CCYY - 1) / 4) -
B2:((WD-GEN-CCYY - 1) / 100) +
B2:((WD-GEN-CCYY - 1) / 400) +
B2:WD-CALC-JULIAN.
B1:MOVE WD-DATE-B TO WD-GENERIC-DATE.
B1:PERFORM 9100-CONVERT-DATE-TO-JULIAN THRU 9100-EXIT.
B1:COMPUTE WD-JULIAN-B = (WD-GEN-CCYY - 1) * 365 +
B2:((WD-GEN-CCYY - 1) / 4) -
B2:((WD-GEN-CCYY - 1) / 100) +
B2:((WD-GEN-CCYY - 1) / 400) +
B2:WD-CALC-JULIAN.
B1:COMPUTE WD-DAYS-RESULT = WD-JULIAN-B - WD-JULIAN-A.
A:9190-EXIT.
B1:EXIT.
