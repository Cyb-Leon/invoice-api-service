C
C CALCULATE-INVOICE-TOTALS
C
C Second step of the nightly run.  Matches each INVOICE against its
C LINE-ITEM records, works out the line, subtotal, discount and VAT
C amounts, assigns a PFX-YYYY-NNNNN invoice number to any invoice
C that does not already carry one, and writes the fully-costed
C record to UPDATED-INVOICE-FILE for the payment and overdue steps
C that follow it in the run.
C
A:IDENTIFICATION DIVISION.
A:PROGRAM-ID.  CALCULATE-INVOICE-TOTALS.
A:AUTHOR.      N MOKOENA.
A:INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
A:DATE-WRITTEN. 07/19/91.
A:DATE-COMPILED.
A:SECURITY.    UNCLASSIFIED.
C
C ----------------------------------------------------------------
C CHANGE LOG
C ----------------------------------------------------------------
C 07/19/91  NM  ORIGINAL PROGRAM.  IB-4471.
C 01/22/92  NM  CORRECTED LINE-DISCOUNT ROUNDING, WAS TRUNCATING
C               INSTEAD OF HALF-ADJUSTING.  IB-4602.
C 06/14/94  RPV PULLED THE PERCENT/ROUNDED COMPUTE OUT INTO A
C               SHARED COPYBOOK (PLMONEY.CBL) SO THE INVOICE
C               DISCOUNT AND VAT COMPUTES CANNOT DRIFT APART FROM
C               THE LINE-ITEM ONE AGAIN.  IB-5090.
C 03/02/95  RPV ADDED SECOND PASS OVER INVOICE-FILE TO BUILD THE
C               MAX-SEQUENCE TABLE BEFORE NUMBERING STARTS -- THE
C               OLD SINGLE-PASS VERSION NUMBERED INVOICES IN
C               INVOICE-ID ORDER, NOT PER-COMPANY ORDER, AND
C               ISSUED DUPLICATE NUMBERS.  IB-5140.
C 05/17/96  TKN INCREASED MAX-SEQUENCE TABLE TO 500 COMPANIES.
C 01/06/99  TKN Y2K REMEDIATION -- YEAR FOR THE INVOICE NUMBER
C               COMES FROM THE FULL CCYY OF THE RUN-PARM AS-OF
C               DATE, NOT A 2-DIGIT WINDOW.  VERIFIED CLEAN.
C 09/30/00  DPS INVOICE NUMBER PREFIX IS NOW SUPPLIED ON RUN-PARM
C               RATHER THAN HARD-CODED "INV", PER REQUEST OF THE
C               FRANCHISE BILLING DESK.  IB-6180.
C ----------------------------------------------------------------
C
A:ENVIRONMENT DIVISION.
A:CONFIGURATION SECTION.
A:SPECIAL-NAMES.
B1:C01 IS TOP-OF-FORM.
A:INPUT-OUTPUT SECTION.
A:FILE-CONTROL.
C
B1:COPY "SLINVOIC.CBL".
B1:COPY "SLLNITEM.CBL".
B1:COPY "SLCLIENT.CBL".
B1:COPY "SLINVUPD.CBL".
B1:COPY "SLVALID.CBL".
B1:COPY "SLPARM.CBL".
C
A:DATA DIVISION.
A:FILE SECTION.
C
B1:COPY "FDINVOIC.CBL".
B1:COPY "FDLNITEM.CBL".
B1:COPY "FDCLIENT.CBL".
B1:COPY "FDINVUPD.CBL".
B1:COPY "FDVALID.CBL".
B1:COPY "FDPARM.CBL".
C
A:WORKING-STORAGE SECTION.
C
B1:COPY "wsdate.cbl".
C
A:01  WT-EOF-SWITCHES.
B1:05  WT-INVOICE-EOF-SW          PIC X       VALUE "N".
B2:88  WT-INVOICE-EOF                 VALUE "Y".
B1:05  WT-LNITEM-EOF-SW           PIC X       VALUE "N".
B2:88  WT-LNITEM-EOF                  VALUE "Y".
B1:05  WT-SCAN-EOF-SW             PIC X       VALUE "N".
B2:88  WT-SCAN-EOF                    VALUE "Y".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-RUN-PARAMETERS.
B1:05  WT-AS-OF-DATE              PIC 9(08).
B1:05  WT-INVOICE-PREFIX          PIC X(03)  VALUE "INV".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-MAX-SEQ-TABLE.
B1:05  WT-MAX-SEQ-ENTRY OCCURS 500 TIMES
B2:INDEXED BY WT-MSQ-IX.
B2:10  WT-MSQ-COMPANY-ID          PIC 9(10).
B2:10  WT-MSQ-YEAR                PIC 9(04).
B2:10  WT-MSQ-HIGH-SEQUENCE       PIC 9(05) COMP.
B1:05  FILLER                     PIC X(01).
A:01  WT-MAX-SEQ-COUNT-REC.
B1:05  WT-MAX-SEQ-COUNT               PIC 9(05) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-CLIENT-TABLE.
B1:05  WT-CL-ENTRY OCCURS 2000 TIMES
B2:INDEXED BY WT-CL-IX.
B2:10  WT-CL-CLIENT-ID            PIC 9(10).
B2:10  WT-CL-COMPANY-ID           PIC 9(10).
B1:05  FILLER                     PIC X(01).
A:01  WT-CLIENT-COUNT-REC.
B1:05  WT-CLIENT-COUNT                PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
A:01  WT-CLIENT-LOAD-EOF-SW-REC.
B1:05  WT-CLIENT-LOAD-EOF-SW          PIC X       VALUE "N".
B2:88  WT-CLIENT-LOAD-EOF              VALUE "Y".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-LNITEM-HELD-SW-REC.
B1:05  WT-LNITEM-HELD-SW              PIC X       VALUE "N".
B2:88  WT-LNITEM-IS-HELD               VALUE "Y".
B1:05  FILLER                     PIC X(01).
A:01  WT-INVOICE-VALID-SW-REC.
B1:05  WT-INVOICE-VALID-SW            PIC X       VALUE "Y".
B2:88  WT-INVOICE-IS-VALID             VALUE "Y".
B2:88  WT-INVOICE-NOT-VALID            VALUE "N".
B1:05  FILLER                     PIC X(01).
A:01  WT-EXCEPTION-LINE.
B1:05  WT-EX-RECTYPE               PIC X(08)  VALUE "INVOICE ".
B1:05  FILLER                      PIC X(01).
B1:05  WT-EX-KEY                   PIC X(10).
B1:05  FILLER                      PIC X(01).
B1:05  WT-EX-RULE                  PIC X(22).
B1:05  FILLER                      PIC X(01).
B1:05  WT-EX-REASON                PIC X(58).
B1:05  FILLER                      PIC X(31).
C
A:01  WT-INVOICE-MONEY-FIELDS.
B1:05  WT-SUBTOTAL-ACCUM              PIC S9(13)V9(2) VALUE 0.
B1:05  WT-LINE-GROSS                  PIC S9(13)V9(2) VALUE 0.
B1:05  WT-LINE-DISCOUNT               PIC S9(13)V9(2) VALUE 0.
B1:05  WT-NET-AMOUNT                  PIC S9(13)V9(2) VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-MONEY-WORK.
B1:05  WM-BASE-AMOUNT             PIC S9(13)V9(2).
B1:05  WM-PERCENT                 PIC 9(03)V9(2).
B1:05  WM-RESULT-AMOUNT           PIC S9(13)V9(2).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-NUMBERING-FIELDS.
B1:05  WT-YEAR-DIGITS                 PIC 9(04).
B1:05  WT-SEQ-NUMERIC                 PIC 9(05) COMP.
B1:05  WT-SEQ-EDITED                  PIC 9(05).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-COUNTERS.
B1:05  WT-IN-READ                 PIC 9(07) COMP VALUE 0.
B1:05  WT-IN-CALCULATED           PIC 9(07) COMP VALUE 0.
B1:05  WT-IN-REJECTED             PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:PROCEDURE DIVISION.
C
A:0000-MAIN-CONTROL.
B1:PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
B1:OPEN INPUT INVOICE-FILE.
B1:PERFORM 0150-SCAN-EXISTING-NUMBERS THRU 0150-EXIT.
B1:CLOSE INVOICE-FILE.
B1:OPEN INPUT CLIENT-FILE.
B1:PERFORM 0200-LOAD-CLIENT-TABLE THRU 0200-EXIT.
B1:CLOSE CLIENT-FILE.
B1:OPEN INPUT INVOICE-FILE.
B1:OPEN INPUT LINE-ITEM-FILE.
B1:OPEN OUTPUT UPDATED-INVOICE-FILE.
B1:OPEN EXTEND VALIDATION-REPORT.
B1:PERFORM 0300-PROCESS-INVOICES THRU 0300-EXIT.
B1:CLOSE INVOICE-FILE.
B1:CLOSE LINE-ITEM-FILE.
B1:CLOSE UPDATED-INVOICE-FILE.
B1:CLOSE VALIDATION-REPORT.
B1:STOP RUN.
C
A:0050-READ-RUN-PARM.
B1:OPEN INPUT RUN-PARM-FILE.
B1:READ RUN-PARM-FILE
B2:AT END GO TO 0050-EXIT.
B1:MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
B1:MOVE PARM-INVOICE-PREFIX TO WT-INVOICE-PREFIX.
B1:CLOSE RUN-PARM-FILE.
A:0050-EXIT.
B1:EXIT.
C
A:0150-SCAN-EXISTING-NUMBERS.
B1:PERFORM 0160-READ-INVOICE-FOR-SCAN THRU 0160-EXIT.
B1:PERFORM 0170-TALLY-ONE-NUMBER THRU 0170-EXIT
B2:UNTIL WT-SCAN-EOF.
A:0150-EXIT.
B1:EXIT.
C
A:0160-READ-INVOICE-FOR-SCAN.
B1:READ INVOICE-FILE
B2:AT END MOVE "Y" TO WT-SCAN-EOF-SW
B2:GO TO 0160-EXIT.
A:0160-EXIT.
B1:EXIT.
C
A:0170-TALLY-ONE-NUMBER.
B1:IF IN-INVOICE-NUMBER = SPACES
B2:GO TO 0175-SCAN-NEXT.
B1:MOVE IN-INV-YEAR TO WT-YEAR-DIGITS.
B1:IF IN-INV-SEQUENCE NOT NUMERIC
B2:GO TO 0175-SCAN-NEXT.
B1:MOVE IN-INV-SEQUENCE TO WT-SEQ-NUMERIC.
B1:PERFORM 0180-FIND-OR-ADD-MSQ THRU 0180-EXIT.
B1:IF WT-SEQ-NUMERIC > WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX)
B2:MOVE WT-SEQ-NUMERIC TO WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX).
A:0175-SCAN-NEXT.
B1:PERFORM 0160-READ-INVOICE-FOR-SCAN THRU 0160-EXIT.
A:0170-EXIT.
B1:EXIT.
C
A:0180-FIND-OR-ADD-MSQ.
B1:SET WT-MSQ-IX TO 1.
A:0180-SCAN-LOOP.
B1:IF WT-MSQ-IX > WT-MAX-SEQ-COUNT
B2:GO TO 0180-ADD-NEW.
B1:IF WT-MSQ-COMPANY-ID (WT-MSQ-IX) = IN-COMPANY-ID
B2:AND WT-MSQ-YEAR (WT-MSQ-IX) = WT-YEAR-DIGITS
B2:GO TO 0180-EXIT.
B1:SET WT-MSQ-IX UP BY 1.
B1:GO TO 0180-SCAN-LOOP.
A:0180-ADD-NEW.
B1:ADD 1 TO WT-MAX-SEQ-COUNT.
B1:SET WT-MSQ-IX TO WT-MAX-SEQ-COUNT.
B1:MOVE IN-COMPANY-ID TO WT-MSQ-COMPANY-ID (WT-MSQ-IX).
B1:MOVE WT-YEAR-DIGITS TO WT-MSQ-YEAR (WT-MSQ-IX).
B1:MOVE 0 TO WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX).
A:0180-EXIT.
B1:EXIT.
C
A:0200-LOAD-CLIENT-TABLE.
B1:PERFORM 0210-READ-CLIENT-FOR-LOAD THRU 0210-EXIT.
B1:PERFORM 0220-STORE-ONE-CLIENT THRU 0220-EXIT
B2:UNTIL WT-CLIENT-LOAD-EOF.
A:0200-EXIT.
B1:EXIT.
C
A:0210-READ-CLIENT-FOR-LOAD.
B1:READ CLIENT-FILE
B2:AT END MOVE "Y" TO WT-CLIENT-LOAD-EOF-SW
B2:GO TO 0210-EXIT.
A:0210-EXIT.
B1:EXIT.
C
A:0220-STORE-ONE-CLIENT.
B1:ADD 1 TO WT-CLIENT-COUNT.
B1:SET WT-CL-IX TO WT-CLIENT-COUNT.
B1:MOVE CL-CLIENT-ID TO WT-CL-CLIENT-ID (WT-CL-IX).
B1:MOVE CL-COMPANY-ID TO WT-CL-COMPANY-ID (WT-CL-IX).
B1:PERFORM 0210-READ-CLIENT-FOR-LOAD THRU 0210-EXIT.
A:0220-EXIT.
B1:EXIT.
C
A:0300-PROCESS-INVOICES.
B1:PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
B1:PERFORM 0320-READ-LNITEM THRU 0320-EXIT
B2:UNTIL WT-LNITEM-EOF.
B1:PERFORM 0330-PROCESS-ONE-INVOICE THRU 0330-EXIT
B2:UNTIL WT-INVOICE-EOF.
A:0300-EXIT.
B1:EXIT.
C
A:0310-READ-INVOICE.
B1:READ INVOICE-FILE
B2:AT END MOVE "Y" TO WT-INVOICE-EOF-SW
B2:GO TO 0310-EXIT.
B1:ADD 1 TO WT-IN-READ.
A:0310-EXIT.
B1:EXIT.
C
A:0320-READ-LNITEM.
B1:IF WT-LNITEM-IS-HELD
B2:GO TO 0320-EXIT.
B1:READ LINE-ITEM-FILE
B2:AT END MOVE "Y" TO WT-LNITEM-EOF-SW
B2:GO TO 0320-EXIT.
B1:MOVE "Y" TO WT-LNITEM-HELD-SW.
A:0320-EXIT.
B1:EXIT.
C
A:0330-PROCESS-ONE-INVOICE.
B1:MOVE 0 TO WT-SUBTOTAL-ACCUM.
B1:MOVE "Y" TO WT-INVOICE-VALID-SW.
B1:MOVE SPACES TO IU-RECORD.
B1:MOVE IN-INVOICE-ID       TO IU-INVOICE-ID.
B1:MOVE IN-INVOICE-NUMBER   TO IU-INVOICE-NUMBER.
B1:MOVE IN-COMPANY-ID       TO IU-COMPANY-ID.
B1:MOVE IN-CLIENT-ID        TO IU-CLIENT-ID.
B1:MOVE IN-ISSUE-DATE       TO IU-ISSUE-DATE.
B1:MOVE IN-DUE-DATE         TO IU-DUE-DATE.
B1:MOVE IN-STATUS           TO IU-STATUS.
B1:MOVE IN-VAT-RATE         TO IU-VAT-RATE.
B1:MOVE IN-DISCOUNT-PCT     TO IU-DISCOUNT-PCT.
B1:MOVE IN-CURRENCY         TO IU-CURRENCY.
B1:MOVE IN-REFERENCE-NUMBER TO IU-REFERENCE-NUMBER.
B1:MOVE IN-PO-NUMBER        TO IU-PO-NUMBER.
B1:PERFORM 0340-CHECK-CLIENT-BELONGS THRU 0340-EXIT.
A:0331-CONSUME-LINES.
B1:IF WT-LNITEM-EOF
B2:GO TO 0335-TOTALS.
B1:IF NOT WT-LNITEM-IS-HELD
B2:GO TO 0335-TOTALS.
B1:IF LI-INVOICE-ID < IN-INVOICE-ID
B2:MOVE SPACES TO WT-EXCEPTION-LINE
B2:MOVE "LINE-ITM" TO WT-EX-RECTYPE
B2:MOVE LI-LINE-ID TO WT-EX-KEY
B2:MOVE "UNKNOWN INVOICE-ID    " TO WT-EX-RULE
B2:WRITE VR-PRINT-RECORD FROM WT-EXCEPTION-LINE
B2:MOVE "N" TO WT-LNITEM-HELD-SW
B2:PERFORM 0320-READ-LNITEM THRU 0320-EXIT
B2:GO TO 0331-CONSUME-LINES.
B1:IF LI-INVOICE-ID > IN-INVOICE-ID
B2:GO TO 0335-TOTALS.
B1:PERFORM 0400-CALCULATE-LINE-TOTAL THRU 0400-EXIT.
B1:ADD LI-LINE-TOTAL TO WT-SUBTOTAL-ACCUM.
B1:MOVE "N" TO WT-LNITEM-HELD-SW.
B1:PERFORM 0320-READ-LNITEM THRU 0320-EXIT.
B1:GO TO 0331-CONSUME-LINES.
A:0335-TOTALS.
B1:IF WT-INVOICE-NOT-VALID
B2:ADD 1 TO WT-IN-REJECTED
B2:GO TO 0339-NEXT-INVOICE.
B1:MOVE WT-SUBTOTAL-ACCUM TO IU-SUBTOTAL.
B1:PERFORM 0450-CALCULATE-INVOICE-TOTALS THRU 0450-EXIT.
B1:IF IU-INVOICE-NUMBER = SPACES
B2:PERFORM 0500-ASSIGN-INVOICE-NUMBER THRU 0500-EXIT.
B1:WRITE IU-RECORD.
B1:ADD 1 TO WT-IN-CALCULATED.
A:0339-NEXT-INVOICE.
B1:PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
A:0330-EXIT.
B1:EXIT.
C
A:0340-CHECK-CLIENT-BELONGS.
B1:IF WT-CLIENT-COUNT = 0
B2:GO TO 0340-REJECT.
B1:SET WT-CL-IX TO 1.
A:0340-SCAN-LOOP.
B1:IF WT-CL-IX > WT-CLIENT-COUNT
B2:GO TO 0340-REJECT.
B1:IF WT-CL-CLIENT-ID (WT-CL-IX) = IN-CLIENT-ID
B2:GO TO 0340-VERIFY-COMPANY.
B1:SET WT-CL-IX UP BY 1.
B1:GO TO 0340-SCAN-LOOP.
A:0340-VERIFY-COMPANY.
B1:IF WT-CL-COMPANY-ID (WT-CL-IX) = IN-COMPANY-ID
B2:GO TO 0340-EXIT.
A:0340-REJECT.
B1:MOVE "N" TO WT-INVOICE-VALID-SW.
B1:MOVE SPACES TO WT-EXCEPTION-LINE.
B1:MOVE "INVOICE " TO WT-EX-RECTYPE.
B1:MOVE IN-INVOICE-ID TO WT-EX-KEY.
B1:MOVE "CLIENT NOT IN COMPANY" TO WT-EX-RULE.
B1:WRITE VR-PRINT-RECORD FROM WT-EXCEPTION-LINE.
A:0340-EXIT.
B1:EXIT.
C
A:0400-CALCULATE-LINE-TOTAL.
B1:COMPUTE WT-LINE-GROSS = LI-UNIT-PRICE * LI-QUANTITY.
B1:IF LI-DISCOUNT-PCT = 0
B2:MOVE WT-LINE-GROSS TO LI-LINE-TOTAL
B2:GO TO 0400-EXIT.
B1:MOVE WT-LINE-GROSS TO WM-BASE-AMOUNT.
B1:MOVE LI-DISCOUNT-PCT TO WM-PERCENT.
B1:PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
B1:MOVE WM-RESULT-AMOUNT TO WT-LINE-DISCOUNT.
B1:COMPUTE LI-LINE-TOTAL = WT-LINE-GROSS - WT-LINE-DISCOUNT.
A:0400-EXIT.
B1:EXIT.
C
A:0450-CALCULATE-INVOICE-TOTALS.
B1:IF IU-DISCOUNT-PCT = 0
B2:MOVE 0 TO IU-DISCOUNT-AMOUNT
B2:GO TO 0451-NET.
B1:MOVE IU-SUBTOTAL TO WM-BASE-AMOUNT.
B1:MOVE IU-DISCOUNT-PCT TO WM-PERCENT.
B1:PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
B1:MOVE WM-RESULT-AMOUNT TO IU-DISCOUNT-AMOUNT.
A:0451-NET.
B1:COMPUTE WT-NET-AMOUNT = IU-SUBTOTAL - IU-DISCOUNT-AMOUNT.
B1:IF IU-VAT-RATE = 0
B2:MOVE 0 TO IU-VAT-AMOUNT
B2:GO TO 0452-TOTAL.
B1:MOVE WT-NET-AMOUNT TO WM-BASE-AMOUNT.
B1:MOVE IU-VAT-RATE TO WM-PERCENT.
B1:PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
B1:MOVE WM-RESULT-AMOUNT TO IU-VAT-AMOUNT.
A:0452-TOTAL.
B1:COMPUTE IU-TOTAL-AMOUNT = WT-NET-AMOUNT + IU-VAT-AMOUNT.
B1:MOVE 0 TO IU-AMOUNT-PAID.
B1:MOVE IU-TOTAL-AMOUNT TO IU-BALANCE-DUE.
A:0450-EXIT.
B1:EXIT.
C
A:0500-ASSIGN-INVOICE-NUMBER.
B1:MOVE WT-INVOICE-PREFIX TO IU-INV-PREFIX.
B1:MOVE "-" TO IU-INV-DASH-1.
B1:MOVE WT-AS-OF-DATE (1:4) TO IU-INV-YEAR.
B1:MOVE "-" TO IU-INV-DASH-2.
B1:MOVE WT-AS-OF-DATE (1:4) TO WT-YEAR-DIGITS.
B1:PERFORM 0180-FIND-OR-ADD-MSQ THRU 0180-EXIT.
B1:ADD 1 TO WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX).
B1:MOVE WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX) TO WT-SEQ-EDITED.
B1:MOVE WT-SEQ-EDITED TO IU-INV-SEQUENCE.
A:0500-EXIT.
B1:EXIT.
C
B1:COPY "PLDATE.CBL".
B1:COPY "PLMONEY.CBL".
