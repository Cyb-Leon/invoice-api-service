C SLPAIDIN.CBL -- FILE-CONTROL entry for the PAID-INVOICE-FILE, the
C working invoice file produced by the payment-application step,
C read in turn by the overdue step.
B1:SELECT PAID-INVOICE-FILE
B2:ASSIGN TO "PAIDINV"
B2:ORGANIZATION IS LINE SEQUENTIAL.
