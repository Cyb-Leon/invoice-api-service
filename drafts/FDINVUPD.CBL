C FDINVUPD.CBL -- record description for UPDATED-INVOICE-FILE, the
C working invoice file this run threads through the calculation,
C payment and overdue steps before the summary step reads it.
A:FD  UPDATED-INVOICE-FILE
B1:RECORD CONTAINS 218 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  IU-RECORD.
B1:05  IU-INVOICE-ID              PIC 9(10).
B1:05  IU-INVOICE-NUMBER          PIC X(14).
B1:05  IU-INVOICE-NUMBER-R REDEFINES IU-INVOICE-NUMBER.
B2:10  IU-INV-PREFIX              PIC X(03).
B2:10  IU-INV-DASH-1              PIC X(01).
B2:10  IU-INV-YEAR                PIC X(04).
B2:10  IU-INV-DASH-2              PIC X(01).
B2:10  IU-INV-SEQUENCE            PIC X(05).
B1:05  IU-COMPANY-ID              PIC 9(10).
B1:05  IU-CLIENT-ID               PIC 9(10).
B1:05  IU-ISSUE-DATE              PIC 9(08).
B1:05  IU-ISSUE-DATE-R REDEFINES IU-ISSUE-DATE.
B2:10  IU-ISSUE-CCYY              PIC 9(04).
B2:10  IU-ISSUE-MM                PIC 9(02).
B2:10  IU-ISSUE-DD                PIC 9(02).
B1:05  IU-DUE-DATE                PIC 9(08).
B1:05  IU-DUE-DATE-R REDEFINES IU-DUE-DATE.
B2:10  IU-DUE-CCYY                PIC 9(04).
B2:10  IU-DUE-MM                  PIC 9(02).
B2:10  IU-DUE-DD                  PIC 9(02).
B1:05  IU-STATUS                  PIC X(14).
B2:88  IU-STATUS-DRAFT                VALUE "DRAFT".
B2:88  IU-STATUS-PENDING              VALUE "PENDING".
B2:88  IU-STATUS-SENT                 VALUE "SENT".
B2:88  IU-STATUS-PAID                 VALUE "PAID".
B2:88  IU-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
B2:88  IU-STATUS-OVERDUE              VALUE "OVERDUE".
B2:88  IU-STATUS-CANCELLED            VALUE "CANCELLED".
B2:88  IU-STATUS-REFUNDED             VALUE "REFUNDED".
B1:05  IU-SUBTOTAL                PIC S9(13)V9(2).
B1:05  IU-VAT-RATE                PIC 9(03)V9(2).
B1:05  IU-VAT-AMOUNT              PIC S9(13)V9(2).
B1:05  IU-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  IU-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
B1:05  IU-TOTAL-AMOUNT            PIC S9(13)V9(2).
B1:05  IU-AMOUNT-PAID             PIC S9(13)V9(2).
B1:05  IU-BALANCE-DUE             PIC S9(13)V9(2).
B1:05  IU-CURRENCY                PIC X(03).
B1:05  IU-REFERENCE-NUMBER        PIC X(20).
B1:05  IU-PO-NUMBER               PIC X(20).
B1:05  FILLER                     PIC X(01).
