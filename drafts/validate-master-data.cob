C
C VALIDATE-MASTER-DATA
C
C First step of the nightly invoicing run.  Edits the COMPANY master
C and the CLIENT master before any invoice arithmetic is trusted --
C bad VAT numbers, bad registration numbers, bad phone numbers and
C duplicate emails/VAT/reg numbers are caught here and written to the
C validation report, not discovered downstream in a customer's
C statement.
C
A:IDENTIFICATION DIVISION.
A:PROGRAM-ID.  VALIDATE-MASTER-DATA.
A:AUTHOR.      N MOKOENA.
A:INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
A:DATE-WRITTEN. 06/03/91.
A:DATE-COMPILED.
A:SECURITY.    UNCLASSIFIED.
C
C ----------------------------------------------------------------
C CHANGE LOG
C ----------------------------------------------------------------
C 06/03/91  NM  ORIGINAL PROGRAM.  EDITS COMPANY AND CLIENT MASTERS
C               FOR THE NEW INVOICING RUN, REQUEST IB-4471.
C 11/14/91  NM  ADDED DUPLICATE VAT-NUMBER AND REG-NUMBER CHECKS,
C               PER FINANCE MEMO OF 11/02/91.
C 02/09/93  RPV ADDED SA PHONE NUMBER EDIT (+27 OR LEADING ZERO).
C 08/22/94  RPV CORRECTED VAT-NUMBER EDIT -- LEAD DIGIT MUST BE 4,
C               NOT JUST NUMERIC.  IB-5108.
C 05/17/96  TKN INCREASED SEEN-COMPANY TABLE TO 2000 ENTRIES, RAN
C               OUT OF ROOM ON THE MARCH RUN.  IB-5560.
C 01/06/99  TKN Y2K REMEDIATION -- ALL DATE FIELDS ALREADY FULL
C               CCYYMMDD, VERIFIED NO WINDOWING LOGIC PRESENT.
C 09/30/00  DPS ADDED CLIENT-ACTIVE 88-LEVEL CHECK TO REPORT LINE
C               FOR INACTIVE CLIENTS ATTACHED TO A BAD COMPANY.
C 03/12/02  DPS CORRECTED EMAIL EDIT TO REQUIRE A DOT AFTER THE '@',
C               PREVIOUS EDIT ACCEPTED "USER@LOCALHOST".  IB-6203.
C ----------------------------------------------------------------
C
A:ENVIRONMENT DIVISION.
A:CONFIGURATION SECTION.
A:SPECIAL-NAMES.
B1:C01 IS TOP-OF-FORM.
A:INPUT-OUTPUT SECTION.
A:FILE-CONTROL.
C
B1:COPY "SLCOMPANY.CBL".
B1:COPY "SLCLIENT.CBL".
B1:COPY "SLVALID.CBL".
C
A:DATA DIVISION.
A:FILE SECTION.
C
B1:COPY "FDCOMPANY.CBL".
B1:COPY "FDCLIENT.CBL".
B1:COPY "FDVALID.CBL".
C
A:WORKING-STORAGE SECTION.
C
A:01  WM-EOF-SWITCHES.
B1:05  WM-COMPANY-EOF-SW          PIC X       VALUE "N".
B2:88  WM-COMPANY-EOF                 VALUE "Y".
B1:05  WM-CLIENT-EOF-SW           PIC X       VALUE "N".
B2:88  WM-CLIENT-EOF                  VALUE "Y".
B1:05  FILLER                     PIC X(02).
C
A:01  WM-REPORT-COUNTERS.
B1:05  WM-CO-READ                 PIC 9(07) COMP VALUE 0.
B1:05  WM-CO-VALID                PIC 9(07) COMP VALUE 0.
B1:05  WM-CO-REJECT               PIC 9(07) COMP VALUE 0.
B1:05  WM-CL-READ                 PIC 9(07) COMP VALUE 0.
B1:05  WM-CL-VALID                PIC 9(07) COMP VALUE 0.
B1:05  WM-CL-REJECT               PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WM-SEEN-COMPANY-TABLE.
B1:05  WM-SEEN-CO-ENTRY OCCURS 2000 TIMES
B2:INDEXED BY WM-CO-IX.
B2:10  WM-SEEN-EMAIL              PIC X(50).
B2:10  WM-SEEN-VAT-NUMBER         PIC X(10).
B2:10  WM-SEEN-REG-NUMBER         PIC X(14).
B1:05  FILLER                     PIC X(01).
A:01  WM-SEEN-CO-COUNT-REC.
B1:05  WM-SEEN-CO-COUNT               PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WM-COMPANY-ID-TABLE.
B1:05  WM-KNOWN-CO-ID OCCURS 2000 TIMES
B2:INDEXED BY WM-KID-IX             PIC 9(10).
B1:05  FILLER                     PIC X(01).
A:01  WM-KNOWN-CO-COUNT-REC.
B1:05  WM-KNOWN-CO-COUNT              PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WM-SEEN-CLIENT-EMAIL-TABLE.
B1:05  WM-SEEN-CL-EMAIL OCCURS 500 TIMES
B2:INDEXED BY WM-CLE-IX          PIC X(50).
B1:05  FILLER                     PIC X(01).
A:01  WM-SEEN-CL-COUNT-REC.
B1:05  WM-SEEN-CL-COUNT               PIC 9(07) COMP VALUE 0.
B1:05  WM-CURRENT-BREAK-COMPANY       PIC 9(10) VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WM-EDIT-SWITCHES.
B1:05  WM-DUP-FOUND-SW                PIC X.
B2:88  WM-DUPLICATE-FOUND                VALUE "Y".
B2:88  WM-NO-DUPLICATE                   VALUE "N".
B1:05  WM-EDIT-OK-SW                  PIC X.
B2:88  WM-EDIT-IS-OK                     VALUE "Y".
B2:88  WM-EDIT-FAILED                    VALUE "N".
B1:05  FILLER                     PIC X(01).
C
A:01  WM-EDIT-WORK-FIELDS.
B1:05  WM-EDIT-EMAIL-WORK              PIC X(50).
B1:05  WM-EDIT-EMAIL-LOCAL             PIC X(50).
B1:05  WM-EDIT-EMAIL-DOMAIN            PIC X(50).
B1:05  WM-EDIT-PHONE-WORK              PIC X(12).
B1:05  WM-EDIT-AT-COUNT                PIC 9(02) COMP VALUE 0.
B1:05  WM-EDIT-DOT-COUNT               PIC 9(02) COMP VALUE 0.
B1:05  WM-REJECT-REASON                PIC X(22).
B1:05  FILLER                     PIC X(01).
C
A:01  WM-REPORT-LINE.
B1:05  WM-RL-RECTYPE               PIC X(08).
B1:05  FILLER                      PIC X(01).
B1:05  WM-RL-KEY                   PIC X(10).
B1:05  FILLER                      PIC X(01).
B1:05  WM-RL-RULE                  PIC X(22).
B1:05  FILLER                      PIC X(01).
B1:05  WM-RL-REASON                PIC X(58).
B1:05  FILLER                      PIC X(31).
C
A:PROCEDURE DIVISION.
C
A:0000-MAIN-CONTROL.
B1:OPEN OUTPUT VALIDATION-REPORT.
B1:OPEN INPUT COMPANY-FILE.
B1:OPEN INPUT CLIENT-FILE.
B1:PERFORM 0100-VALIDATE-COMPANIES THRU 0100-EXIT.
B1:PERFORM 0200-VALIDATE-CLIENTS THRU 0200-EXIT.
B1:PERFORM 0900-WRITE-FOOTER THRU 0900-EXIT.
B1:CLOSE COMPANY-FILE.
B1:CLOSE CLIENT-FILE.
B1:CLOSE VALIDATION-REPORT.
B1:STOP RUN.
C
A:0100-VALIDATE-COMPANIES.
B1:PERFORM 0110-READ-COMPANY THRU 0110-EXIT.
B1:PERFORM 0120-EDIT-ONE-COMPANY THRU 0120-EXIT
B2:UNTIL WM-COMPANY-EOF.
A:0100-EXIT.
B1:EXIT.
C
A:0110-READ-COMPANY.
B1:READ COMPANY-FILE
B2:AT END MOVE "Y" TO WM-COMPANY-EOF-SW
B2:GO TO 0110-EXIT.
B1:ADD 1 TO WM-CO-READ.
A:0110-EXIT.
B1:EXIT.
C
A:0120-EDIT-ONE-COMPANY.
B1:IF CO-NAME = SPACES
B2:MOVE "NAME REQUIRED         " TO WM-REJECT-REASON
B2:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
B2:GO TO 0120-EXIT.
B1:IF CO-EMAIL = SPACES
B2:MOVE "EMAIL REQUIRED        " TO WM-REJECT-REASON
B2:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
B2:GO TO 0120-EXIT.
B1:MOVE CO-EMAIL TO WM-EDIT-EMAIL-WORK.
B1:PERFORM 0700-EDIT-EMAIL-FORMAT THRU 0700-EXIT.
B1:IF WM-EDIT-FAILED
B2:MOVE "EMAIL FORMAT          " TO WM-REJECT-REASON
B2:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
B2:GO TO 0120-EXIT.
B1:IF CO-VAT-NUMBER = SPACES
B2:GO TO 0121-CHECK-REG.
B1:IF CO-VAT-LEAD-DIGIT NOT = "4" OR CO-VAT-NUMBER NOT NUMERIC
B2:MOVE "VAT NUMBER FORMAT     " TO WM-REJECT-REASON
B2:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
B2:GO TO 0120-EXIT.
A:0121-CHECK-REG.
B1:IF CO-REG-NUMBER = SPACES
B2:GO TO 0122-CHECK-PHONE.
B1:IF CO-REG-BLOCK-1 NOT NUMERIC
B2:GO TO 0121-REG-BAD.
B1:IF CO-REG-SLASH-1 NOT = "/"
B2:GO TO 0121-REG-BAD.
B1:IF CO-REG-BLOCK-2 NOT NUMERIC
B2:GO TO 0121-REG-BAD.
B1:IF CO-REG-SLASH-2 NOT = "/"
B2:GO TO 0121-REG-BAD.
B1:IF CO-REG-BLOCK-3 NOT NUMERIC
B2:GO TO 0121-REG-BAD.
B1:GO TO 0122-CHECK-PHONE.
A:0121-REG-BAD.
B1:MOVE "REG NUMBER FORMAT     " TO WM-REJECT-REASON.
B1:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT.
B1:GO TO 0120-EXIT.
A:0122-CHECK-PHONE.
B1:IF CO-PHONE = SPACES
B2:GO TO 0123-CHECK-DUP.
B1:MOVE CO-PHONE TO WM-EDIT-PHONE-WORK.
B1:PERFORM 0710-EDIT-PHONE-FORMAT THRU 0710-EXIT.
B1:IF WM-EDIT-FAILED
B2:MOVE "PHONE FORMAT          " TO WM-REJECT-REASON
B2:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
B2:GO TO 0120-EXIT.
A:0123-CHECK-DUP.
B1:PERFORM 0720-CHECK-COMPANY-DUP THRU 0720-EXIT.
B1:IF WM-DUPLICATE-FOUND
B2:MOVE "DUPLICATE EMAIL/VAT/RG" TO WM-REJECT-REASON
B2:PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
B2:GO TO 0120-EXIT.
B1:ADD 1 TO WM-CO-VALID.
B1:ADD 1 TO WM-SEEN-CO-COUNT.
B1:SET WM-CO-IX TO WM-SEEN-CO-COUNT.
B1:MOVE CO-EMAIL TO WM-SEEN-EMAIL (WM-CO-IX).
B1:MOVE CO-VAT-NUMBER TO WM-SEEN-VAT-NUMBER (WM-CO-IX).
B1:MOVE CO-REG-NUMBER TO WM-SEEN-REG-NUMBER (WM-CO-IX).
B1:ADD 1 TO WM-KNOWN-CO-COUNT.
B1:SET WM-KID-IX TO WM-KNOWN-CO-COUNT.
B1:MOVE CO-COMPANY-ID TO WM-KNOWN-CO-ID (WM-KID-IX).
B1:PERFORM 0110-READ-COMPANY THRU 0110-EXIT.
A:0120-EXIT.
B1:EXIT.
C
A:0200-VALIDATE-CLIENTS.
B1:PERFORM 0210-READ-CLIENT THRU 0210-EXIT.
B1:PERFORM 0220-EDIT-ONE-CLIENT THRU 0220-EXIT
B2:UNTIL WM-CLIENT-EOF.
A:0200-EXIT.
B1:EXIT.
C
A:0210-READ-CLIENT.
B1:READ CLIENT-FILE
B2:AT END MOVE "Y" TO WM-CLIENT-EOF-SW
B2:GO TO 0210-EXIT.
B1:ADD 1 TO WM-CL-READ.
A:0210-EXIT.
B1:EXIT.
C
A:0220-EDIT-ONE-CLIENT.
B1:IF CL-COMPANY-ID = WM-CURRENT-BREAK-COMPANY
B2:GO TO 0221-EDIT-NAME.
B1:MOVE CL-COMPANY-ID TO WM-CURRENT-BREAK-COMPANY.
B1:MOVE 0 TO WM-SEEN-CL-COUNT.
A:0221-EDIT-NAME.
B1:IF CL-NAME = SPACES
B2:MOVE "NAME REQUIRED         " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
B1:IF CL-EMAIL = SPACES
B2:MOVE "EMAIL REQUIRED        " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
B1:MOVE CL-EMAIL TO WM-EDIT-EMAIL-WORK.
B1:PERFORM 0700-EDIT-EMAIL-FORMAT THRU 0700-EXIT.
B1:IF WM-EDIT-FAILED
B2:MOVE "EMAIL FORMAT          " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
B1:PERFORM 0730-CHECK-COMPANY-EXISTS THRU 0730-EXIT.
B1:IF WM-EDIT-FAILED
B2:MOVE "COMPANY-ID NOT FOUND  " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
B1:IF CL-VAT-NUMBER = SPACES
B2:GO TO 0222-CHECK-PHONE.
B1:IF CL-VAT-NUMBER (1:1) NOT = "4" OR CL-VAT-NUMBER NOT NUMERIC
B2:MOVE "VAT NUMBER FORMAT     " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
A:0222-CHECK-PHONE.
B1:IF CL-PHONE = SPACES
B2:GO TO 0223-CHECK-DUP.
B1:MOVE CL-PHONE TO WM-EDIT-PHONE-WORK.
B1:PERFORM 0710-EDIT-PHONE-FORMAT THRU 0710-EXIT.
B1:IF WM-EDIT-FAILED
B2:MOVE "PHONE FORMAT          " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
A:0223-CHECK-DUP.
B1:PERFORM 0740-CHECK-CLIENT-EMAIL-DUP THRU 0740-EXIT.
B1:IF WM-DUPLICATE-FOUND
B2:MOVE "DUPLICATE EMAIL IN CO " TO WM-REJECT-REASON
B2:PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
B2:GO TO 0220-EXIT.
B1:ADD 1 TO WM-CL-VALID.
B1:ADD 1 TO WM-SEEN-CL-COUNT.
B1:SET WM-CLE-IX TO WM-SEEN-CL-COUNT.
B1:MOVE CL-EMAIL TO WM-SEEN-CL-EMAIL (WM-CLE-IX).
B1:PERFORM 0210-READ-CLIENT THRU 0210-EXIT.
A:0220-EXIT.
B1:EXIT.
C
A:0700-EDIT-EMAIL-FORMAT.
B1:MOVE "Y" TO WM-EDIT-OK-SW.
B1:MOVE 0 TO WM-EDIT-AT-COUNT.
B1:INSPECT WM-EDIT-EMAIL-WORK TALLYING WM-EDIT-AT-COUNT
B2:FOR ALL "@" BEFORE INITIAL SPACE.
B1:IF WM-EDIT-AT-COUNT NOT = 1
B2:MOVE "N" TO WM-EDIT-OK-SW
B2:GO TO 0700-EXIT.
B1:MOVE SPACES TO WM-EDIT-EMAIL-LOCAL.
B1:MOVE SPACES TO WM-EDIT-EMAIL-DOMAIN.
B1:UNSTRING WM-EDIT-EMAIL-WORK DELIMITED BY "@"
B2:INTO WM-EDIT-EMAIL-LOCAL WM-EDIT-EMAIL-DOMAIN.
B1:IF WM-EDIT-EMAIL-LOCAL = SPACES OR WM-EDIT-EMAIL-DOMAIN = SPACES
B2:MOVE "N" TO WM-EDIT-OK-SW
B2:GO TO 0700-EXIT.
B1:MOVE 0 TO WM-EDIT-DOT-COUNT.
B1:INSPECT WM-EDIT-EMAIL-DOMAIN TALLYING WM-EDIT-DOT-COUNT
B2:FOR ALL "." BEFORE INITIAL SPACE.
B1:IF WM-EDIT-DOT-COUNT = 0
B2:MOVE "N" TO WM-EDIT-OK-SW.
A:0700-EXIT.
B1:EXIT.
C
A:0710-EDIT-PHONE-FORMAT.
B1:MOVE "Y" TO WM-EDIT-OK-SW.
B1:IF WM-EDIT-PHONE-WORK (1:3) NOT = "+27"
B2:GO TO 0711-TRY-LEADING-ZERO.
B1:IF WM-EDIT-PHONE-WORK (4:1) < "1"
B2:MOVE "N" TO WM-EDIT-OK-SW
B2:GO TO 0710-EXIT.
B1:IF WM-EDIT-PHONE-WORK (5:8) NOT NUMERIC
B2:MOVE "N" TO WM-EDIT-OK-SW.
B1:GO TO 0710-EXIT.
A:0711-TRY-LEADING-ZERO.
B1:IF WM-EDIT-PHONE-WORK (1:1) NOT = "0"
B2:MOVE "N" TO WM-EDIT-OK-SW
B2:GO TO 0710-EXIT.
B1:IF WM-EDIT-PHONE-WORK (2:1) < "1"
B2:MOVE "N" TO WM-EDIT-OK-SW
B2:GO TO 0710-EXIT.
B1:IF WM-EDIT-PHONE-WORK (3:8) NOT NUMERIC
B2:MOVE "N" TO WM-EDIT-OK-SW.
A:0710-EXIT.
B1:EXIT.
C
A:0720-CHECK-COMPANY-DUP.
B1:MOVE "N" TO WM-DUP-FOUND-SW.
B1:IF WM-SEEN-CO-COUNT = 0
B2:GO TO 0720-EXIT.
B1:SET WM-CO-IX TO 1.
A:0720-SCAN-LOOP.
B1:IF WM-CO-IX > WM-SEEN-CO-COUNT
B2:GO TO 0720-EXIT.
B1:IF WM-SEEN-EMAIL (WM-CO-IX) = CO-EMAIL
B2:MOVE "Y" TO WM-DUP-FOUND-SW
B2:GO TO 0720-EXIT.
B1:IF CO-VAT-NUMBER = SPACES
B2:GO TO 0720-CHECK-REG.
B1:IF WM-SEEN-VAT-NUMBER (WM-CO-IX) = CO-VAT-NUMBER
B2:MOVE "Y" TO WM-DUP-FOUND-SW
B2:GO TO 0720-EXIT.
A:0720-CHECK-REG.
B1:IF CO-REG-NUMBER = SPACES
B2:GO TO 0720-NEXT.
B1:IF WM-SEEN-REG-NUMBER (WM-CO-IX) = CO-REG-NUMBER
B2:MOVE "Y" TO WM-DUP-FOUND-SW
B2:GO TO 0720-EXIT.
A:0720-NEXT.
B1:SET WM-CO-IX UP BY 1.
B1:GO TO 0720-SCAN-LOOP.
A:0720-EXIT.
B1:EXIT.
C
A:0730-CHECK-COMPANY-EXISTS.
B1:MOVE "N" TO WM-EDIT-OK-SW.
B1:IF WM-KNOWN-CO-COUNT = 0
B2:GO TO 0730-EXIT.
B1:SET WM-KID-IX TO 1.
A:0730-SCAN-LOOP.
B1:IF WM-KID-IX > WM-KNOWN-CO-COUNT
B2:GO TO 0730-EXIT.
B1:IF WM-KNOWN-CO-ID (WM-KID-IX) = CL-COMPANY-ID
B2:MOVE "Y" TO WM-EDIT-OK-SW
B2:GO TO 0730-EXIT.
B1:SET WM-KID-IX UP BY 1.
B1:GO TO 0730-SCAN-LOOP.
A:0730-EXIT.
B1:EXIT.
C
A:0740-CHECK-CLIENT-EMAIL-DUP.
B1:MOVE "N" TO WM-DUP-FOUND-SW.
B1:IF WM-SEEN-CL-COUNT = 0
B2:GO TO 0740-EXIT.
B1:SET WM-CLE-IX TO 1.
A:0740-SCAN-LOOP.
B1:IF WM-CLE-IX > WM-SEEN-CL-COUNT
B2:GO TO 0740-EXIT.
B1:IF WM-SEEN-CL-EMAIL (WM-CLE-IX) = CL-EMAIL
B2:MOVE "Y" TO WM-DUP-FOUND-SW
B2:GO TO 0740-EXIT.
B1:SET WM-CLE-IX UP BY 1.
B1:GO TO 0740-SCAN-LOOP.
A:0740-EXIT.
B1:EXIT.
C
A:0810-REJECT-COMPANY.
B1:ADD 1 TO WM-CO-REJECT.
B1:MOVE SPACES TO WM-REPORT-LINE.
B1:MOVE "COMPANY " TO WM-RL-RECTYPE.
B1:MOVE CO-COMPANY-ID TO WM-RL-KEY.
B1:MOVE WM-REJECT-REASON TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
A:0810-EXIT.
B1:EXIT.
C
A:0820-REJECT-CLIENT.
B1:ADD 1 TO WM-CL-REJECT.
B1:MOVE SPACES TO WM-REPORT-LINE.
B1:MOVE "CLIENT  " TO WM-RL-RECTYPE.
B1:MOVE CL-CLIENT-ID TO WM-RL-KEY.
B1:MOVE WM-REJECT-REASON TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
A:0820-EXIT.
B1:EXIT.
C
A:0900-WRITE-FOOTER.
B1:MOVE SPACES TO VR-PRINT-RECORD.
B1:WRITE VR-PRINT-RECORD.
B1:MOVE SPACES TO WM-REPORT-LINE.
B1:MOVE "TOTALS  " TO WM-RL-RECTYPE.
B1:MOVE WM-CO-READ TO WM-RL-KEY.
B1:MOVE "COMPANY READ COUNT    " TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
B1:MOVE WM-CO-VALID TO WM-RL-KEY.
B1:MOVE "COMPANY VALID COUNT   " TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
B1:MOVE WM-CO-REJECT TO WM-RL-KEY.
B1:MOVE "COMPANY REJECT COUNT  " TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
B1:MOVE WM-CL-READ TO WM-RL-KEY.
B1:MOVE "CLIENT READ COUNT     " TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
B1:MOVE WM-CL-VALID TO WM-RL-KEY.
B1:MOVE "CLIENT VALID COUNT    " TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
B1:MOVE WM-CL-REJECT TO WM-RL-KEY.
B1:MOVE "CLIENT REJECT COUNT   " TO WM-RL-RULE.
B1:WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
A:0900-EXIT.
B1:EXIT.
