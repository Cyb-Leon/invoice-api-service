C SLCLIENT.CBL -- FILE-CONTROL entry for the CLIENT master file.
B1:SELECT CLIENT-FILE
B2:ASSIGN TO "CLIENT"
B2:ORGANIZATION IS LINE SEQUENTIAL.
