C FDPARM.CBL -- record description for the one-record run-parameter
C file.  The operator (or the JCL step that builds it) supplies the
C AS-OF processing date and the invoice-number prefix for this run.
A:FD  RUN-PARM-FILE
B1:RECORD CONTAINS 20 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  PARM-RECORD.
B1:05  PARM-AS-OF-DATE            PIC 9(08).
B1:05  PARM-AS-OF-DATE-R REDEFINES PARM-AS-OF-DATE.
B2:10  PARM-AS-OF-CCYY            PIC 9(04).
B2:10  PARM-AS-OF-MM              PIC 9(02).
B2:10  PARM-AS-OF-DD              PIC 9(02).
B1:05  PARM-INVOICE-PREFIX        PIC X(03).
B1:05  FILLER                     PIC X(09).
