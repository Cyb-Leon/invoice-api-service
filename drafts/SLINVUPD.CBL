C SLINVUPD.CBL -- FILE-CONTROL entry for the UPDATED-INVOICE-FILE.
C This is the working invoice file that carries computed totals,
C payment results and the overdue flag forward from step to step
C of the run.
B1:SELECT UPDATED-INVOICE-FILE
B2:ASSIGN TO "UPDINV"
B2:ORGANIZATION IS LINE SEQUENTIAL.
