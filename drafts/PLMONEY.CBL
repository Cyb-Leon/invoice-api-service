C
C PLMONEY.CBL
C
C Shared percentage-of-amount paragraph, rounded the way Finance
C wants it -- half-adjust up, every time, no exceptions (see the
C 1994-06-14 change log entry in calculate-invoice-totals.cob for
C the history of why this got pulled out into its own copybook
C instead of three separate ROUNDED COMPUTEs).
C
C Caller loads WM-BASE-AMOUNT and WM-PERCENT, then
C     PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
C WM-RESULT-AMOUNT comes back holding BASE * PERCENT / 100,
C
A:9200-APPLY-PERCENT-ROUNDED.
B1:COMPUTE WM-RESULT-AMOUNT ROUNDED =
B2:WM-BASE-AMOUNT * WM-PERCENT / 100.
A:9200-EXIT.
B1:EXIT.
