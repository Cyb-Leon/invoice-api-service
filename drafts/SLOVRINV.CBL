C SLOVRINV.CBL -- FILE-CONTROL entry for the OVERDUE-INVOICE-FILE,
C the final generation of the working invoice file, carrying the
C DAYS-OVERDUE flag forward to the company summary step.
B1:SELECT OVERDUE-INVOICE-FILE
B2:ASSIGN TO "OVRDINV"
B2:ORGANIZATION IS LINE SEQUENTIAL.
