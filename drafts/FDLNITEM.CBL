C FDLNITEM.CBL -- record description for the LINE-ITEM input file.
C Several line items belong to one invoice; SORT-ORDER carries the
C original display sequence supplied on the input file.
A:FD  LINE-ITEM-FILE
B1:RECORD CONTAINS 150 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  LI-RECORD.
B1:05  LI-LINE-ID                 PIC 9(10).
B1:05  LI-INVOICE-ID              PIC 9(10).
B1:05  LI-DESCRIPTION             PIC X(60).
B1:05  LI-ITEM-CODE               PIC X(12).
B1:05  LI-QUANTITY                PIC 9(07).
B1:05  LI-UNIT-OF-MEASURE         PIC X(10).
B1:05  LI-UNIT-PRICE              PIC S9(13)V9(2).
B1:05  LI-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  LI-LINE-TOTAL              PIC S9(13)V9(2).
B1:05  LI-VAT-INCLUSIVE           PIC X(01).
B2:88  LI-IS-VAT-INCLUSIVE            VALUE "Y".
B2:88  LI-IS-VAT-EXCLUSIVE            VALUE "N".
B1:05  LI-SORT-ORDER              PIC 9(04).
B1:05  FILLER                     PIC X(01).
