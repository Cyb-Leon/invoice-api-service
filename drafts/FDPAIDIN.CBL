C FDPAIDIN.CBL -- record description for PAID-INVOICE-FILE, the
C working invoice file this run threads from the payment step to
C the overdue step.  Same layout as FDINVUPD.CBL, IP- prefix.
A:FD  PAID-INVOICE-FILE
B1:RECORD CONTAINS 218 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  IP-RECORD.
B1:05  IP-INVOICE-ID              PIC 9(10).
B1:05  IP-INVOICE-NUMBER          PIC X(14).
B1:05  IP-INVOICE-NUMBER-R REDEFINES IP-INVOICE-NUMBER.
B2:10  IP-INV-PREFIX              PIC X(03).
B2:10  IP-INV-DASH-1              PIC X(01).
B2:10  IP-INV-YEAR                PIC X(04).
B2:10  IP-INV-DASH-2              PIC X(01).
B2:10  IP-INV-SEQUENCE            PIC X(05).
B1:05  IP-COMPANY-ID              PIC 9(10).
B1:05  IP-CLIENT-ID               PIC 9(10).
B1:05  IP-ISSUE-DATE              PIC 9(08).
B1:05  IP-ISSUE-DATE-R REDEFINES IP-ISSUE-DATE.
B2:10  IP-ISSUE-CCYY              PIC 9(04).
B2:10  IP-ISSUE-MM                PIC 9(02).
B2:10  IP-ISSUE-DD                PIC 9(02).
B1:05  IP-DUE-DATE                PIC 9(08).
B1:05  IP-DUE-DATE-R REDEFINES IP-DUE-DATE.
B2:10  IP-DUE-CCYY                PIC 9(04).
B2:10  IP-DUE-MM                  PIC 9(02).
B2:10  IP-DUE-DD                  PIC 9(02).
B1:05  IP-STATUS                  PIC X(14).
B2:88  IP-STATUS-DRAFT                VALUE "DRAFT".
B2:88  IP-STATUS-PENDING              VALUE "PENDING".
B2:88  IP-STATUS-SENT                 VALUE "SENT".
B2:88  IP-STATUS-PAID                 VALUE "PAID".
B2:88  IP-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
B2:88  IP-STATUS-OVERDUE              VALUE "OVERDUE".
B2:88  IP-STATUS-CANCELLED            VALUE "CANCELLED".
B2:88  IP-STATUS-REFUNDED             VALUE "REFUNDED".
B1:05  IP-SUBTOTAL                PIC S9(13)V9(2).
B1:05  IP-VAT-RATE                PIC 9(03)V9(2).
B1:05  IP-VAT-AMOUNT              PIC S9(13)V9(2).
B1:05  IP-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  IP-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
B1:05  IP-TOTAL-AMOUNT            PIC S9(13)V9(2).
B1:05  IP-AMOUNT-PAID             PIC S9(13)V9(2).
B1:05  IP-BALANCE-DUE             PIC S9(13)V9(2).
B1:05  IP-CURRENCY                PIC X(03).
B1:05  IP-REFERENCE-NUMBER        PIC X(20).
B1:05  IP-PO-NUMBER               PIC X(20).
B1:05  FILLER                     PIC X(01).
