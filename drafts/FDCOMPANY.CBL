C FDCOMPANY.CBL -- record description for the COMPANY master file.
C One record per invoice-issuing company.  Layout is fixed-width,
C space padded, one company per line.
A:FD  COMPANY-FILE
B1:RECORD CONTAINS 281 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  CO-RECORD.
B1:05  CO-COMPANY-ID              PIC 9(10).
B1:05  CO-NAME                    PIC X(40).
B1:05  CO-TRADING-NAME            PIC X(40).
B1:05  CO-REG-NUMBER              PIC X(14).
B1:05  CO-REG-NUMBER-R REDEFINES CO-REG-NUMBER.
B2:10  CO-REG-BLOCK-1             PIC X(04).
B2:10  CO-REG-SLASH-1             PIC X(01).
B2:10  CO-REG-BLOCK-2             PIC X(06).
B2:10  CO-REG-SLASH-2             PIC X(01).
B2:10  CO-REG-BLOCK-3             PIC X(02).
B1:05  CO-VAT-NUMBER              PIC X(10).
B1:05  CO-VAT-NUMBER-R REDEFINES CO-VAT-NUMBER.
B2:10  CO-VAT-LEAD-DIGIT          PIC X(01).
B2:10  CO-VAT-REMAINDER           PIC X(09).
B1:05  CO-VAT-REGISTERED          PIC X(01).
B2:88  CO-IS-VAT-REGISTERED           VALUE "Y".
B2:88  CO-NOT-VAT-REGISTERED          VALUE "N".
B1:05  CO-EMAIL                   PIC X(50).
B1:05  CO-PHONE                   PIC X(12).
B1:05  CO-CITY                    PIC X(20).
B1:05  CO-PROVINCE                PIC X(20).
B1:05  CO-POSTAL-CODE             PIC X(06).
B1:05  CO-BANK-NAME               PIC X(20).
B1:05  CO-BANK-ACCT               PIC X(16).
B1:05  CO-BRANCH-CODE             PIC X(08).
B1:05  CO-ACCT-TYPE               PIC X(10).
B1:05  FILLER                     PIC X(04).
