C
C COMPANY-SUMMARY-REPORT
C
C Final step of the nightly run.  Sorts the finished invoice file by
C company and invoice number, matches it against the COMPANY and
C CLIENT masters, and prints one section per company: invoice and
C client counts, the paid/outstanding/MTD/YTD money lines, the
C month-by-month paid-revenue breakdown and the overdue ageing list.
C Grand totals for the whole run print at the end.
C
A:IDENTIFICATION DIVISION.
A:PROGRAM-ID.  COMPANY-SUMMARY-REPORT.
A:AUTHOR.      N MOKOENA.
A:INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
A:DATE-WRITTEN. 09/09/91.
A:DATE-COMPILED.
A:SECURITY.    UNCLASSIFIED.
C
C ----------------------------------------------------------------
C CHANGE LOG
C ----------------------------------------------------------------
C 09/09/91  NM  ORIGINAL PROGRAM.  IB-4471.
C 06/14/94  RPV MONTHLY REVENUE BROKEN OUT OF TWELVE SEPARATE
C               FIELDS INTO AN OCCURS TABLE INDEXED BY MONTH, SAME
C               STYLE AS THE MAX-SEQUENCE TABLE IN THE TOTALS STEP.
C               IB-5090.
C 03/02/95  RPV OUTSTANDING BALANCE NO LONGER INCLUDES CANCELLED OR
C               REFUNDED INVOICES -- THOSE BALANCES ARE CLOSED, NOT
C               OWED.  IB-5140.
C 05/17/96  TKN OVERDUE DETAIL TABLE INCREASED TO 500 ENTRIES PER
C               COMPANY -- RAN OUT OF ROOM AT THE HOLIDAY-SEASON
C               PEAK LAST YEAR.
C 01/06/99  TKN Y2K REMEDIATION -- MONTH-TO-DATE AND YEAR-TO-DATE
C               COMPARISONS USE THE FULL CCYY OF THE RUN-PARM AS-OF
C               DATE, VERIFIED CLEAN ACROSS THE CENTURY BOUNDARY.
C 09/30/00  DPS CLIENT NAME ON THE OVERDUE DETAIL LINE TRUNCATED TO
C               25 CHARACTERS, PER THE FRANCHISE BILLING DESK'S
C               PRINTOUT WIDTH REQUEST.  IB-6180.
C ----------------------------------------------------------------
C
A:ENVIRONMENT DIVISION.
A:CONFIGURATION SECTION.
A:SPECIAL-NAMES.
B1:C01 IS TOP-OF-FORM.
A:INPUT-OUTPUT SECTION.
A:FILE-CONTROL.
C
B1:COPY "SLOVRINV.CBL".
C
B1:SELECT WORK-FILE
B2:ASSIGN TO "WORKINV"
B2:ORGANIZATION IS SEQUENTIAL.
C
B1:SELECT SORT-FILE
B2:ASSIGN TO "SRTINV".
C
B1:COPY "SLCOMPANY.CBL".
B1:COPY "SLCLIENT.CBL".
B1:COPY "SLPARM.CBL".
B1:COPY "SLSUMRPT.CBL".
C
A:DATA DIVISION.
A:FILE SECTION.
C
B1:COPY "FDOVRINV.CBL".
C
A:FD  WORK-FILE
B1:RECORD CONTAINS 224 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  WK-RECORD.
B1:05  WK-INVOICE-ID              PIC 9(10).
B1:05  WK-INVOICE-NUMBER          PIC X(14).
B1:05  WK-COMPANY-ID              PIC 9(10).
B1:05  WK-CLIENT-ID               PIC 9(10).
B1:05  WK-ISSUE-DATE              PIC 9(08).
B1:05  WK-ISSUE-DATE-R REDEFINES WK-ISSUE-DATE.
B2:10  WK-ISSUE-CCYY              PIC 9(04).
B2:10  WK-ISSUE-MM                PIC 9(02).
B2:10  WK-ISSUE-DD                PIC 9(02).
B1:05  WK-DUE-DATE                PIC 9(08).
B1:05  WK-STATUS                  PIC X(14).
B2:88  WK-STATUS-DRAFT                VALUE "DRAFT".
B2:88  WK-STATUS-PENDING              VALUE "PENDING".
B2:88  WK-STATUS-SENT                 VALUE "SENT".
B2:88  WK-STATUS-PAID                 VALUE "PAID".
B2:88  WK-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
B2:88  WK-STATUS-OVERDUE              VALUE "OVERDUE".
B2:88  WK-STATUS-CANCELLED            VALUE "CANCELLED".
B2:88  WK-STATUS-REFUNDED             VALUE "REFUNDED".
B1:05  WK-SUBTOTAL                PIC S9(13)V9(2).
B1:05  WK-VAT-RATE                PIC 9(03)V9(2).
B1:05  WK-VAT-AMOUNT              PIC S9(13)V9(2).
B1:05  WK-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  WK-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
B1:05  WK-TOTAL-AMOUNT            PIC S9(13)V9(2).
B1:05  WK-AMOUNT-PAID             PIC S9(13)V9(2).
B1:05  WK-BALANCE-DUE             PIC S9(13)V9(2).
B1:05  WK-CURRENCY                PIC X(03).
B1:05  WK-REFERENCE-NUMBER        PIC X(20).
B1:05  WK-PO-NUMBER               PIC X(20).
B1:05  WK-OVERDUE-SW              PIC X(01).
B1:05  WK-DAYS-OVERDUE            PIC S9(05).
B1:05  FILLER                     PIC X(01).
C
A:SD  SORT-FILE.
A:01  SK-RECORD.
B1:05  SK-INVOICE-ID              PIC 9(10).
B1:05  SK-INVOICE-NUMBER          PIC X(14).
B1:05  SK-COMPANY-ID              PIC 9(10).
B1:05  SK-CLIENT-ID               PIC 9(10).
B1:05  SK-ISSUE-DATE              PIC 9(08).
B1:05  SK-DUE-DATE                PIC 9(08).
B1:05  SK-STATUS                  PIC X(14).
B1:05  SK-SUBTOTAL                PIC S9(13)V9(2).
B1:05  SK-VAT-RATE                PIC 9(03)V9(2).
B1:05  SK-VAT-AMOUNT              PIC S9(13)V9(2).
B1:05  SK-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  SK-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
B1:05  SK-TOTAL-AMOUNT            PIC S9(13)V9(2).
B1:05  SK-AMOUNT-PAID             PIC S9(13)V9(2).
B1:05  SK-BALANCE-DUE             PIC S9(13)V9(2).
B1:05  SK-CURRENCY                PIC X(03).
B1:05  SK-REFERENCE-NUMBER        PIC X(20).
B1:05  SK-PO-NUMBER               PIC X(20).
B1:05  SK-OVERDUE-SW              PIC X(01).
B1:05  SK-DAYS-OVERDUE            PIC S9(05).
B1:05  FILLER                     PIC X(01).
C
B1:COPY "FDCOMPANY.CBL".
B1:COPY "FDCLIENT.CBL".
B1:COPY "FDPARM.CBL".
B1:COPY "FDSUMRPT.CBL".
C
A:WORKING-STORAGE SECTION.
C
B1:COPY "wsdate.cbl".
C
A:01  WT-EOF-SWITCHES.
B1:05  WT-WORK-EOF-SW             PIC X       VALUE "N".
B2:88  WT-WORK-EOF                    VALUE "Y".
B1:05  WT-COMPANY-LOAD-EOF-SW     PIC X       VALUE "N".
B2:88  WT-COMPANY-LOAD-EOF            VALUE "Y".
B1:05  WT-CLIENT-LOAD-EOF-SW      PIC X       VALUE "N".
B2:88  WT-CLIENT-LOAD-EOF             VALUE "Y".
B1:05  FILLER                     PIC X(01).
C
A:01  WT-RUN-PARAMETERS.
B1:05  WT-AS-OF-DATE              PIC 9(08).
B1:05  WT-AS-OF-DATE-R REDEFINES WT-AS-OF-DATE.
B2:10  WT-AS-OF-CCYY              PIC 9(04).
B2:10  WT-AS-OF-MM                PIC 9(02).
B2:10  WT-AS-OF-DD                PIC 9(02).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-COMPANY-TABLE.
B1:05  WT-CO-ENTRY OCCURS 500 TIMES
B2:INDEXED BY WT-CO-IX.
B2:10  WT-CO-COMPANY-ID           PIC 9(10).
B2:10  WT-CO-NAME                 PIC X(40).
B1:05  FILLER                     PIC X(01).
A:01  WT-COMPANY-COUNT-REC.
B1:05  WT-COMPANY-COUNT               PIC 9(05) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-CLIENT-TABLE.
B1:05  WT-CL-ENTRY OCCURS 2000 TIMES
B2:INDEXED BY WT-CL-IX.
B2:10  WT-CL-CLIENT-ID            PIC 9(10).
B2:10  WT-CL-COMPANY-ID           PIC 9(10).
B2:10  WT-CL-NAME                 PIC X(40).
B2:10  WT-CL-ACTIVE-SW            PIC X(01).
B3:88  WT-CL-IS-ACTIVE                VALUE "Y".
B1:05  FILLER                     PIC X(01).
A:01  WT-CLIENT-COUNT-REC.
B1:05  WT-CLIENT-COUNT                PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-BREAK-FIELDS.
B1:05  WT-CURRENT-COMPANY-ID      PIC 9(10).
B1:05  WT-CURRENT-COMPANY-NAME    PIC X(40).
B1:05  FILLER                     PIC X(01).
C
A:01  WT-INVOICE-COUNTS.
B1:05  WT-CT-TOTAL                PIC 9(07) COMP VALUE 0.
B1:05  WT-CT-DRAFT                PIC 9(07) COMP VALUE 0.
B1:05  WT-CT-PENDING              PIC 9(07) COMP VALUE 0.
B1:05  WT-CT-PAID                 PIC 9(07) COMP VALUE 0.
B1:05  WT-CT-OVERDUE              PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-CLIENT-COUNTS-FOR-CO.
B1:05  WT-CO-CLIENT-TOTAL         PIC 9(07) COMP VALUE 0.
B1:05  WT-CO-CLIENT-ACTIVE        PIC 9(07) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-MONEY-ACCUM.
B1:05  WT-TOTAL-PAID              PIC S9(13)V9(2) VALUE 0.
B1:05  WT-TOTAL-OUTSTANDING       PIC S9(13)V9(2) VALUE 0.
B1:05  WT-MTD-REVENUE             PIC S9(13)V9(2) VALUE 0.
B1:05  WT-YTD-REVENUE             PIC S9(13)V9(2) VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-MONTHLY-REVENUE-TABLE.
B1:05  WT-MREV-ENTRY PIC S9(13)V9(2) VALUE 0
B2:OCCURS 12 TIMES INDEXED BY WT-MREV-IX.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-OVERDUE-DETAIL-TABLE.
B1:05  WT-OD-ENTRY OCCURS 500 TIMES
B2:INDEXED BY WT-OD-IX.
B2:10  WT-OD-INVOICE-NUMBER       PIC X(14).
B2:10  WT-OD-CLIENT-NAME          PIC X(25).
B2:10  WT-OD-BALANCE-DUE          PIC S9(13)V9(2).
B2:10  WT-OD-DAYS-OVERDUE         PIC S9(05).
B1:05  FILLER                     PIC X(01).
A:01  WT-OVERDUE-COUNT-REC.
B1:05  WT-OVERDUE-COUNT               PIC 9(05) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-GRAND-TOTALS.
B1:05  WT-GR-INVOICE-COUNT        PIC 9(07) COMP VALUE 0.
B1:05  WT-GR-TOTAL-PAID           PIC S9(13)V9(2) VALUE 0.
B1:05  WT-GR-TOTAL-OUTSTANDING    PIC S9(13)V9(2) VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-PRINTED-LINES-REC.
B1:05  WT-PRINTED-LINES               PIC 9(02) COMP VALUE 99.
B2:88  WT-PAGE-FULL                   VALUE 30 THRU 99.
B1:05  FILLER                     PIC X(01).
A:01  WT-PAGE-NUMBER-REC.
B1:05  WT-PAGE-NUMBER                 PIC 9(03) COMP VALUE 0.
B1:05  FILLER                     PIC X(01).
C
A:01  WT-TITLE.
B1:05  FILLER                     PIC X(40) VALUE SPACES.
B1:05  FILLER            PIC X(22) VALUE "COMPANY SUMMARY REPORT".
B1:05  FILLER                     PIC X(55) VALUE SPACES.
B1:05  FILLER                     PIC X(05) VALUE "PAGE:".
B1:05  WT-T-PAGE-NUMBER           PIC ZZZ9.
B1:05  FILLER                     PIC X(06) VALUE SPACES.
C
A:01  WT-HEADING-1.
B1:05  FILLER                     PIC X(09) VALUE "COMPANY: ".
B1:05  WT-H-COMPANY-ID            PIC Z(09)9.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-H-COMPANY-NAME          PIC X(40).
B1:05  FILLER                     PIC X(71) VALUE SPACES.
C
A:01  WT-COUNTS-LINE.
B1:05  FILLER                     PIC X(10) VALUE "INVOICES: ".
B1:05  FILLER                     PIC X(07) VALUE "TOTAL: ".
B1:05  WT-C-TOTAL                 PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(07) VALUE "DRAFT: ".
B1:05  WT-C-DRAFT                 PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(09) VALUE "PENDING: ".
B1:05  WT-C-PENDING               PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(06) VALUE "PAID: ".
B1:05  WT-C-PAID                  PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(09) VALUE "OVERDUE: ".
B1:05  WT-C-OVERDUE                PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(41) VALUE SPACES.
C
A:01  WT-CLIENT-COUNTS-LINE.
B1:05  FILLER                     PIC X(10) VALUE "CLIENTS:  ".
B1:05  FILLER                     PIC X(07) VALUE "TOTAL: ".
B1:05  WT-CC-TOTAL                PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(08) VALUE "ACTIVE: ".
B1:05  WT-CC-ACTIVE               PIC ZZZ,ZZ9.
B1:05  FILLER                     PIC X(91) VALUE SPACES.
C
A:01  WT-MONEY-LINE.
B1:05  WT-ML-LABEL                PIC X(24).
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-ML-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
B1:05  FILLER                     PIC X(91) VALUE SPACES.
C
A:01  WT-MONTHLY-LINE.
B1:05  FILLER                     PIC X(04) VALUE SPACES.
B1:05  WT-MO-LABEL                PIC X(03).
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-MO-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
B1:05  FILLER                     PIC X(108) VALUE SPACES.
C
A:01  WT-OVERDUE-HEADING.
B1:05  FILLER                     PIC X(04) VALUE SPACES.
B1:05  FILLER                     PIC X(14) VALUE "INVOICE NUMBER".
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(25) VALUE "CLIENT NAME".
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(15) VALUE "BALANCE DUE".
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  FILLER                     PIC X(04) VALUE "DAYS".
B1:05  FILLER                     PIC X(64) VALUE SPACES.
C
A:01  WT-OVERDUE-DETAIL-LINE.
B1:05  FILLER                     PIC X(04) VALUE SPACES.
B1:05  WT-OD-L-INVOICE            PIC X(14).
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-OD-L-CLIENT             PIC X(25).
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-OD-L-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-OD-L-DAYS               PIC ZZZ9.
B1:05  FILLER                     PIC X(64) VALUE SPACES.
C
A:01  WT-GRAND-COUNT-LINE.
B1:05  WT-GC-LABEL                PIC X(24).
B1:05  FILLER                     PIC X(02) VALUE SPACES.
B1:05  WT-GC-COUNT                PIC ZZZ,ZZZ,ZZ9.
B1:05  FILLER                     PIC X(97) VALUE SPACES.
C
A:PROCEDURE DIVISION.
C
A:0000-MAIN-CONTROL.
B1:PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
B1:SORT SORT-FILE
B2:ON ASCENDING KEY SK-COMPANY-ID SK-INVOICE-ID
B2:USING OVERDUE-INVOICE-FILE
B2:GIVING WORK-FILE.
B1:OPEN INPUT WORK-FILE.
B1:OPEN INPUT COMPANY-FILE.
B1:PERFORM 0200-LOAD-COMPANY-TABLE THRU 0200-EXIT.
B1:CLOSE COMPANY-FILE.
B1:OPEN INPUT CLIENT-FILE.
B1:PERFORM 0250-LOAD-CLIENT-TABLE THRU 0250-EXIT.
B1:CLOSE CLIENT-FILE.
B1:OPEN OUTPUT SUMMARY-REPORT.
B1:PERFORM 0300-PROCESS-COMPANIES THRU 0300-EXIT.
B1:PERFORM 0900-PRINT-GRAND-TOTALS THRU 0900-EXIT.
B1:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT.
B1:CLOSE WORK-FILE.
B1:CLOSE SUMMARY-REPORT.
B1:STOP RUN.
C
A:0050-READ-RUN-PARM.
B1:OPEN INPUT RUN-PARM-FILE.
B1:READ RUN-PARM-FILE
B2:AT END GO TO 0050-EXIT.
B1:MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
B1:CLOSE RUN-PARM-FILE.
A:0050-EXIT.
B1:EXIT.
C
A:0200-LOAD-COMPANY-TABLE.
B1:PERFORM 0210-READ-COMPANY-FOR-LOAD THRU 0210-EXIT.
B1:PERFORM 0220-STORE-ONE-COMPANY THRU 0220-EXIT
B2:UNTIL WT-COMPANY-LOAD-EOF.
A:0200-EXIT.
B1:EXIT.
C
A:0210-READ-COMPANY-FOR-LOAD.
B1:READ COMPANY-FILE
B2:AT END MOVE "Y" TO WT-COMPANY-LOAD-EOF-SW
B2:GO TO 0210-EXIT.
A:0210-EXIT.
B1:EXIT.
C
A:0220-STORE-ONE-COMPANY.
B1:ADD 1 TO WT-COMPANY-COUNT.
B1:SET WT-CO-IX TO WT-COMPANY-COUNT.
B1:MOVE CO-COMPANY-ID TO WT-CO-COMPANY-ID (WT-CO-IX).
B1:MOVE CO-NAME TO WT-CO-NAME (WT-CO-IX).
B1:PERFORM 0210-READ-COMPANY-FOR-LOAD THRU 0210-EXIT.
A:0220-EXIT.
B1:EXIT.
C
A:0250-LOAD-CLIENT-TABLE.
B1:PERFORM 0260-READ-CLIENT-FOR-LOAD THRU 0260-EXIT.
B1:PERFORM 0270-STORE-ONE-CLIENT THRU 0270-EXIT
B2:UNTIL WT-CLIENT-LOAD-EOF.
A:0250-EXIT.
B1:EXIT.
C
A:0260-READ-CLIENT-FOR-LOAD.
B1:READ CLIENT-FILE
B2:AT END MOVE "Y" TO WT-CLIENT-LOAD-EOF-SW
B2:GO TO 0260-EXIT.
A:0260-EXIT.
B1:EXIT.
C
A:0270-STORE-ONE-CLIENT.
B1:ADD 1 TO WT-CLIENT-COUNT.
B1:SET WT-CL-IX TO WT-CLIENT-COUNT.
B1:MOVE CL-CLIENT-ID TO WT-CL-CLIENT-ID (WT-CL-IX).
B1:MOVE CL-COMPANY-ID TO WT-CL-COMPANY-ID (WT-CL-IX).
B1:MOVE CL-NAME TO WT-CL-NAME (WT-CL-IX).
B1:MOVE CL-ACTIVE TO WT-CL-ACTIVE-SW (WT-CL-IX).
B1:PERFORM 0260-READ-CLIENT-FOR-LOAD THRU 0260-EXIT.
A:0270-EXIT.
B1:EXIT.
C
A:0300-PROCESS-COMPANIES.
B1:PERFORM 0310-READ-WORK THRU 0310-EXIT.
B1:PERFORM 0320-PROCESS-ONE-COMPANY THRU 0320-EXIT
B2:UNTIL WT-WORK-EOF.
A:0300-EXIT.
B1:EXIT.
C
A:0310-READ-WORK.
B1:READ WORK-FILE
B2:AT END MOVE "Y" TO WT-WORK-EOF-SW
B2:GO TO 0310-EXIT.
A:0310-EXIT.
B1:EXIT.
C
A:0320-PROCESS-ONE-COMPANY.
B1:PERFORM 0325-ZERO-ACCUMULATORS THRU 0325-EXIT.
B1:MOVE WK-COMPANY-ID TO WT-CURRENT-COMPANY-ID.
B1:PERFORM 0340-LOOKUP-COMPANY-NAME THRU 0340-EXIT.
B1:PERFORM 0390-COUNT-COMPANY-CLIENTS THRU 0390-EXIT.
B1:PERFORM 0350-ACCUMULATE-ONE-INVOICE THRU 0350-EXIT
B2:UNTIL WT-WORK-EOF
B2:OR WK-COMPANY-ID NOT = WT-CURRENT-COMPANY-ID.
B1:PERFORM 0400-PRINT-COMPANY-SECTION THRU 0400-EXIT.
A:0320-EXIT.
B1:EXIT.
C
A:0325-ZERO-ACCUMULATORS.
B1:MOVE 0 TO WT-CT-TOTAL WT-CT-DRAFT WT-CT-PENDING WT-CT-PAID
B2:WT-CT-OVERDUE.
B1:MOVE 0 TO WT-TOTAL-PAID WT-TOTAL-OUTSTANDING WT-MTD-REVENUE
B2:WT-YTD-REVENUE.
B1:MOVE 0 TO WT-OVERDUE-COUNT.
B1:SET WT-MREV-IX TO 1.
A:0325-ZERO-MONTH-LOOP.
B1:IF WT-MREV-IX > 12
B2:GO TO 0325-EXIT.
B1:MOVE 0 TO WT-MREV-ENTRY (WT-MREV-IX).
B1:SET WT-MREV-IX UP BY 1.
B1:GO TO 0325-ZERO-MONTH-LOOP.
A:0325-EXIT.
B1:EXIT.
C
A:0340-LOOKUP-COMPANY-NAME.
B1:MOVE "** COMPANY NOT FOUND **" TO WT-CURRENT-COMPANY-NAME.
B1:SET WT-CO-IX TO 1.
A:0340-SCAN-LOOP.
B1:IF WT-CO-IX > WT-COMPANY-COUNT
B2:GO TO 0340-EXIT.
B1:IF WT-CO-COMPANY-ID (WT-CO-IX) = WT-CURRENT-COMPANY-ID
B2:MOVE WT-CO-NAME (WT-CO-IX) TO WT-CURRENT-COMPANY-NAME
B2:GO TO 0340-EXIT.
B1:SET WT-CO-IX UP BY 1.
B1:GO TO 0340-SCAN-LOOP.
A:0340-EXIT.
B1:EXIT.
C
A:0390-COUNT-COMPANY-CLIENTS.
B1:MOVE 0 TO WT-CO-CLIENT-TOTAL WT-CO-CLIENT-ACTIVE.
B1:SET WT-CL-IX TO 1.
A:0390-SCAN-LOOP.
B1:IF WT-CL-IX > WT-CLIENT-COUNT
B2:GO TO 0390-EXIT.
B1:IF WT-CL-COMPANY-ID (WT-CL-IX) NOT = WT-CURRENT-COMPANY-ID
B2:GO TO 0390-NEXT.
B1:ADD 1 TO WT-CO-CLIENT-TOTAL.
B1:IF WT-CL-IS-ACTIVE (WT-CL-IX)
B2:ADD 1 TO WT-CO-CLIENT-ACTIVE.
A:0390-NEXT.
B1:SET WT-CL-IX UP BY 1.
B1:GO TO 0390-SCAN-LOOP.
A:0390-EXIT.
B1:EXIT.
C
A:0350-ACCUMULATE-ONE-INVOICE.
B1:ADD 1 TO WT-CT-TOTAL.
B1:ADD 1 TO WT-GR-INVOICE-COUNT.
B1:IF WK-STATUS-DRAFT
B2:ADD 1 TO WT-CT-DRAFT.
B1:IF WK-STATUS-PENDING OR WK-STATUS-SENT
B2:ADD 1 TO WT-CT-PENDING.
B1:IF WK-STATUS-PAID
B2:ADD 1 TO WT-CT-PAID
B2:ADD WK-TOTAL-AMOUNT TO WT-TOTAL-PAID
B2:ADD WK-TOTAL-AMOUNT TO WT-GR-TOTAL-PAID
B2:PERFORM 0360-ADD-MONTHLY-REVENUE THRU 0360-EXIT.
B1:IF WK-STATUS-OVERDUE
B2:ADD 1 TO WT-CT-OVERDUE
B2:PERFORM 0370-STORE-OVERDUE-DETAIL THRU 0370-EXIT.
B1:IF NOT (WK-STATUS-PAID OR WK-STATUS-CANCELLED OR WK-STATUS-REFUNDED)
B2:ADD WK-BALANCE-DUE TO WT-TOTAL-OUTSTANDING
B2:ADD WK-BALANCE-DUE TO WT-GR-TOTAL-OUTSTANDING.
B1:IF WK-ISSUE-CCYY = WT-AS-OF-CCYY AND WK-ISSUE-MM = WT-AS-OF-MM
B2:ADD WK-TOTAL-AMOUNT TO WT-MTD-REVENUE.
B1:IF WK-ISSUE-CCYY = WT-AS-OF-CCYY
B2:AND WK-ISSUE-DATE NOT > WT-AS-OF-DATE
B2:ADD WK-TOTAL-AMOUNT TO WT-YTD-REVENUE.
B1:PERFORM 0310-READ-WORK THRU 0310-EXIT.
A:0350-EXIT.
B1:EXIT.
C
A:0360-ADD-MONTHLY-REVENUE.
B1:IF WK-ISSUE-CCYY NOT = WT-AS-OF-CCYY
B2:GO TO 0360-EXIT.
B1:SET WT-MREV-IX TO WK-ISSUE-MM.
B1:ADD WK-TOTAL-AMOUNT TO WT-MREV-ENTRY (WT-MREV-IX).
A:0360-EXIT.
B1:EXIT.
C
A:0370-STORE-OVERDUE-DETAIL.
B1:IF WT-OVERDUE-COUNT NOT < 500
B2:GO TO 0370-EXIT.
B1:ADD 1 TO WT-OVERDUE-COUNT.
B1:SET WT-OD-IX TO WT-OVERDUE-COUNT.
B1:MOVE WK-INVOICE-NUMBER TO WT-OD-INVOICE-NUMBER (WT-OD-IX).
B1:PERFORM 0380-LOOKUP-CLIENT-NAME THRU 0380-EXIT.
B1:MOVE WK-BALANCE-DUE TO WT-OD-BALANCE-DUE (WT-OD-IX).
B1:MOVE WK-DAYS-OVERDUE TO WT-OD-DAYS-OVERDUE (WT-OD-IX).
A:0370-EXIT.
B1:EXIT.
C
A:0380-LOOKUP-CLIENT-NAME.
B1:MOVE "** CLIENT NOT FOUND **  " TO WT-OD-CLIENT-NAME (WT-OD-IX).
B1:SET WT-CL-IX TO 1.
A:0380-SCAN-LOOP.
B1:IF WT-CL-IX > WT-CLIENT-COUNT
B2:GO TO 0380-EXIT.
B1:IF WT-CL-CLIENT-ID (WT-CL-IX) = WK-CLIENT-ID
B2:MOVE WT-CL-NAME (WT-CL-IX) (1:25) TO WT-OD-CLIENT-NAME (WT-OD-IX)
B2:GO TO 0380-EXIT.
B1:SET WT-CL-IX UP BY 1.
B1:GO TO 0380-SCAN-LOOP.
A:0380-EXIT.
B1:EXIT.
C
A:0400-PRINT-COMPANY-SECTION.
B1:PERFORM 0410-PRINT-HEADER THRU 0410-EXIT.
B1:PERFORM 0420-PRINT-COUNTS THRU 0420-EXIT.
B1:PERFORM 0430-PRINT-CLIENT-COUNTS THRU 0430-EXIT.
B1:PERFORM 0440-PRINT-MONEY-LINES THRU 0440-EXIT.
B1:PERFORM 0450-PRINT-MONTHLY-BREAKDOWN THRU 0450-EXIT.
B1:PERFORM 0460-PRINT-OVERDUE-DETAIL THRU 0460-EXIT.
B1:PERFORM 0470-PRINT-BLANK-LINE THRU 0470-EXIT.
A:0400-EXIT.
B1:EXIT.
C
A:0410-PRINT-HEADER.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE SPACES TO WT-HEADING-1.
B1:MOVE WT-CURRENT-COMPANY-ID TO WT-H-COMPANY-ID.
B1:MOVE WT-CURRENT-COMPANY-NAME TO WT-H-COMPANY-NAME.
B1:MOVE WT-HEADING-1 TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 2.
B1:ADD 2 TO WT-PRINTED-LINES.
A:0410-EXIT.
B1:EXIT.
C
A:0420-PRINT-COUNTS.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE WT-CT-TOTAL TO WT-C-TOTAL.
B1:MOVE WT-CT-DRAFT TO WT-C-DRAFT.
B1:MOVE WT-CT-PENDING TO WT-C-PENDING.
B1:MOVE WT-CT-PAID TO WT-C-PAID.
B1:MOVE WT-CT-OVERDUE TO WT-C-OVERDUE.
B1:MOVE WT-COUNTS-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0420-EXIT.
B1:EXIT.
C
A:0430-PRINT-CLIENT-COUNTS.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE WT-CO-CLIENT-TOTAL TO WT-CC-TOTAL.
B1:MOVE WT-CO-CLIENT-ACTIVE TO WT-CC-ACTIVE.
B1:MOVE WT-CLIENT-COUNTS-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0430-EXIT.
B1:EXIT.
C
A:0440-PRINT-MONEY-LINES.
B1:PERFORM 0441-PRINT-TOTAL-PAID THRU 0441-EXIT.
B1:PERFORM 0442-PRINT-TOTAL-OUTSTANDING THRU 0442-EXIT.
B1:PERFORM 0443-PRINT-MTD-REVENUE THRU 0443-EXIT.
B1:PERFORM 0444-PRINT-YTD-REVENUE THRU 0444-EXIT.
A:0440-EXIT.
B1:EXIT.
C
A:0441-PRINT-TOTAL-PAID.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE "TOTAL PAID"             TO WT-ML-LABEL.
B1:MOVE WT-TOTAL-PAID             TO WT-ML-AMOUNT.
B1:MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0441-EXIT.
B1:EXIT.
C
A:0442-PRINT-TOTAL-OUTSTANDING.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE "TOTAL OUTSTANDING"      TO WT-ML-LABEL.
B1:MOVE WT-TOTAL-OUTSTANDING      TO WT-ML-AMOUNT.
B1:MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0442-EXIT.
B1:EXIT.
C
A:0443-PRINT-MTD-REVENUE.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE "MONTH-TO-DATE REVENUE"  TO WT-ML-LABEL.
B1:MOVE WT-MTD-REVENUE            TO WT-ML-AMOUNT.
B1:MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0443-EXIT.
B1:EXIT.
C
A:0444-PRINT-YTD-REVENUE.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE "YEAR-TO-DATE REVENUE"   TO WT-ML-LABEL.
B1:MOVE WT-YTD-REVENUE            TO WT-ML-AMOUNT.
B1:MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0444-EXIT.
B1:EXIT.
C
A:0450-PRINT-MONTHLY-BREAKDOWN.
B1:SET WT-MREV-IX TO 1.
A:0450-LOOP.
B1:IF WT-MREV-IX > 12
B2:GO TO 0450-EXIT.
B1:IF WT-MREV-ENTRY (WT-MREV-IX) = 0
B2:GO TO 0450-NEXT.
B1:PERFORM 0455-PRINT-ONE-MONTH-LINE THRU 0455-EXIT.
A:0450-NEXT.
B1:SET WT-MREV-IX UP BY 1.
B1:GO TO 0450-LOOP.
A:0450-EXIT.
B1:EXIT.
C
A:0455-PRINT-ONE-MONTH-LINE.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE SPACES TO WT-MONTHLY-LINE.
B1:MOVE WD-MONTH-NAME (WT-MREV-IX) (1:3) TO WT-MO-LABEL.
B1:MOVE WT-MREV-ENTRY (WT-MREV-IX) TO WT-MO-AMOUNT.
B1:MOVE WT-MONTHLY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0455-EXIT.
B1:EXIT.
C
A:0460-PRINT-OVERDUE-DETAIL.
B1:IF WT-OVERDUE-COUNT = 0
B2:GO TO 0460-EXIT.
B1:PERFORM 0462-PRINT-OVERDUE-HEADING THRU 0462-EXIT.
B1:SET WT-OD-IX TO 1.
A:0460-DETAIL-LOOP.
B1:IF WT-OD-IX > WT-OVERDUE-COUNT
B2:GO TO 0460-EXIT.
B1:PERFORM 0464-PRINT-ONE-OVERDUE-LINE THRU 0464-EXIT.
B1:SET WT-OD-IX UP BY 1.
B1:GO TO 0460-DETAIL-LOOP.
A:0460-EXIT.
B1:EXIT.
C
A:0462-PRINT-OVERDUE-HEADING.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE WT-OVERDUE-HEADING TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0462-EXIT.
B1:EXIT.
C
A:0464-PRINT-ONE-OVERDUE-LINE.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE SPACES TO WT-OVERDUE-DETAIL-LINE.
B1:MOVE WT-OD-INVOICE-NUMBER (WT-OD-IX) TO WT-OD-L-INVOICE.
B1:MOVE WT-OD-CLIENT-NAME (WT-OD-IX) TO WT-OD-L-CLIENT.
B1:MOVE WT-OD-BALANCE-DUE (WT-OD-IX) TO WT-OD-L-BALANCE.
B1:MOVE WT-OD-DAYS-OVERDUE (WT-OD-IX) TO WT-OD-L-DAYS.
B1:MOVE WT-OVERDUE-DETAIL-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0464-EXIT.
B1:EXIT.
C
A:0470-PRINT-BLANK-LINE.
B1:MOVE SPACES TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0470-EXIT.
B1:EXIT.
C
A:0900-PRINT-GRAND-TOTALS.
B1:IF WT-PAGE-FULL
B2:PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
B2:PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
B1:MOVE "GRAND TOTAL INVOICES"   TO WT-GC-LABEL.
B1:MOVE WT-GR-INVOICE-COUNT       TO WT-GC-COUNT.
B1:MOVE WT-GRAND-COUNT-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
B1:MOVE "GRAND TOTAL PAID"       TO WT-ML-LABEL.
B1:MOVE WT-GR-TOTAL-PAID          TO WT-ML-AMOUNT.
B1:MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
B1:MOVE "GRAND TOTAL OUTSTANDING" TO WT-ML-LABEL.
B1:MOVE WT-GR-TOTAL-OUTSTANDING    TO WT-ML-AMOUNT.
B1:MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:ADD 1 TO WT-PRINTED-LINES.
A:0900-EXIT.
B1:EXIT.
C
A:9700-PRINT-HEADINGS.
B1:ADD 1 TO WT-PAGE-NUMBER.
B1:MOVE WT-PAGE-NUMBER TO WT-T-PAGE-NUMBER.
B1:MOVE WT-TITLE TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD AFTER ADVANCING C01.
B1:MOVE SPACES TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
B1:MOVE 0 TO WT-PRINTED-LINES.
A:9700-EXIT.
B1:EXIT.
C
A:9800-FINALIZE-PAGE.
B1:MOVE SPACES TO SR-PRINT-RECORD.
B1:WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
A:9800-EXIT.
B1:EXIT.
