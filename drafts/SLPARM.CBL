C SLPARM.CBL -- FILE-CONTROL entry for the one-record run-parameter
C file (the AS-OF processing date and invoice-number prefix).
B1:SELECT RUN-PARM-FILE
B2:ASSIGN TO "RUNPARM"
B2:ORGANIZATION IS LINE SEQUENTIAL.
