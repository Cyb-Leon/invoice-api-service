C FDINVOIC.CBL -- record description for the raw INVOICE input
C as received before this run's totals and numbering are applied.
C INV-NUMBER arrives blank on a new invoice; U5 fills it in.
A:FD  INVOICE-FILE
B1:RECORD CONTAINS 218 CHARACTERS
B1:LABEL RECORDS ARE STANDARD.
A:01  IN-RECORD.
B1:05  IN-INVOICE-ID              PIC 9(10).
B1:05  IN-INVOICE-NUMBER          PIC X(14).
B1:05  IN-INVOICE-NUMBER-R REDEFINES IN-INVOICE-NUMBER.
B2:10  IN-INV-PREFIX              PIC X(03).
B2:10  IN-INV-DASH-1              PIC X(01).
B2:10  IN-INV-YEAR                PIC X(04).
B2:10  IN-INV-DASH-2              PIC X(01).
B2:10  IN-INV-SEQUENCE            PIC X(05).
B1:05  IN-COMPANY-ID              PIC 9(10).
B1:05  IN-CLIENT-ID               PIC 9(10).
B1:05  IN-ISSUE-DATE              PIC 9(08).
B1:05  IN-ISSUE-DATE-R REDEFINES IN-ISSUE-DATE.
B2:10  IN-ISSUE-CCYY              PIC 9(04).
B2:10  IN-ISSUE-MM                PIC 9(02).
B2:10  IN-ISSUE-DD                PIC 9(02).
B1:05  IN-DUE-DATE                PIC 9(08).
B1:05  IN-DUE-DATE-R REDEFINES IN-DUE-DATE.
B2:10  IN-DUE-CCYY                PIC 9(04).
B2:10  IN-DUE-MM                  PIC 9(02).
B2:10  IN-DUE-DD                  PIC 9(02).
B1:05  IN-STATUS                  PIC X(14).
B2:88  IN-STATUS-DRAFT                VALUE "DRAFT".
B2:88  IN-STATUS-PENDING              VALUE "PENDING".
B2:88  IN-STATUS-SENT                 VALUE "SENT".
B2:88  IN-STATUS-PAID                 VALUE "PAID".
B2:88  IN-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
B2:88  IN-STATUS-OVERDUE              VALUE "OVERDUE".
B2:88  IN-STATUS-CANCELLED            VALUE "CANCELLED".
B2:88  IN-STATUS-REFUNDED             VALUE "REFUNDED".
B1:05  IN-SUBTOTAL                PIC S9(13)V9(2).
B1:05  IN-VAT-RATE                PIC 9(03)V9(2).
B1:05  IN-VAT-AMOUNT              PIC S9(13)V9(2).
B1:05  IN-DISCOUNT-PCT            PIC 9(03)V9(2).
B1:05  IN-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
B1:05  IN-TOTAL-AMOUNT            PIC S9(13)V9(2).
B1:05  IN-AMOUNT-PAID             PIC S9(13)V9(2).
B1:05  IN-BALANCE-DUE             PIC S9(13)V9(2).
B1:05  IN-CURRENCY                PIC X(03).
B1:05  IN-REFERENCE-NUMBER        PIC X(20).
B1:05  IN-PO-NUMBER               PIC X(20).
B1:05  FILLER                     PIC X(01).
