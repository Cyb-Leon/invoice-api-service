000100*SLSUMRPT.CBL -- FILE-CONTROL entry for the company summary
000110     SELECT SUMMARY-REPORT
000120         ASSIGN TO "SUMRPT"
000130         ORGANIZATION IS LINE SEQUENTIAL.
000140
