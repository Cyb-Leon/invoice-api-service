000100*
000110*VALIDATE-MASTER-DATA
000120*
000130*First step of the nightly invoicing run.  Edits the COMPANY master
000140*and the CLIENT master before any invoice arithmetic is trusted --
000150*bad VAT numbers, bad registration numbers, bad phone numbers and
000160*duplicate emails/VAT/reg numbers are caught here and written to the
000170*validation report, not discovered downstream in a customer's
000180*statement.
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.  VALIDATE-MASTER-DATA.
000220 AUTHOR.      N MOKOENA.
000230 INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
000240 DATE-WRITTEN. 06/03/91.
000250 DATE-COMPILED.
000260 SECURITY.    UNCLASSIFIED.
000270*
000280*----------------------------------------------------------------
000290*CHANGE LOG
000300*----------------------------------------------------------------
000310*06/03/91  NM  ORIGINAL PROGRAM.  EDITS COMPANY AND CLIENT MASTERS
000320*              FOR THE NEW INVOICING RUN, REQUEST IB-4471.
000330*11/14/91  NM  ADDED DUPLICATE VAT-NUMBER AND REG-NUMBER CHECKS,
000340*              PER FINANCE MEMO OF 11/02/91.
000350*02/09/93  RPV ADDED SA PHONE NUMBER EDIT (+27 OR LEADING ZERO).
000360*08/22/94  RPV CORRECTED VAT-NUMBER EDIT -- LEAD DIGIT MUST BE 4,
000370*              NOT JUST NUMERIC.  IB-5108.
000380*05/17/96  TKN INCREASED SEEN-COMPANY TABLE TO 2000 ENTRIES, RAN
000390*              OUT OF ROOM ON THE MARCH RUN.  IB-5560.
000400*01/06/99  TKN Y2K REMEDIATION -- ALL DATE FIELDS ALREADY FULL
000410*              CCYYMMDD, VERIFIED NO WINDOWING LOGIC PRESENT.
000420*09/30/00  DPS ADDED CLIENT-ACTIVE 88-LEVEL CHECK TO REPORT LINE
000430*              FOR INACTIVE CLIENTS ATTACHED TO A BAD COMPANY.
000440*03/12/02  DPS CORRECTED EMAIL EDIT TO REQUIRE A DOT AFTER THE '@',
000450*              PREVIOUS EDIT ACCEPTED "USER@LOCALHOST".  IB-6203.
000460*----------------------------------------------------------------
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*
000550     COPY "SLCOMPANY.CBL".
000560     COPY "SLCLIENT.CBL".
000570     COPY "SLVALID.CBL".
000580*
000590 DATA DIVISION.
000600 FILE SECTION.
000610*
000620     COPY "FDCOMPANY.CBL".
000630     COPY "FDCLIENT.CBL".
000640     COPY "FDVALID.CBL".
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WM-EOF-SWITCHES.
000690     05  WM-COMPANY-EOF-SW          PIC X       VALUE "N".
000700         88  WM-COMPANY-EOF                 VALUE "Y".
000710     05  WM-CLIENT-EOF-SW           PIC X       VALUE "N".
000720         88  WM-CLIENT-EOF                  VALUE "Y".
000730     05  FILLER                     PIC X(02).
000740*
000750 01  WM-REPORT-COUNTERS.
000760     05  WM-CO-READ                 PIC 9(07) COMP VALUE 0.
000770     05  WM-CO-VALID                PIC 9(07) COMP VALUE 0.
000780     05  WM-CO-REJECT               PIC 9(07) COMP VALUE 0.
000790     05  WM-CL-READ                 PIC 9(07) COMP VALUE 0.
000800     05  WM-CL-VALID                PIC 9(07) COMP VALUE 0.
000810     05  WM-CL-REJECT               PIC 9(07) COMP VALUE 0.
000820     05  FILLER                     PIC X(01).
000830*
000840 01  WM-SEEN-COMPANY-TABLE.
000850     05  WM-SEEN-CO-ENTRY OCCURS 2000 TIMES
000860         INDEXED BY WM-CO-IX.
000870         10  WM-SEEN-EMAIL              PIC X(50).
000880         10  WM-SEEN-VAT-NUMBER         PIC X(10).
000890         10  WM-SEEN-REG-NUMBER         PIC X(14).
000900     05  FILLER                     PIC X(01).
000910 01  WM-SEEN-CO-COUNT-REC.
000920     05  WM-SEEN-CO-COUNT               PIC 9(07) COMP VALUE 0.
000930     05  FILLER                     PIC X(01).
000940*
000950 01  WM-COMPANY-ID-TABLE.
000960     05  WM-KNOWN-CO-ID OCCURS 2000 TIMES
000970         INDEXED BY WM-KID-IX             PIC 9(10).
000980     05  FILLER                     PIC X(01).
000990 01  WM-KNOWN-CO-COUNT-REC.
001000     05  WM-KNOWN-CO-COUNT              PIC 9(07) COMP VALUE 0.
001010     05  FILLER                     PIC X(01).
001020*
001030 01  WM-SEEN-CLIENT-EMAIL-TABLE.
001040     05  WM-SEEN-CL-EMAIL OCCURS 500 TIMES
001050         INDEXED BY WM-CLE-IX          PIC X(50).
001060     05  FILLER                     PIC X(01).
001070 01  WM-SEEN-CL-COUNT-REC.
001080     05  WM-SEEN-CL-COUNT               PIC 9(07) COMP VALUE 0.
001090     05  WM-CURRENT-BREAK-COMPANY       PIC 9(10) VALUE 0.
001100     05  FILLER                     PIC X(01).
001110*
001120 01  WM-EDIT-SWITCHES.
001130     05  WM-DUP-FOUND-SW                PIC X.
001140         88  WM-DUPLICATE-FOUND                VALUE "Y".
001150         88  WM-NO-DUPLICATE                   VALUE "N".
001160     05  WM-EDIT-OK-SW                  PIC X.
001170         88  WM-EDIT-IS-OK                     VALUE "Y".
001180         88  WM-EDIT-FAILED                    VALUE "N".
001190     05  FILLER                     PIC X(01).
001200*
001210 01  WM-EDIT-WORK-FIELDS.
001220     05  WM-EDIT-EMAIL-WORK              PIC X(50).
001230     05  WM-EDIT-EMAIL-LOCAL             PIC X(50).
001240     05  WM-EDIT-EMAIL-DOMAIN            PIC X(50).
001250     05  WM-EDIT-PHONE-WORK              PIC X(12).
001260     05  WM-EDIT-AT-COUNT                PIC 9(02) COMP VALUE 0.
001270     05  WM-EDIT-DOT-COUNT               PIC 9(02) COMP VALUE 0.
001280     05  WM-REJECT-REASON                PIC X(22).
001290     05  FILLER                     PIC X(01).
001300*
001310 01  WM-REPORT-LINE.
001320     05  WM-RL-RECTYPE               PIC X(08).
001330     05  FILLER                      PIC X(01).
001340     05  WM-RL-KEY                   PIC X(10).
001350     05  FILLER                      PIC X(01).
001360     05  WM-RL-RULE                  PIC X(22).
001370     05  FILLER                      PIC X(01).
001380     05  WM-RL-REASON                PIC X(58).
001390     05  FILLER                      PIC X(31).
001400*
001410 PROCEDURE DIVISION.
001420*
001430 0000-MAIN-CONTROL.
001440     OPEN OUTPUT VALIDATION-REPORT.
001450     OPEN INPUT COMPANY-FILE.
001460     OPEN INPUT CLIENT-FILE.
001470     PERFORM 0100-VALIDATE-COMPANIES THRU 0100-EXIT.
001480     PERFORM 0200-VALIDATE-CLIENTS THRU 0200-EXIT.
001490     PERFORM 0900-WRITE-FOOTER THRU 0900-EXIT.
001500     CLOSE COMPANY-FILE.
001510     CLOSE CLIENT-FILE.
001520     CLOSE VALIDATION-REPORT.
001530     STOP RUN.
001540*
001550 0100-VALIDATE-COMPANIES.
001560     PERFORM 0110-READ-COMPANY THRU 0110-EXIT.
001570     PERFORM 0120-EDIT-ONE-COMPANY THRU 0120-EXIT
001580         UNTIL WM-COMPANY-EOF.
001590 0100-EXIT.
001600     EXIT.
001610*
001620 0110-READ-COMPANY.
001630     READ COMPANY-FILE
001640         AT END MOVE "Y" TO WM-COMPANY-EOF-SW
001650         GO TO 0110-EXIT.
001660     ADD 1 TO WM-CO-READ.
001670 0110-EXIT.
001680     EXIT.
001690*
001700 0120-EDIT-ONE-COMPANY.
001710     IF CO-NAME = SPACES
001720         MOVE "NAME REQUIRED         " TO WM-REJECT-REASON
001730         PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
001740         GO TO 0120-EXIT.
001750     IF CO-EMAIL = SPACES
001760         MOVE "EMAIL REQUIRED        " TO WM-REJECT-REASON
001770         PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
001780         GO TO 0120-EXIT.
001790     MOVE CO-EMAIL TO WM-EDIT-EMAIL-WORK.
001800     PERFORM 0700-EDIT-EMAIL-FORMAT THRU 0700-EXIT.
001810     IF WM-EDIT-FAILED
001820         MOVE "EMAIL FORMAT          " TO WM-REJECT-REASON
001830         PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
001840         GO TO 0120-EXIT.
001850     IF CO-VAT-NUMBER = SPACES
001860         GO TO 0121-CHECK-REG.
001870     IF CO-VAT-LEAD-DIGIT NOT = "4" OR CO-VAT-NUMBER NOT NUMERIC
001880         MOVE "VAT NUMBER FORMAT     " TO WM-REJECT-REASON
001890         PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
001900         GO TO 0120-EXIT.
001910 0121-CHECK-REG.
001920     IF CO-REG-NUMBER = SPACES
001930         GO TO 0122-CHECK-PHONE.
001940     IF CO-REG-BLOCK-1 NOT NUMERIC
001950         GO TO 0121-REG-BAD.
001960     IF CO-REG-SLASH-1 NOT = "/"
001970         GO TO 0121-REG-BAD.
001980     IF CO-REG-BLOCK-2 NOT NUMERIC
001990         GO TO 0121-REG-BAD.
002000     IF CO-REG-SLASH-2 NOT = "/"
002010         GO TO 0121-REG-BAD.
002020     IF CO-REG-BLOCK-3 NOT NUMERIC
002030         GO TO 0121-REG-BAD.
002040     GO TO 0122-CHECK-PHONE.
002050 0121-REG-BAD.
002060     MOVE "REG NUMBER FORMAT     " TO WM-REJECT-REASON.
002070     PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT.
002080     GO TO 0120-EXIT.
002090 0122-CHECK-PHONE.
002100     IF CO-PHONE = SPACES
002110         GO TO 0123-CHECK-DUP.
002120     MOVE CO-PHONE TO WM-EDIT-PHONE-WORK.
002130     PERFORM 0710-EDIT-PHONE-FORMAT THRU 0710-EXIT.
002140     IF WM-EDIT-FAILED
002150         MOVE "PHONE FORMAT          " TO WM-REJECT-REASON
002160         PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
002170         GO TO 0120-EXIT.
002180 0123-CHECK-DUP.
002190     PERFORM 0720-CHECK-COMPANY-DUP THRU 0720-EXIT.
002200     IF WM-DUPLICATE-FOUND
002210         MOVE "DUPLICATE EMAIL/VAT/RG" TO WM-REJECT-REASON
002220         PERFORM 0810-REJECT-COMPANY THRU 0810-EXIT
002230         GO TO 0120-EXIT.
002240     ADD 1 TO WM-CO-VALID.
002250     ADD 1 TO WM-SEEN-CO-COUNT.
002260     SET WM-CO-IX TO WM-SEEN-CO-COUNT.
002270     MOVE CO-EMAIL TO WM-SEEN-EMAIL (WM-CO-IX).
002280     MOVE CO-VAT-NUMBER TO WM-SEEN-VAT-NUMBER (WM-CO-IX).
002290     MOVE CO-REG-NUMBER TO WM-SEEN-REG-NUMBER (WM-CO-IX).
002300     ADD 1 TO WM-KNOWN-CO-COUNT.
002310     SET WM-KID-IX TO WM-KNOWN-CO-COUNT.
002320     MOVE CO-COMPANY-ID TO WM-KNOWN-CO-ID (WM-KID-IX).
002330     PERFORM 0110-READ-COMPANY THRU 0110-EXIT.
002340 0120-EXIT.
002350     EXIT.
002360*
002370 0200-VALIDATE-CLIENTS.
002380     PERFORM 0210-READ-CLIENT THRU 0210-EXIT.
002390     PERFORM 0220-EDIT-ONE-CLIENT THRU 0220-EXIT
002400         UNTIL WM-CLIENT-EOF.
002410 0200-EXIT.
002420     EXIT.
002430*
002440 0210-READ-CLIENT.
002450     READ CLIENT-FILE
002460         AT END MOVE "Y" TO WM-CLIENT-EOF-SW
002470         GO TO 0210-EXIT.
002480     ADD 1 TO WM-CL-READ.
002490 0210-EXIT.
002500     EXIT.
002510*
002520 0220-EDIT-ONE-CLIENT.
002530     IF CL-COMPANY-ID = WM-CURRENT-BREAK-COMPANY
002540         GO TO 0221-EDIT-NAME.
002550     MOVE CL-COMPANY-ID TO WM-CURRENT-BREAK-COMPANY.
002560     MOVE 0 TO WM-SEEN-CL-COUNT.
002570 0221-EDIT-NAME.
002580     IF CL-NAME = SPACES
002590         MOVE "NAME REQUIRED         " TO WM-REJECT-REASON
002600         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002610         GO TO 0220-EXIT.
002620     IF CL-EMAIL = SPACES
002630         MOVE "EMAIL REQUIRED        " TO WM-REJECT-REASON
002640         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002650         GO TO 0220-EXIT.
002660     MOVE CL-EMAIL TO WM-EDIT-EMAIL-WORK.
002670     PERFORM 0700-EDIT-EMAIL-FORMAT THRU 0700-EXIT.
002680     IF WM-EDIT-FAILED
002690         MOVE "EMAIL FORMAT          " TO WM-REJECT-REASON
002700         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002710         GO TO 0220-EXIT.
002720     PERFORM 0730-CHECK-COMPANY-EXISTS THRU 0730-EXIT.
002730     IF WM-EDIT-FAILED
002740         MOVE "COMPANY-ID NOT FOUND  " TO WM-REJECT-REASON
002750         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002760         GO TO 0220-EXIT.
002770     IF CL-VAT-NUMBER = SPACES
002780         GO TO 0222-CHECK-PHONE.
002790     IF CL-VAT-NUMBER (1:1) NOT = "4" OR CL-VAT-NUMBER NOT NUMERIC
002800         MOVE "VAT NUMBER FORMAT     " TO WM-REJECT-REASON
002810         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002820         GO TO 0220-EXIT.
002830 0222-CHECK-PHONE.
002840     IF CL-PHONE = SPACES
002850         GO TO 0223-CHECK-DUP.
002860     MOVE CL-PHONE TO WM-EDIT-PHONE-WORK.
002870     PERFORM 0710-EDIT-PHONE-FORMAT THRU 0710-EXIT.
002880     IF WM-EDIT-FAILED
002890         MOVE "PHONE FORMAT          " TO WM-REJECT-REASON
002900         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002910         GO TO 0220-EXIT.
002920 0223-CHECK-DUP.
002930     PERFORM 0740-CHECK-CLIENT-EMAIL-DUP THRU 0740-EXIT.
002940     IF WM-DUPLICATE-FOUND
002950         MOVE "DUPLICATE EMAIL IN CO " TO WM-REJECT-REASON
002960         PERFORM 0820-REJECT-CLIENT THRU 0820-EXIT
002970         GO TO 0220-EXIT.
002980     ADD 1 TO WM-CL-VALID.
002990     ADD 1 TO WM-SEEN-CL-COUNT.
003000     SET WM-CLE-IX TO WM-SEEN-CL-COUNT.
003010     MOVE CL-EMAIL TO WM-SEEN-CL-EMAIL (WM-CLE-IX).
003020     PERFORM 0210-READ-CLIENT THRU 0210-EXIT.
003030 0220-EXIT.
003040     EXIT.
003050*
003060 0700-EDIT-EMAIL-FORMAT.
003070     MOVE "Y" TO WM-EDIT-OK-SW.
003080     MOVE 0 TO WM-EDIT-AT-COUNT.
003090     INSPECT WM-EDIT-EMAIL-WORK TALLYING WM-EDIT-AT-COUNT
003100         FOR ALL "@" BEFORE INITIAL SPACE.
003110     IF WM-EDIT-AT-COUNT NOT = 1
003120         MOVE "N" TO WM-EDIT-OK-SW
003130         GO TO 0700-EXIT.
003140     MOVE SPACES TO WM-EDIT-EMAIL-LOCAL.
003150     MOVE SPACES TO WM-EDIT-EMAIL-DOMAIN.
003160     UNSTRING WM-EDIT-EMAIL-WORK DELIMITED BY "@"
003170         INTO WM-EDIT-EMAIL-LOCAL WM-EDIT-EMAIL-DOMAIN.
003180     IF WM-EDIT-EMAIL-LOCAL = SPACES OR WM-EDIT-EMAIL-DOMAIN = SPACES
003190         MOVE "N" TO WM-EDIT-OK-SW
003200         GO TO 0700-EXIT.
003210     MOVE 0 TO WM-EDIT-DOT-COUNT.
003220     INSPECT WM-EDIT-EMAIL-DOMAIN TALLYING WM-EDIT-DOT-COUNT
003230         FOR ALL "." BEFORE INITIAL SPACE.
003240     IF WM-EDIT-DOT-COUNT = 0
003250         MOVE "N" TO WM-EDIT-OK-SW.
003260 0700-EXIT.
003270     EXIT.
003280*
003290 0710-EDIT-PHONE-FORMAT.
003300     MOVE "Y" TO WM-EDIT-OK-SW.
003310     IF WM-EDIT-PHONE-WORK (1:3) NOT = "+27"
003320         GO TO 0711-TRY-LEADING-ZERO.
003330     IF WM-EDIT-PHONE-WORK (4:1) < "1"
003340         MOVE "N" TO WM-EDIT-OK-SW
003350         GO TO 0710-EXIT.
003360     IF WM-EDIT-PHONE-WORK (5:8) NOT NUMERIC
003370         MOVE "N" TO WM-EDIT-OK-SW.
003380     GO TO 0710-EXIT.
003390 0711-TRY-LEADING-ZERO.
003400     IF WM-EDIT-PHONE-WORK (1:1) NOT = "0"
003410         MOVE "N" TO WM-EDIT-OK-SW
003420         GO TO 0710-EXIT.
003430     IF WM-EDIT-PHONE-WORK (2:1) < "1"
003440         MOVE "N" TO WM-EDIT-OK-SW
003450         GO TO 0710-EXIT.
003460     IF WM-EDIT-PHONE-WORK (3:8) NOT NUMERIC
003470         MOVE "N" TO WM-EDIT-OK-SW.
003480 0710-EXIT.
003490     EXIT.
003500*
003510 0720-CHECK-COMPANY-DUP.
003520     MOVE "N" TO WM-DUP-FOUND-SW.
003530     IF WM-SEEN-CO-COUNT = 0
003540         GO TO 0720-EXIT.
003550     SET WM-CO-IX TO 1.
003560 0720-SCAN-LOOP.
003570     IF WM-CO-IX > WM-SEEN-CO-COUNT
003580         GO TO 0720-EXIT.
003590     IF WM-SEEN-EMAIL (WM-CO-IX) = CO-EMAIL
003600         MOVE "Y" TO WM-DUP-FOUND-SW
003610         GO TO 0720-EXIT.
003620     IF CO-VAT-NUMBER = SPACES
003630         GO TO 0720-CHECK-REG.
003640     IF WM-SEEN-VAT-NUMBER (WM-CO-IX) = CO-VAT-NUMBER
003650         MOVE "Y" TO WM-DUP-FOUND-SW
003660         GO TO 0720-EXIT.
003670 0720-CHECK-REG.
003680     IF CO-REG-NUMBER = SPACES
003690         GO TO 0720-NEXT.
003700     IF WM-SEEN-REG-NUMBER (WM-CO-IX) = CO-REG-NUMBER
003710         MOVE "Y" TO WM-DUP-FOUND-SW
003720         GO TO 0720-EXIT.
003730 0720-NEXT.
003740     SET WM-CO-IX UP BY 1.
003750     GO TO 0720-SCAN-LOOP.
003760 0720-EXIT.
003770     EXIT.
003780*
003790 0730-CHECK-COMPANY-EXISTS.
003800     MOVE "N" TO WM-EDIT-OK-SW.
003810     IF WM-KNOWN-CO-COUNT = 0
003820         GO TO 0730-EXIT.
003830     SET WM-KID-IX TO 1.
003840 0730-SCAN-LOOP.
003850     IF WM-KID-IX > WM-KNOWN-CO-COUNT
003860         GO TO 0730-EXIT.
003870     IF WM-KNOWN-CO-ID (WM-KID-IX) = CL-COMPANY-ID
003880         MOVE "Y" TO WM-EDIT-OK-SW
003890         GO TO 0730-EXIT.
003900     SET WM-KID-IX UP BY 1.
003910     GO TO 0730-SCAN-LOOP.
003920 0730-EXIT.
003930     EXIT.
003940*
003950 0740-CHECK-CLIENT-EMAIL-DUP.
003960     MOVE "N" TO WM-DUP-FOUND-SW.
003970     IF WM-SEEN-CL-COUNT = 0
003980         GO TO 0740-EXIT.
003990     SET WM-CLE-IX TO 1.
004000 0740-SCAN-LOOP.
004010     IF WM-CLE-IX > WM-SEEN-CL-COUNT
004020         GO TO 0740-EXIT.
004030     IF WM-SEEN-CL-EMAIL (WM-CLE-IX) = CL-EMAIL
004040         MOVE "Y" TO WM-DUP-FOUND-SW
004050         GO TO 0740-EXIT.
004060     SET WM-CLE-IX UP BY 1.
004070     GO TO 0740-SCAN-LOOP.
004080 0740-EXIT.
004090     EXIT.
004100*
004110 0810-REJECT-COMPANY.
004120     ADD 1 TO WM-CO-REJECT.
004130     MOVE SPACES TO WM-REPORT-LINE.
004140     MOVE "COMPANY " TO WM-RL-RECTYPE.
004150     MOVE CO-COMPANY-ID TO WM-RL-KEY.
004160     MOVE WM-REJECT-REASON TO WM-RL-RULE.
004170     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004180 0810-EXIT.
004190     EXIT.
004200*
004210 0820-REJECT-CLIENT.
004220     ADD 1 TO WM-CL-REJECT.
004230     MOVE SPACES TO WM-REPORT-LINE.
004240     MOVE "CLIENT  " TO WM-RL-RECTYPE.
004250     MOVE CL-CLIENT-ID TO WM-RL-KEY.
004260     MOVE WM-REJECT-REASON TO WM-RL-RULE.
004270     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004280 0820-EXIT.
004290     EXIT.
004300*
004310 0900-WRITE-FOOTER.
004320     MOVE SPACES TO VR-PRINT-RECORD.
004330     WRITE VR-PRINT-RECORD.
004340     MOVE SPACES TO WM-REPORT-LINE.
004350     MOVE "TOTALS  " TO WM-RL-RECTYPE.
004360     MOVE WM-CO-READ TO WM-RL-KEY.
004370     MOVE "COMPANY READ COUNT    " TO WM-RL-RULE.
004380     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004390     MOVE WM-CO-VALID TO WM-RL-KEY.
004400     MOVE "COMPANY VALID COUNT   " TO WM-RL-RULE.
004410     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004420     MOVE WM-CO-REJECT TO WM-RL-KEY.
004430     MOVE "COMPANY REJECT COUNT  " TO WM-RL-RULE.
004440     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004450     MOVE WM-CL-READ TO WM-RL-KEY.
004460     MOVE "CLIENT READ COUNT     " TO WM-RL-RULE.
004470     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004480     MOVE WM-CL-VALID TO WM-RL-KEY.
004490     MOVE "CLIENT VALID COUNT    " TO WM-RL-RULE.
004500     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004510     MOVE WM-CL-REJECT TO WM-RL-KEY.
004520     MOVE "CLIENT REJECT COUNT   " TO WM-RL-RULE.
004530     WRITE VR-PRINT-RECORD FROM WM-REPORT-LINE.
004540 0900-EXIT.
004550     EXIT.
004560
