000100*SLVALID.CBL -- FILE-CONTROL entry for the validation/exception
000110*report, shared by the master-data pass and the payment pass.
000120     SELECT VALIDATION-REPORT
000130         ASSIGN TO "VALIDRPT"
000140         ORGANIZATION IS LINE SEQUENTIAL.
000150
