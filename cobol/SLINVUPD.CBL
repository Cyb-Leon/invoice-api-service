000100*SLINVUPD.CBL -- FILE-CONTROL entry for the UPDATED-INVOICE-FILE.
000110*This is the working invoice file that carries computed totals,
000120*payment results and the overdue flag forward from step to step
000130*of the run.
000140     SELECT UPDATED-INVOICE-FILE
000150         ASSIGN TO "UPDINV"
000160         ORGANIZATION IS LINE SEQUENTIAL.
000170
