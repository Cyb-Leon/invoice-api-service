000100*FDLNITEM.CBL -- record description for the LINE-ITEM input file.
000110*Several line items belong to one invoice; SORT-ORDER carries the
000120*original display sequence supplied on the input file.
000130 FD  LINE-ITEM-FILE
000140     RECORD CONTAINS 150 CHARACTERS
000150     LABEL RECORDS ARE STANDARD.
000160 01  LI-RECORD.
000170     05  LI-LINE-ID                 PIC 9(10).
000180     05  LI-INVOICE-ID              PIC 9(10).
000190     05  LI-DESCRIPTION             PIC X(60).
000200     05  LI-ITEM-CODE               PIC X(12).
000210     05  LI-QUANTITY                PIC 9(07).
000220     05  LI-UNIT-OF-MEASURE         PIC X(10).
000230     05  LI-UNIT-PRICE              PIC S9(13)V9(2).
000240     05  LI-DISCOUNT-PCT            PIC 9(03)V9(2).
000250     05  LI-LINE-TOTAL              PIC S9(13)V9(2).
000260     05  LI-VAT-INCLUSIVE           PIC X(01).
000270         88  LI-IS-VAT-INCLUSIVE            VALUE "Y".
000280         88  LI-IS-VAT-EXCLUSIVE            VALUE "N".
000290     05  LI-SORT-ORDER              PIC 9(04).
000300     05  FILLER                     PIC X(01).
000310
