000100*FDCLIENT.CBL -- record description for the CLIENT master file.
000110*One record per invoice recipient, belonging to one CO-COMPANY-ID.
000120 FD  CLIENT-FILE
000130     RECORD CONTAINS 246 CHARACTERS
000140     LABEL RECORDS ARE STANDARD.
000150 01  CL-RECORD.
000160     05  CL-CLIENT-ID               PIC 9(10).
000170     05  CL-COMPANY-ID              PIC 9(10).
000180     05  CL-NAME                    PIC X(40).
000190     05  CL-CONTACT-PERSON          PIC X(30).
000200     05  CL-EMAIL                   PIC X(50).
000210     05  CL-PHONE                   PIC X(12).
000220     05  CL-PHONE-R REDEFINES CL-PHONE.
000230         10  CL-PHONE-LEAD              PIC X(03).
000240         10  CL-PHONE-REMAINDER         PIC X(09).
000250     05  CL-VAT-NUMBER              PIC X(10).
000260     05  CL-REG-NUMBER              PIC X(14).
000270     05  CL-CITY                    PIC X(20).
000280     05  CL-PROVINCE                PIC X(20).
000290     05  CL-POSTAL-CODE             PIC X(06).
000300     05  CL-ACTIVE                  PIC X(01).
000310         88  CL-IS-ACTIVE                   VALUE "Y".
000320         88  CL-NOT-ACTIVE                  VALUE "N".
000330     05  CL-CREDIT-LIMIT            PIC S9(13)V9(2).
000340     05  CL-PAYMENT-TERMS           PIC 9(03).
000350     05  FILLER                     PIC X(05).
000360
