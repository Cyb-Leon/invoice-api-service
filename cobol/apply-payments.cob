000100*
000110*APPLY-PAYMENTS
000120*
000130*Third step of the nightly run.  Matches each invoice on the working
000140*UPDATED-INVOICE-FILE against its PAYMENT records, edits each payment
000150*(positive amount, invoice must exist, invoice must be in a payable
000160*status, no over-payment), accumulates AMOUNT-PAID and derives the
000170*new status, and writes the invoice forward to PAID-INVOICE-FILE for
000180*the overdue step that follows.
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.  APPLY-PAYMENTS.
000220 AUTHOR.      N MOKOENA.
000230 INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
000240 DATE-WRITTEN. 08/05/91.
000250 DATE-COMPILED.
000260 SECURITY.    UNCLASSIFIED.
000270*
000280*----------------------------------------------------------------
000290*CHANGE LOG
000300*----------------------------------------------------------------
000310*08/05/91  NM  ORIGINAL PROGRAM.  IB-4471.
000320*02/09/93  RPV REJECTED PAYMENTS AGAINST DRAFT INVOICES -- FINANCE
000330*              DOES NOT WANT A DEPOSIT RECORDED BEFORE THE INVOICE
000340*              IS SENT.  IB-4890.
000350*06/14/94  RPV BALANCE-DUE IS NOW RECALCULATED FROM TOTAL-AMOUNT
000360*              MINUS AMOUNT-PAID EVERY TIME, NOT CARRIED FORWARD --
000370*              A ROUNDING DRIFT CROPPED UP ON MULTI-PAYMENT
000380*              INVOICES.  IB-5090.
000390*03/02/95  RPV RECONCILED PAYMENTS ARE NOW SKIPPED ON RE-RUN --
000400*              PREVIOUSLY A RE-RUN OF THIS STEP DOUBLE-COUNTED
000410*              ANY PAYMENT THE BANK HAD ALREADY RECONCILED.
000420*              IB-5140.
000430*05/17/96  TKN OVER-PAYMENT NOW REJECTED TO THE PENNY, PREVIOUS
000440*              EDIT ALLOWED A PAYMENT EQUAL TO BALANCE-DUE PLUS
000450*              ONE CENT THROUGH ON A ROUNDING FLUKE.  IB-5510.
000460*01/06/99  TKN Y2K REMEDIATION -- PAYMENT-DATE ALREADY FULL
000470*              CCYYMMDD, VERIFIED NO WINDOWING LOGIC PRESENT.
000480*09/30/00  DPS ADDED PARTIALLY-PAID STATUS DERIVATION, PER THE
000490*              FRANCHISE BILLING DESK REQUEST THAT PROMPTED THE
000500*              PFX-YYYY-NNNNN PREFIX CHANGE ELSEWHERE IN THE RUN.
000510*              IB-6180.
000520*----------------------------------------------------------------
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*
000610     COPY "SLINVUPD.CBL".
000620     COPY "SLPAIDIN.CBL".
000630     COPY "SLPAYMT.CBL".
000640     COPY "SLVALID.CBL".
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690     COPY "FDINVUPD.CBL".
000700     COPY "FDPAIDIN.CBL".
000710     COPY "FDPAYMT.CBL".
000720     COPY "FDVALID.CBL".
000730*
000740 WORKING-STORAGE SECTION.
000750*
000760 01  WT-EOF-SWITCHES.
000770     05  WT-INVOICE-EOF-SW          PIC X       VALUE "N".
000780         88  WT-INVOICE-EOF                 VALUE "Y".
000790     05  WT-PAYMENT-EOF-SW          PIC X       VALUE "N".
000800         88  WT-PAYMENT-EOF                 VALUE "Y".
000810     05  FILLER                     PIC X(01).
000820*
000830 01  WT-PAYMENT-HELD-SW-REC.
000840     05  WT-PAYMENT-HELD-SW             PIC X       VALUE "N".
000850         88  WT-PAYMENT-IS-HELD              VALUE "Y".
000860     05  FILLER                     PIC X(01).
000870*
000880 01  WT-PAYMENT-OK-SW-REC.
000890     05  WT-PAYMENT-OK-SW               PIC X       VALUE "Y".
000900         88  WT-PAYMENT-IS-OK                VALUE "Y".
000910         88  WT-PAYMENT-IS-BAD               VALUE "N".
000920     05  FILLER                     PIC X(01).
000930*
000940 01  WT-EXCEPTION-LINE.
000950     05  WT-EX-RECTYPE               PIC X(08)  VALUE "PAYMENT ".
000960     05  FILLER                      PIC X(01).
000970     05  WT-EX-KEY                   PIC X(10).
000980     05  FILLER                      PIC X(01).
000990     05  WT-EX-RULE                  PIC X(22).
001000     05  FILLER                      PIC X(01).
001010     05  WT-EX-REASON                PIC X(58).
001020     05  FILLER                      PIC X(31).
001030*
001040 01  WT-COUNTERS.
001050     05  WT-PY-READ                 PIC 9(07) COMP VALUE 0.
001060     05  WT-PY-ACCEPTED             PIC 9(07) COMP VALUE 0.
001070     05  WT-PY-REJECTED             PIC 9(07) COMP VALUE 0.
001080     05  FILLER                     PIC X(01).
001090*
001100 PROCEDURE DIVISION.
001110*
001120 0000-MAIN-CONTROL.
001130     OPEN INPUT UPDATED-INVOICE-FILE.
001140     OPEN INPUT PAYMENT-FILE.
001150     OPEN OUTPUT PAID-INVOICE-FILE.
001160     OPEN EXTEND VALIDATION-REPORT.
001170     PERFORM 0300-PROCESS-INVOICES THRU 0300-EXIT.
001180     CLOSE UPDATED-INVOICE-FILE.
001190     CLOSE PAYMENT-FILE.
001200     CLOSE PAID-INVOICE-FILE.
001210     CLOSE VALIDATION-REPORT.
001220     STOP RUN.
001230*
001240 0300-PROCESS-INVOICES.
001250     PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
001260     PERFORM 0330-PROCESS-ONE-INVOICE THRU 0330-EXIT
001270         UNTIL WT-INVOICE-EOF.
001280 0300-EXIT.
001290     EXIT.
001300*
001310 0310-READ-INVOICE.
001320     READ UPDATED-INVOICE-FILE
001330         AT END MOVE "Y" TO WT-INVOICE-EOF-SW
001340         GO TO 0310-EXIT.
001350 0310-EXIT.
001360     EXIT.
001370*
001380 0320-READ-PAYMENT.
001390     IF WT-PAYMENT-IS-HELD
001400         GO TO 0320-EXIT.
001410     READ PAYMENT-FILE
001420         AT END MOVE "Y" TO WT-PAYMENT-EOF-SW
001430         GO TO 0320-EXIT.
001440     MOVE "Y" TO WT-PAYMENT-HELD-SW.
001450 0320-EXIT.
001460     EXIT.
001470*
001480 0330-PROCESS-ONE-INVOICE.
001490     MOVE SPACES TO IP-RECORD.
001500     MOVE IU-INVOICE-ID TO IP-INVOICE-ID.
001510     MOVE IU-INVOICE-NUMBER TO IP-INVOICE-NUMBER.
001520     MOVE IU-COMPANY-ID TO IP-COMPANY-ID.
001530     MOVE IU-CLIENT-ID TO IP-CLIENT-ID.
001540     MOVE IU-ISSUE-DATE TO IP-ISSUE-DATE.
001550     MOVE IU-DUE-DATE TO IP-DUE-DATE.
001560     MOVE IU-STATUS TO IP-STATUS.
001570     MOVE IU-SUBTOTAL TO IP-SUBTOTAL.
001580     MOVE IU-VAT-RATE TO IP-VAT-RATE.
001590     MOVE IU-VAT-AMOUNT TO IP-VAT-AMOUNT.
001600     MOVE IU-DISCOUNT-PCT TO IP-DISCOUNT-PCT.
001610     MOVE IU-DISCOUNT-AMOUNT TO IP-DISCOUNT-AMOUNT.
001620     MOVE IU-TOTAL-AMOUNT TO IP-TOTAL-AMOUNT.
001630     MOVE IU-AMOUNT-PAID TO IP-AMOUNT-PAID.
001640     MOVE IU-BALANCE-DUE TO IP-BALANCE-DUE.
001650     MOVE IU-CURRENCY TO IP-CURRENCY.
001660     MOVE IU-REFERENCE-NUMBER TO IP-REFERENCE-NUMBER.
001670     MOVE IU-PO-NUMBER TO IP-PO-NUMBER.
001680     PERFORM 0320-READ-PAYMENT THRU 0320-EXIT.
001690 0331-CONSUME-PAYMENTS.
001700     IF WT-PAYMENT-EOF
001710         GO TO 0335-FINISH.
001720     IF PY-INVOICE-ID > IU-INVOICE-ID
001730         GO TO 0335-FINISH.
001740     IF PY-INVOICE-ID < IU-INVOICE-ID
001750         MOVE "ORPHAN PAYMENT" TO WT-EX-RULE
001760         MOVE PY-INVOICE-ID TO WT-EX-KEY
001770         MOVE "PAYMENT REFERS TO UNKNOWN INVOICE-ID" TO WT-EX-REASON
001780         PERFORM 0810-WRITE-EXCEPTION THRU 0810-EXIT
001790         ADD 1 TO WT-PY-READ
001800         ADD 1 TO WT-PY-REJECTED
001810         MOVE "N" TO WT-PAYMENT-HELD-SW
001820         PERFORM 0320-READ-PAYMENT THRU 0320-EXIT
001830         GO TO 0331-CONSUME-PAYMENTS.
001840     ADD 1 TO WT-PY-READ.
001850     PERFORM 0340-EDIT-ONE-PAYMENT THRU 0340-EXIT.
001860     IF WT-PAYMENT-IS-OK
001870         PERFORM 0350-APPLY-ONE-PAYMENT THRU 0350-EXIT
001880         ADD 1 TO WT-PY-ACCEPTED
001890     ELSE
001900         PERFORM 0810-WRITE-EXCEPTION THRU 0810-EXIT
001910         ADD 1 TO WT-PY-REJECTED.
001920     MOVE "N" TO WT-PAYMENT-HELD-SW.
001930     PERFORM 0320-READ-PAYMENT THRU 0320-EXIT.
001940     GO TO 0331-CONSUME-PAYMENTS.
001950 0335-FINISH.
001960     PERFORM 0360-DERIVE-STATUS THRU 0360-EXIT.
001970     WRITE IP-RECORD.
001980     PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
001990 0330-EXIT.
002000     EXIT.
002010*
002020 0340-EDIT-ONE-PAYMENT.
002030     MOVE "Y" TO WT-PAYMENT-OK-SW.
002040     MOVE PY-INVOICE-ID TO WT-EX-KEY.
002050     IF PY-IS-RECONCILED
002060         MOVE "N" TO WT-PAYMENT-OK-SW
002070         MOVE "RECONCILED" TO WT-EX-RULE
002080         MOVE "PAYMENT ALREADY RECONCILED, CANNOT REAPPLY" TO
002090             WT-EX-REASON
002100         GO TO 0340-EXIT.
002110     IF PY-AMOUNT NOT > 0
002120         MOVE "N" TO WT-PAYMENT-OK-SW
002130         MOVE "U3 RULE 1" TO WT-EX-RULE
002140         MOVE "PAYMENT AMOUNT MUST BE GREATER THAN ZERO" TO
002150             WT-EX-REASON
002160         GO TO 0340-EXIT.
002170     IF IP-STATUS-PAID OR IP-STATUS-CANCELLED OR IP-STATUS-DRAFT
002180         MOVE "N" TO WT-PAYMENT-OK-SW
002190         MOVE "U3 RULE 3" TO WT-EX-RULE
002200         MOVE "INVOICE NOT IN A PAYABLE STATUS" TO WT-EX-REASON
002210         GO TO 0340-EXIT.
002220     IF PY-AMOUNT > IP-BALANCE-DUE
002230         MOVE "N" TO WT-PAYMENT-OK-SW
002240         MOVE "U3 RULE 4" TO WT-EX-RULE
002250         MOVE "PAYMENT EXCEEDS BALANCE DUE" TO WT-EX-REASON.
002260 0340-EXIT.
002270     EXIT.
002280*
002290 0350-APPLY-ONE-PAYMENT.
002300     ADD PY-AMOUNT TO IP-AMOUNT-PAID.
002310     COMPUTE IP-BALANCE-DUE = IP-TOTAL-AMOUNT - IP-AMOUNT-PAID.
002320 0350-EXIT.
002330     EXIT.
002340*
002350 0360-DERIVE-STATUS.
002360     IF IP-STATUS-PAID OR IP-STATUS-CANCELLED OR IP-STATUS-DRAFT
002370         GO TO 0360-EXIT.
002380     IF IP-BALANCE-DUE NOT > 0
002390         MOVE "PAID" TO IP-STATUS
002400         GO TO 0360-EXIT.
002410     IF IP-AMOUNT-PAID > 0
002420         MOVE "PARTIALLY-PAID" TO IP-STATUS.
002430 0360-EXIT.
002440     EXIT.
002450*
002460 0810-WRITE-EXCEPTION.
002470     MOVE SPACES TO VR-PRINT-RECORD.
002480     STRING WT-EX-RECTYPE DELIMITED BY SIZE
002490         WT-EX-KEY DELIMITED BY SIZE
002500         WT-EX-RULE DELIMITED BY SIZE
002510         WT-EX-REASON DELIMITED BY SIZE
002520         INTO VR-PRINT-RECORD.
002530     WRITE VR-PRINT-RECORD.
002540 0810-EXIT.
002550     EXIT.
002560
