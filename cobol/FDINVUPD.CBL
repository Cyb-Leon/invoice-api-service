000100*FDINVUPD.CBL -- record description for UPDATED-INVOICE-FILE, the
000110*working invoice file this run threads through the calculation,
000120*payment and overdue steps before the summary step reads it.
000130 FD  UPDATED-INVOICE-FILE
000140     RECORD CONTAINS 218 CHARACTERS
000150     LABEL RECORDS ARE STANDARD.
000160 01  IU-RECORD.
000170     05  IU-INVOICE-ID              PIC 9(10).
000180     05  IU-INVOICE-NUMBER          PIC X(14).
000190     05  IU-INVOICE-NUMBER-R REDEFINES IU-INVOICE-NUMBER.
000200         10  IU-INV-PREFIX              PIC X(03).
000210         10  IU-INV-DASH-1              PIC X(01).
000220         10  IU-INV-YEAR                PIC X(04).
000230         10  IU-INV-DASH-2              PIC X(01).
000240         10  IU-INV-SEQUENCE            PIC X(05).
000250     05  IU-COMPANY-ID              PIC 9(10).
000260     05  IU-CLIENT-ID               PIC 9(10).
000270     05  IU-ISSUE-DATE              PIC 9(08).
000280     05  IU-ISSUE-DATE-R REDEFINES IU-ISSUE-DATE.
000290         10  IU-ISSUE-CCYY              PIC 9(04).
000300         10  IU-ISSUE-MM                PIC 9(02).
000310         10  IU-ISSUE-DD                PIC 9(02).
000320     05  IU-DUE-DATE                PIC 9(08).
000330     05  IU-DUE-DATE-R REDEFINES IU-DUE-DATE.
000340         10  IU-DUE-CCYY                PIC 9(04).
000350         10  IU-DUE-MM                  PIC 9(02).
000360         10  IU-DUE-DD                  PIC 9(02).
000370     05  IU-STATUS                  PIC X(14).
000380         88  IU-STATUS-DRAFT                VALUE "DRAFT".
000390         88  IU-STATUS-PENDING              VALUE "PENDING".
000400         88  IU-STATUS-SENT                 VALUE "SENT".
000410         88  IU-STATUS-PAID                 VALUE "PAID".
000420         88  IU-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
000430         88  IU-STATUS-OVERDUE              VALUE "OVERDUE".
000440         88  IU-STATUS-CANCELLED            VALUE "CANCELLED".
000450         88  IU-STATUS-REFUNDED             VALUE "REFUNDED".
000460     05  IU-SUBTOTAL                PIC S9(13)V9(2).
000470     05  IU-VAT-RATE                PIC 9(03)V9(2).
000480     05  IU-VAT-AMOUNT              PIC S9(13)V9(2).
000490     05  IU-DISCOUNT-PCT            PIC 9(03)V9(2).
000500     05  IU-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
000510     05  IU-TOTAL-AMOUNT            PIC S9(13)V9(2).
000520     05  IU-AMOUNT-PAID             PIC S9(13)V9(2).
000530     05  IU-BALANCE-DUE             PIC S9(13)V9(2).
000540     05  IU-CURRENCY                PIC X(03).
000550     05  IU-REFERENCE-NUMBER        PIC X(20).
000560     05  IU-PO-NUMBER               PIC X(20).
000570     05  FILLER                     PIC X(01).
000580
