000100*
000110*wsdate.cbl
000120*
000130*WORKING-STORAGE to be used together with PLDATE.CBL.
000140*Carries the month-name table (used by the summary report's
000150*monthly-revenue breakdown) and the working fields needed to turn
000160*two CCYYMMDD dates into a day count (used for U4 DAYS-OVERDUE).
000170*
000180*Variables the calling program loads before PERFORMing PLDATE.CBL:
000190*   WD-DATE-A, WD-DATE-B   -- the two dates to compare (B minus A)
000200*Variable PLDATE.CBL hands back:
000210*   WD-DAYS-RESULT         -- calendar days, A to B
000220*
000230 01  WD-MONTH-NAME-VALUES.
000240     05  FILLER  PIC X(11)  VALUE "01JANUARY  ".
000250     05  FILLER  PIC X(11)  VALUE "02FEBRUARY ".
000260     05  FILLER  PIC X(11)  VALUE "03MARCH    ".
000270     05  FILLER  PIC X(11)  VALUE "04APRIL    ".
000280     05  FILLER  PIC X(11)  VALUE "05MAY      ".
000290     05  FILLER  PIC X(11)  VALUE "06JUNE     ".
000300     05  FILLER  PIC X(11)  VALUE "07JULY     ".
000310     05  FILLER  PIC X(11)  VALUE "08AUGUST   ".
000320     05  FILLER  PIC X(11)  VALUE "09SEPTEMBER".
000330     05  FILLER  PIC X(11)  VALUE "10OCTOBER  ".
000340     05  FILLER  PIC X(11)  VALUE "11NOVEMBER ".
000350     05  FILLER  PIC X(11)  VALUE "12DECEMBER ".
000360 01  WD-MONTH-TABLE REDEFINES WD-MONTH-NAME-VALUES.
000370     05  WD-MONTH-ENTRY OCCURS 12 TIMES.
000380         10  WD-MONTH-NUMBER            PIC 99.
000390         10  WD-MONTH-NAME              PIC X(9).
000400 01  WD-DAYS-IN-MONTH-VALUES.
000410     05  FILLER  PIC 99  VALUE 31.
000420     05  FILLER  PIC 99  VALUE 28.
000430     05  FILLER  PIC 99  VALUE 31.
000440     05  FILLER  PIC 99  VALUE 30.
000450     05  FILLER  PIC 99  VALUE 31.
000460     05  FILLER  PIC 99  VALUE 30.
000470     05  FILLER  PIC 99  VALUE 31.
000480     05  FILLER  PIC 99  VALUE 31.
000490     05  FILLER  PIC 99  VALUE 30.
000500     05  FILLER  PIC 99  VALUE 31.
000510     05  FILLER  PIC 99  VALUE 30.
000520     05  FILLER  PIC 99  VALUE 31.
000530 01  WD-DIM-TABLE REDEFINES WD-DAYS-IN-MONTH-VALUES.
000540     05  WD-DIM-ENTRY OCCURS 12 TIMES  PIC 99.
000550 01  WD-GENERIC-DATE                PIC 9(08).
000560 01  WD-GENERIC-DATE-R REDEFINES WD-GENERIC-DATE.
000570     05  WD-GEN-CCYY                PIC 9(04).
000580     05  WD-GEN-MM                  PIC 9(02).
000590     05  WD-GEN-DD                  PIC 9(02).
000600 01  WD-DATE-A                      PIC 9(08).
000610 01  WD-DATE-B                      PIC 9(08).
000620 01  WD-LEAP-YEAR-SWITCH             PIC X.
000630     88  WD-YEAR-IS-LEAP                    VALUE "Y".
000640     88  WD-YEAR-NOT-LEAP                   VALUE "N".
000650 77  WD-LY-QUOTIENT-4               PIC 9(04) COMP.
000660 77  WD-LY-REMAINDER-4              PIC 99    COMP.
000670 77  WD-LY-QUOTIENT-100             PIC 9(04) COMP.
000680 77  WD-LY-REMAINDER-100            PIC 999   COMP.
000690 77  WD-LY-QUOTIENT-400             PIC 9(04) COMP.
000700 77  WD-LY-REMAINDER-400            PIC 9(04) COMP.
000710 77  WD-CALC-YR-1                   PIC 9(04) COMP.
000720 77  WD-CALC-JULIAN                 PIC 9(07) COMP.
000730 77  WD-JULIAN-A                    PIC 9(07) COMP.
000740 77  WD-JULIAN-B                    PIC 9(07) COMP.
000750 77  WD-MONTH-LOOP                  PIC 99    COMP.
000760 77  WD-DAYS-RESULT                 PIC S9(07) COMP.
000770
