000100*
000110*PLDATE.CBL
000120*
000130*Shared date-arithmetic paragraphs.  COPY this member into the
000140*PROCEDURE DIVISION of any program that has also COPYd wsdate.cbl
000150*into WORKING-STORAGE.  No intrinsic functions are used here --
000160*the shop standard predates them -- leap years and day counts are
000170*worked out by hand the way the payroll system has since 1986.
000180*
000190*Entry point for U4 (days overdue) and the summary report's ageing
000200*line: load WD-DATE-A and WD-DATE-B, then
000210*    PERFORM 9190-CALCULATE-DAYS-BETWEEN THRU 9190-EXIT.
000220*WD-DAYS-RESULT comes back holding WD-DATE-B minus WD-DATE-A in
000230*whole calendar days.
000240*
000250 9100-CONVERT-DATE-TO-JULIAN.
000260     MOVE 0 TO WD-CALC-JULIAN.
000270     MOVE WD-GEN-CCYY TO WD-CALC-YR-1.
000280     SUBTRACT 1 FROM WD-CALC-YR-1.
000290     PERFORM 9130-TEST-FOR-LEAP-YEAR THRU 9130-EXIT.
000300     IF WD-GEN-MM = 1
000310         MOVE ZERO TO WD-MONTH-LOOP
000320         GO TO 9100-EXIT.
000330     MOVE 1 TO WD-MONTH-LOOP.
000340 9110-ADD-MONTH-DAYS-LOOP.
000350     IF WD-MONTH-LOOP >= WD-GEN-MM
000360         GO TO 9100-COMPUTE-DAY-COUNT.
000370     ADD WD-DIM-ENTRY (WD-MONTH-LOOP) TO WD-CALC-JULIAN.
000380     IF WD-MONTH-LOOP = 2 AND WD-YEAR-IS-LEAP
000390         ADD 1 TO WD-CALC-JULIAN.
000400     ADD 1 TO WD-MONTH-LOOP.
000410     GO TO 9110-ADD-MONTH-DAYS-LOOP.
000420 9100-COMPUTE-DAY-COUNT.
000430     ADD WD-GEN-DD TO WD-CALC-JULIAN.
000440 9100-EXIT.
000450     IF WD-MONTH-LOOP = ZERO
000460         ADD WD-GEN-DD TO WD-CALC-JULIAN.
000470     EXIT.
000480 9130-TEST-FOR-LEAP-YEAR.
000490     MOVE "N" TO WD-LEAP-YEAR-SWITCH.
000500     DIVIDE WD-GEN-CCYY BY 4 GIVING WD-LY-QUOTIENT-4
000510         REMAINDER WD-LY-REMAINDER-4.
000520     IF WD-LY-REMAINDER-4 NOT = ZERO
000530         GO TO 9130-EXIT.
000540     DIVIDE WD-GEN-CCYY BY 100 GIVING WD-LY-QUOTIENT-100
000550         REMAINDER WD-LY-REMAINDER-100.
000560     IF WD-LY-REMAINDER-100 NOT = ZERO
000570         MOVE "Y" TO WD-LEAP-YEAR-SWITCH
000580         GO TO 9130-EXIT.
000590     DIVIDE WD-GEN-CCYY BY 400 GIVING WD-LY-QUOTIENT-400
000600         REMAINDER WD-LY-REMAINDER-400.
000610     IF WD-LY-REMAINDER-400 = ZERO
000620         MOVE "Y" TO WD-LEAP-YEAR-SWITCH.
000630 9130-EXIT.
000640     EXIT.
000650 9190-CALCULATE-DAYS-BETWEEN.
000660     MOVE WD-DATE-A TO WD-GENERIC-DATE.
000670     PERFORM 9100-CONVERT-DATE-TO-JULIAN THRU 9100-EXIT.
000680     COMPUTE WD-JULIAN-A = (WD-GEN-CCYY - 1) * 365 +
000690         ((WD-GEN-CCYY - 1) / 4) -
000700         ((WD-GEN-CCYY - 1) / 100) +
000710         ((WD-GEN-CCYY - 1) / 400) +
000720         WD-CALC-JULIAN.
000730     MOVE WD-DATE-B TO WD-GENERIC-DATE.
000740     PERFORM 9100-CONVERT-DATE-TO-JULIAN THRU 9100-EXIT.
000750     COMPUTE WD-JULIAN-B = (WD-GEN-CCYY - 1) * 365 +
000760         ((WD-GEN-CCYY - 1) / 4) -
000770         ((WD-GEN-CCYY - 1) / 100) +
000780         ((WD-GEN-CCYY - 1) / 400) +
000790         WD-CALC-JULIAN.
000800     COMPUTE WD-DAYS-RESULT = WD-JULIAN-B - WD-JULIAN-A.
000810 9190-EXIT.
000820     EXIT.
000830
