000100*SLPARM.CBL -- FILE-CONTROL entry for the one-record run-parameter
000110*file (the AS-OF processing date and invoice-number prefix).
000120     SELECT RUN-PARM-FILE
000130         ASSIGN TO "RUNPARM"
000140         ORGANIZATION IS LINE SEQUENTIAL.
000150
