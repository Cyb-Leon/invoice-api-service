000100*FDCOMPANY.CBL -- record description for the COMPANY master file.
000110*One record per invoice-issuing company.  Layout is fixed-width,
000120*space padded, one company per line.
000130 FD  COMPANY-FILE
000140     RECORD CONTAINS 281 CHARACTERS
000150     LABEL RECORDS ARE STANDARD.
000160 01  CO-RECORD.
000170     05  CO-COMPANY-ID              PIC 9(10).
000180     05  CO-NAME                    PIC X(40).
000190     05  CO-TRADING-NAME            PIC X(40).
000200     05  CO-REG-NUMBER              PIC X(14).
000210     05  CO-REG-NUMBER-R REDEFINES CO-REG-NUMBER.
000220         10  CO-REG-BLOCK-1             PIC X(04).
000230         10  CO-REG-SLASH-1             PIC X(01).
000240         10  CO-REG-BLOCK-2             PIC X(06).
000250         10  CO-REG-SLASH-2             PIC X(01).
000260         10  CO-REG-BLOCK-3             PIC X(02).
000270     05  CO-VAT-NUMBER              PIC X(10).
000280     05  CO-VAT-NUMBER-R REDEFINES CO-VAT-NUMBER.
000290         10  CO-VAT-LEAD-DIGIT          PIC X(01).
000300         10  CO-VAT-REMAINDER           PIC X(09).
000310     05  CO-VAT-REGISTERED          PIC X(01).
000320         88  CO-IS-VAT-REGISTERED           VALUE "Y".
000330         88  CO-NOT-VAT-REGISTERED          VALUE "N".
000340     05  CO-EMAIL                   PIC X(50).
000350     05  CO-PHONE                   PIC X(12).
000360     05  CO-CITY                    PIC X(20).
000370     05  CO-PROVINCE                PIC X(20).
000380     05  CO-POSTAL-CODE             PIC X(06).
000390     05  CO-BANK-NAME               PIC X(20).
000400     05  CO-BANK-ACCT               PIC X(16).
000410     05  CO-BRANCH-CODE             PIC X(08).
000420     05  CO-ACCT-TYPE               PIC X(10).
000430     05  FILLER                     PIC X(04).
000440
