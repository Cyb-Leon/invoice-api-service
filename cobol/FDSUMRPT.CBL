000100*FDSUMRPT.CBL -- record description for the company summary
000110*132-column print file; the calling program formats each line into
000120*SR-PRINT-RECORD before the WRITE.
000130 FD  SUMMARY-REPORT
000140     RECORD CONTAINS 132 CHARACTERS
000150     LABEL RECORDS ARE OMITTED.
000160 01  SR-PRINT-RECORD                PIC X(132).
000170
