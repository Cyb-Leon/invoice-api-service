000100*
000110*PLMONEY.CBL
000120*
000130*Shared percentage-of-amount paragraph, rounded the way Finance
000140*wants it -- half-adjust up, every time, no exceptions (see the
000150*1994-06-14 change log entry in calculate-invoice-totals.cob for
000160*the history of why this got pulled out into its own copybook
000170*instead of three separate ROUNDED COMPUTEs).
000180*
000190*Caller loads WM-BASE-AMOUNT and WM-PERCENT, then
000200*    PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
000210*WM-RESULT-AMOUNT comes back holding BASE * PERCENT / 100,
000220*
000230 9200-APPLY-PERCENT-ROUNDED.
000240     COMPUTE WM-RESULT-AMOUNT ROUNDED =
000250         WM-BASE-AMOUNT * WM-PERCENT / 100.
000260 9200-EXIT.
000270     EXIT.
000280
