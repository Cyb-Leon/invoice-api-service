000100*
000110*INVOICE-BATCH-DRIVER
000120*
000130*Top-level step of the nightly invoicing run.  Reads the one-record
000140*run-parameter file for the AS-OF processing date, prints the job
000150*banner to SYSOUT, then CALLs the five batch steps in the fixed order
000160*the franchise billing desk signed off on: validate the masters, cost
000170*out the invoices and assign numbers, apply payments, flag anything
000180*now overdue, and print the company summary.  No step is skipped or
000190*reordered -- each one's output file is the next one's input.
000200*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.  INVOICE-BATCH-DRIVER.
000230 AUTHOR.      N MOKOENA.
000240 INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
000250 DATE-WRITTEN. 07/05/91.
000260 DATE-COMPILED.
000270 SECURITY.    UNCLASSIFIED.
000280*
000290*----------------------------------------------------------------
000300*CHANGE LOG
000310*----------------------------------------------------------------
000320*07/05/91  NM  ORIGINAL PROGRAM.  IB-4471.
000330*06/14/94  RPV RUN ID NOW CARRIES A FOUR-DIGIT STEP SEQUENCE ALONG
000340*              WITH THE AS-OF DATE SO THE OPERATOR CAN TELL TWO
000350*              SAME-DAY RE-RUNS APART IN THE JOB LOG.  IB-5090.
000360*03/02/95  RPV ADDED THE FLAG-OVERDUE-INVOICES CALL AS THE FOURTH
000370*              STEP, AHEAD OF THE SUMMARY REPORT.  IB-5140.
000380*01/06/99  TKN Y2K REMEDIATION -- BANNER DATE EDITING VERIFIED
000390*              ACROSS THE CENTURY BOUNDARY, RUN-PARM CARRIES FULL
000400*              CCYY THROUGHOUT.
000410*09/30/00  DPS COMPLETION BANNER NOW LISTS EACH STEP NAME AS IT
000420*              FINISHES, NOT JUST A SINGLE "RUN COMPLETE" LINE --
000430*              OPERATIONS WANTED TO SEE PROGRESS ON THE CONSOLE
000440*              DURING THE OVERNIGHT WINDOW.  IB-6180.
000450*----------------------------------------------------------------
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*
000540     COPY "SLPARM.CBL".
000550*
000560 DATA DIVISION.
000570 FILE SECTION.
000580*
000590     COPY "FDPARM.CBL".
000600*
000610 WORKING-STORAGE SECTION.
000620*
000630 01  WT-RUN-PARAMETERS.
000640     05  WT-AS-OF-DATE              PIC 9(08).
000650     05  WT-AS-OF-DATE-R REDEFINES WT-AS-OF-DATE.
000660         10  WT-AS-OF-CCYY              PIC 9(04).
000670         10  WT-AS-OF-MM                PIC 9(02).
000680         10  WT-AS-OF-DD                PIC 9(02).
000690     05  FILLER                     PIC X(01).
000700*
000710 01  WT-BANNER-DATE-EDIT.
000720     05  WT-BANNER-DATE             PIC 9(08).
000730     05  WT-BANNER-DATE-R REDEFINES WT-BANNER-DATE.
000740         10  WT-BANNER-MM               PIC 9(02).
000750         10  WT-BANNER-DD               PIC 9(02).
000760         10  WT-BANNER-CCYY             PIC 9(04).
000770     05  FILLER                     PIC X(01).
000780*
000790 01  WT-RUN-ID.
000800     05  WT-RUN-ID-NUM              PIC 9(12).
000810     05  WT-RUN-ID-R REDEFINES WT-RUN-ID-NUM.
000820         10  WT-RUN-ID-DATE             PIC 9(08).
000830         10  WT-RUN-ID-SEQ              PIC 9(04).
000840     05  FILLER                     PIC X(01).
000850*
000860 01  WT-STEP-COUNTER-REC.
000870     05  WT-STEP-COUNTER                PIC 9(02) COMP VALUE 0.
000880     05  FILLER                     PIC X(01).
000890*
000900 01  WT-BANNER-LINE-1.
000910     05  FILLER          PIC X(27) VALUE "INVOICE BATCH RUN -- AS-OF ".
000920     05  WT-BL-MM                   PIC 99.
000930     05  FILLER                     PIC X(01) VALUE "/".
000940     05  WT-BL-DD                   PIC 99.
000950     05  FILLER                     PIC X(01) VALUE "/".
000960     05  WT-BL-CCYY                 PIC 9999.
000970*
000980 01  WT-STEP-LINE.
000990     05  FILLER                     PIC X(09) VALUE "STEP ".
001000     05  WT-SL-NUMBER               PIC 9.
001010     05  FILLER                     PIC X(04) VALUE " OF ".
001020     05  WT-SL-TOTAL                PIC 9    VALUE 5.
001030     05  FILLER                     PIC X(04) VALUE " -- ".
001040     05  WT-SL-NAME                 PIC X(33).
001050*
001060 PROCEDURE DIVISION.
001070*
001080 0000-MAIN-CONTROL.
001090     PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
001100     PERFORM 0100-PRINT-RUN-BANNER THRU 0100-EXIT.
001110     PERFORM 0200-RUN-BATCH-STEPS THRU 0200-EXIT.
001120     PERFORM 0900-PRINT-COMPLETION-BANNER THRU 0900-EXIT.
001130     STOP RUN.
001140*
001150 0050-READ-RUN-PARM.
001160     OPEN INPUT RUN-PARM-FILE.
001170     READ RUN-PARM-FILE
001180         AT END GO TO 0050-EXIT.
001190     MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
001200     CLOSE RUN-PARM-FILE.
001210 0050-EXIT.
001220     EXIT.
001230*
001240 0100-PRINT-RUN-BANNER.
001250     MOVE WT-AS-OF-MM TO WT-BANNER-MM.
001260     MOVE WT-AS-OF-DD TO WT-BANNER-DD.
001270     MOVE WT-AS-OF-CCYY TO WT-BANNER-CCYY.
001280     MOVE WT-AS-OF-DATE TO WT-RUN-ID-DATE.
001290     MOVE 0001 TO WT-RUN-ID-SEQ.
001300     MOVE WT-BANNER-MM TO WT-BL-MM.
001310     MOVE WT-BANNER-DD TO WT-BL-DD.
001320     MOVE WT-BANNER-CCYY TO WT-BL-CCYY.
001330     DISPLAY WT-BANNER-LINE-1.
001340 0100-EXIT.
001350     EXIT.
001360*
001370 0200-RUN-BATCH-STEPS.
001380     PERFORM 0210-STEP-VALIDATE THRU 0210-EXIT.
001390     PERFORM 0220-STEP-CALCULATE THRU 0220-EXIT.
001400     PERFORM 0230-STEP-APPLY-PAYMENTS THRU 0230-EXIT.
001410     PERFORM 0240-STEP-FLAG-OVERDUE THRU 0240-EXIT.
001420     PERFORM 0250-STEP-SUMMARY THRU 0250-EXIT.
001430 0200-EXIT.
001440     EXIT.
001450*
001460 0210-STEP-VALIDATE.
001470     ADD 1 TO WT-STEP-COUNTER.
001480     CALL "VALIDATE-MASTER-DATA".
001490     MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
001500     MOVE "VALIDATE-MASTER-DATA COMPLETE" TO WT-SL-NAME.
001510     DISPLAY WT-STEP-LINE.
001520 0210-EXIT.
001530     EXIT.
001540*
001550 0220-STEP-CALCULATE.
001560     ADD 1 TO WT-STEP-COUNTER.
001570     CALL "CALCULATE-INVOICE-TOTALS".
001580     MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
001590     MOVE "CALCULATE-INVOICE-TOTALS COMPLETE" TO WT-SL-NAME.
001600     DISPLAY WT-STEP-LINE.
001610 0220-EXIT.
001620     EXIT.
001630*
001640 0230-STEP-APPLY-PAYMENTS.
001650     ADD 1 TO WT-STEP-COUNTER.
001660     CALL "APPLY-PAYMENTS".
001670     MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
001680     MOVE "APPLY-PAYMENTS COMPLETE" TO WT-SL-NAME.
001690     DISPLAY WT-STEP-LINE.
001700 0230-EXIT.
001710     EXIT.
001720*
001730 0240-STEP-FLAG-OVERDUE.
001740     ADD 1 TO WT-STEP-COUNTER.
001750     CALL "FLAG-OVERDUE-INVOICES".
001760     MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
001770     MOVE "FLAG-OVERDUE-INVOICES COMPLETE" TO WT-SL-NAME.
001780     DISPLAY WT-STEP-LINE.
001790 0240-EXIT.
001800     EXIT.
001810*
001820 0250-STEP-SUMMARY.
001830     ADD 1 TO WT-STEP-COUNTER.
001840     CALL "COMPANY-SUMMARY-REPORT".
001850     MOVE WT-STEP-COUNTER TO WT-SL-NUMBER.
001860     MOVE "COMPANY-SUMMARY-REPORT COMPLETE" TO WT-SL-NAME.
001870     DISPLAY WT-STEP-LINE.
001880 0250-EXIT.
001890     EXIT.
001900*
001910 0900-PRINT-COMPLETION-BANNER.
001920     DISPLAY "INVOICE BATCH RUN COMPLETE -- ALL STEPS FINISHED".
001930 0900-EXIT.
001940     EXIT.
001950
