000100*FDVALID.CBL -- record description for the validation/exception
000110*report.  132-column print file; the calling program formats each
000120*line into VR-PRINT-RECORD before the WRITE.
000130 FD  VALIDATION-REPORT
000140     RECORD CONTAINS 132 CHARACTERS
000150     LABEL RECORDS ARE OMITTED.
000160 01  VR-PRINT-RECORD                PIC X(132).
000170
