000100*FDPAIDIN.CBL -- record description for PAID-INVOICE-FILE, the
000110*working invoice file this run threads from the payment step to
000120*the overdue step.  Same layout as FDINVUPD.CBL, IP- prefix.
000130 FD  PAID-INVOICE-FILE
000140     RECORD CONTAINS 218 CHARACTERS
000150     LABEL RECORDS ARE STANDARD.
000160 01  IP-RECORD.
000170     05  IP-INVOICE-ID              PIC 9(10).
000180     05  IP-INVOICE-NUMBER          PIC X(14).
000190     05  IP-INVOICE-NUMBER-R REDEFINES IP-INVOICE-NUMBER.
000200         10  IP-INV-PREFIX              PIC X(03).
000210         10  IP-INV-DASH-1              PIC X(01).
000220         10  IP-INV-YEAR                PIC X(04).
000230         10  IP-INV-DASH-2              PIC X(01).
000240         10  IP-INV-SEQUENCE            PIC X(05).
000250     05  IP-COMPANY-ID              PIC 9(10).
000260     05  IP-CLIENT-ID               PIC 9(10).
000270     05  IP-ISSUE-DATE              PIC 9(08).
000280     05  IP-ISSUE-DATE-R REDEFINES IP-ISSUE-DATE.
000290         10  IP-ISSUE-CCYY              PIC 9(04).
000300         10  IP-ISSUE-MM                PIC 9(02).
000310         10  IP-ISSUE-DD                PIC 9(02).
000320     05  IP-DUE-DATE                PIC 9(08).
000330     05  IP-DUE-DATE-R REDEFINES IP-DUE-DATE.
000340         10  IP-DUE-CCYY                PIC 9(04).
000350         10  IP-DUE-MM                  PIC 9(02).
000360         10  IP-DUE-DD                  PIC 9(02).
000370     05  IP-STATUS                  PIC X(14).
000380         88  IP-STATUS-DRAFT                VALUE "DRAFT".
000390         88  IP-STATUS-PENDING              VALUE "PENDING".
000400         88  IP-STATUS-SENT                 VALUE "SENT".
000410         88  IP-STATUS-PAID                 VALUE "PAID".
000420         88  IP-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
000430         88  IP-STATUS-OVERDUE              VALUE "OVERDUE".
000440         88  IP-STATUS-CANCELLED            VALUE "CANCELLED".
000450         88  IP-STATUS-REFUNDED             VALUE "REFUNDED".
000460     05  IP-SUBTOTAL                PIC S9(13)V9(2).
000470     05  IP-VAT-RATE                PIC 9(03)V9(2).
000480     05  IP-VAT-AMOUNT              PIC S9(13)V9(2).
000490     05  IP-DISCOUNT-PCT            PIC 9(03)V9(2).
000500     05  IP-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
000510     05  IP-TOTAL-AMOUNT            PIC S9(13)V9(2).
000520     05  IP-AMOUNT-PAID             PIC S9(13)V9(2).
000530     05  IP-BALANCE-DUE             PIC S9(13)V9(2).
000540     05  IP-CURRENCY                PIC X(03).
000550     05  IP-REFERENCE-NUMBER        PIC X(20).
000560     05  IP-PO-NUMBER               PIC X(20).
000570     05  FILLER                     PIC X(01).
000580
