000100*FDINVOIC.CBL -- record description for the raw INVOICE input
000110*as received before this run's totals and numbering are applied.
000120*INV-NUMBER arrives blank on a new invoice; U5 fills it in.
000130 FD  INVOICE-FILE
000140     RECORD CONTAINS 218 CHARACTERS
000150     LABEL RECORDS ARE STANDARD.
000160 01  IN-RECORD.
000170     05  IN-INVOICE-ID              PIC 9(10).
000180     05  IN-INVOICE-NUMBER          PIC X(14).
000190     05  IN-INVOICE-NUMBER-R REDEFINES IN-INVOICE-NUMBER.
000200         10  IN-INV-PREFIX              PIC X(03).
000210         10  IN-INV-DASH-1              PIC X(01).
000220         10  IN-INV-YEAR                PIC X(04).
000230         10  IN-INV-DASH-2              PIC X(01).
000240         10  IN-INV-SEQUENCE            PIC X(05).
000250     05  IN-COMPANY-ID              PIC 9(10).
000260     05  IN-CLIENT-ID               PIC 9(10).
000270     05  IN-ISSUE-DATE              PIC 9(08).
000280     05  IN-ISSUE-DATE-R REDEFINES IN-ISSUE-DATE.
000290         10  IN-ISSUE-CCYY              PIC 9(04).
000300         10  IN-ISSUE-MM                PIC 9(02).
000310         10  IN-ISSUE-DD                PIC 9(02).
000320     05  IN-DUE-DATE                PIC 9(08).
000330     05  IN-DUE-DATE-R REDEFINES IN-DUE-DATE.
000340         10  IN-DUE-CCYY                PIC 9(04).
000350         10  IN-DUE-MM                  PIC 9(02).
000360         10  IN-DUE-DD                  PIC 9(02).
000370     05  IN-STATUS                  PIC X(14).
000380         88  IN-STATUS-DRAFT                VALUE "DRAFT".
000390         88  IN-STATUS-PENDING              VALUE "PENDING".
000400         88  IN-STATUS-SENT                 VALUE "SENT".
000410         88  IN-STATUS-PAID                 VALUE "PAID".
000420         88  IN-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
000430         88  IN-STATUS-OVERDUE              VALUE "OVERDUE".
000440         88  IN-STATUS-CANCELLED            VALUE "CANCELLED".
000450         88  IN-STATUS-REFUNDED             VALUE "REFUNDED".
000460     05  IN-SUBTOTAL                PIC S9(13)V9(2).
000470     05  IN-VAT-RATE                PIC 9(03)V9(2).
000480     05  IN-VAT-AMOUNT              PIC S9(13)V9(2).
000490     05  IN-DISCOUNT-PCT            PIC 9(03)V9(2).
000500     05  IN-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
000510     05  IN-TOTAL-AMOUNT            PIC S9(13)V9(2).
000520     05  IN-AMOUNT-PAID             PIC S9(13)V9(2).
000530     05  IN-BALANCE-DUE             PIC S9(13)V9(2).
000540     05  IN-CURRENCY                PIC X(03).
000550     05  IN-REFERENCE-NUMBER        PIC X(20).
000560     05  IN-PO-NUMBER               PIC X(20).
000570     05  FILLER                     PIC X(01).
000580
