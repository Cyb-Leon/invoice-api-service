000100*SLINVOIC.CBL -- FILE-CONTROL entry for the raw INVOICE input
000110     SELECT INVOICE-FILE
000120         ASSIGN TO "INVOICE"
000130         ORGANIZATION IS LINE SEQUENTIAL.
000140
