000100*SLCOMPANY.CBL -- FILE-CONTROL entry for the COMPANY master file.
000110*Ledger-house style: SL- copybooks carry SELECT clauses, FD-
000120*copybooks carry the matching record description.
000130     SELECT COMPANY-FILE
000140         ASSIGN TO "COMPANY"
000150         ORGANIZATION IS LINE SEQUENTIAL.
000160
