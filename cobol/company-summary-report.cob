000100*
000110*COMPANY-SUMMARY-REPORT
000120*
000130*Final step of the nightly run.  Sorts the finished invoice file by
000140*company and invoice number, matches it against the COMPANY and
000150*CLIENT masters, and prints one section per company: invoice and
000160*client counts, the paid/outstanding/MTD/YTD money lines, the
000170*month-by-month paid-revenue breakdown and the overdue ageing list.
000180*Grand totals for the whole run print at the end.
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.  COMPANY-SUMMARY-REPORT.
000220 AUTHOR.      N MOKOENA.
000230 INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
000240 DATE-WRITTEN. 09/09/91.
000250 DATE-COMPILED.
000260 SECURITY.    UNCLASSIFIED.
000270*
000280*----------------------------------------------------------------
000290*CHANGE LOG
000300*----------------------------------------------------------------
000310*09/09/91  NM  ORIGINAL PROGRAM.  IB-4471.
000320*06/14/94  RPV MONTHLY REVENUE BROKEN OUT OF TWELVE SEPARATE
000330*              FIELDS INTO AN OCCURS TABLE INDEXED BY MONTH, SAME
000340*              STYLE AS THE MAX-SEQUENCE TABLE IN THE TOTALS STEP.
000350*              IB-5090.
000360*03/02/95  RPV OUTSTANDING BALANCE NO LONGER INCLUDES CANCELLED OR
000370*              REFUNDED INVOICES -- THOSE BALANCES ARE CLOSED, NOT
000380*              OWED.  IB-5140.
000390*05/17/96  TKN OVERDUE DETAIL TABLE INCREASED TO 500 ENTRIES PER
000400*              COMPANY -- RAN OUT OF ROOM AT THE HOLIDAY-SEASON
000410*              PEAK LAST YEAR.
000420*01/06/99  TKN Y2K REMEDIATION -- MONTH-TO-DATE AND YEAR-TO-DATE
000430*              COMPARISONS USE THE FULL CCYY OF THE RUN-PARM AS-OF
000440*              DATE, VERIFIED CLEAN ACROSS THE CENTURY BOUNDARY.
000450*09/30/00  DPS CLIENT NAME ON THE OVERDUE DETAIL LINE TRUNCATED TO
000460*              25 CHARACTERS, PER THE FRANCHISE BILLING DESK'S
000470*              PRINTOUT WIDTH REQUEST.  IB-6180.
000480*----------------------------------------------------------------
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*
000570     COPY "SLOVRINV.CBL".
000580*
000590     SELECT WORK-FILE
000600         ASSIGN TO "WORKINV"
000610         ORGANIZATION IS SEQUENTIAL.
000620*
000630     SELECT SORT-FILE
000640         ASSIGN TO "SRTINV".
000650*
000660     COPY "SLCOMPANY.CBL".
000670     COPY "SLCLIENT.CBL".
000680     COPY "SLPARM.CBL".
000690     COPY "SLSUMRPT.CBL".
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*
000740     COPY "FDOVRINV.CBL".
000750*
000760 FD  WORK-FILE
000770     RECORD CONTAINS 224 CHARACTERS
000780     LABEL RECORDS ARE STANDARD.
000790 01  WK-RECORD.
000800     05  WK-INVOICE-ID              PIC 9(10).
000810     05  WK-INVOICE-NUMBER          PIC X(14).
000820     05  WK-COMPANY-ID              PIC 9(10).
000830     05  WK-CLIENT-ID               PIC 9(10).
000840     05  WK-ISSUE-DATE              PIC 9(08).
000850     05  WK-ISSUE-DATE-R REDEFINES WK-ISSUE-DATE.
000860         10  WK-ISSUE-CCYY              PIC 9(04).
000870         10  WK-ISSUE-MM                PIC 9(02).
000880         10  WK-ISSUE-DD                PIC 9(02).
000890     05  WK-DUE-DATE                PIC 9(08).
000900     05  WK-STATUS                  PIC X(14).
000910         88  WK-STATUS-DRAFT                VALUE "DRAFT".
000920         88  WK-STATUS-PENDING              VALUE "PENDING".
000930         88  WK-STATUS-SENT                 VALUE "SENT".
000940         88  WK-STATUS-PAID                 VALUE "PAID".
000950         88  WK-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
000960         88  WK-STATUS-OVERDUE              VALUE "OVERDUE".
000970         88  WK-STATUS-CANCELLED            VALUE "CANCELLED".
000980         88  WK-STATUS-REFUNDED             VALUE "REFUNDED".
000990     05  WK-SUBTOTAL                PIC S9(13)V9(2).
001000     05  WK-VAT-RATE                PIC 9(03)V9(2).
001010     05  WK-VAT-AMOUNT              PIC S9(13)V9(2).
001020     05  WK-DISCOUNT-PCT            PIC 9(03)V9(2).
001030     05  WK-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
001040     05  WK-TOTAL-AMOUNT            PIC S9(13)V9(2).
001050     05  WK-AMOUNT-PAID             PIC S9(13)V9(2).
001060     05  WK-BALANCE-DUE             PIC S9(13)V9(2).
001070     05  WK-CURRENCY                PIC X(03).
001080     05  WK-REFERENCE-NUMBER        PIC X(20).
001090     05  WK-PO-NUMBER               PIC X(20).
001100     05  WK-OVERDUE-SW              PIC X(01).
001110     05  WK-DAYS-OVERDUE            PIC S9(05).
001120     05  FILLER                     PIC X(01).
001130*
001140 SD  SORT-FILE.
001150 01  SK-RECORD.
001160     05  SK-INVOICE-ID              PIC 9(10).
001170     05  SK-INVOICE-NUMBER          PIC X(14).
001180     05  SK-COMPANY-ID              PIC 9(10).
001190     05  SK-CLIENT-ID               PIC 9(10).
001200     05  SK-ISSUE-DATE              PIC 9(08).
001210     05  SK-DUE-DATE                PIC 9(08).
001220     05  SK-STATUS                  PIC X(14).
001230     05  SK-SUBTOTAL                PIC S9(13)V9(2).
001240     05  SK-VAT-RATE                PIC 9(03)V9(2).
001250     05  SK-VAT-AMOUNT              PIC S9(13)V9(2).
001260     05  SK-DISCOUNT-PCT            PIC 9(03)V9(2).
001270     05  SK-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
001280     05  SK-TOTAL-AMOUNT            PIC S9(13)V9(2).
001290     05  SK-AMOUNT-PAID             PIC S9(13)V9(2).
001300     05  SK-BALANCE-DUE             PIC S9(13)V9(2).
001310     05  SK-CURRENCY                PIC X(03).
001320     05  SK-REFERENCE-NUMBER        PIC X(20).
001330     05  SK-PO-NUMBER               PIC X(20).
001340     05  SK-OVERDUE-SW              PIC X(01).
001350     05  SK-DAYS-OVERDUE            PIC S9(05).
001360     05  FILLER                     PIC X(01).
001370*
001380     COPY "FDCOMPANY.CBL".
001390     COPY "FDCLIENT.CBL".
001400     COPY "FDPARM.CBL".
001410     COPY "FDSUMRPT.CBL".
001420*
001430 WORKING-STORAGE SECTION.
001440*
001450     COPY "wsdate.cbl".
001460*
001470 01  WT-EOF-SWITCHES.
001480     05  WT-WORK-EOF-SW             PIC X       VALUE "N".
001490         88  WT-WORK-EOF                    VALUE "Y".
001500     05  WT-COMPANY-LOAD-EOF-SW     PIC X       VALUE "N".
001510         88  WT-COMPANY-LOAD-EOF            VALUE "Y".
001520     05  WT-CLIENT-LOAD-EOF-SW      PIC X       VALUE "N".
001530         88  WT-CLIENT-LOAD-EOF             VALUE "Y".
001540     05  FILLER                     PIC X(01).
001550*
001560 01  WT-RUN-PARAMETERS.
001570     05  WT-AS-OF-DATE              PIC 9(08).
001580     05  WT-AS-OF-DATE-R REDEFINES WT-AS-OF-DATE.
001590         10  WT-AS-OF-CCYY              PIC 9(04).
001600         10  WT-AS-OF-MM                PIC 9(02).
001610         10  WT-AS-OF-DD                PIC 9(02).
001620     05  FILLER                     PIC X(01).
001630*
001640 01  WT-COMPANY-TABLE.
001650     05  WT-CO-ENTRY OCCURS 500 TIMES
001660         INDEXED BY WT-CO-IX.
001670         10  WT-CO-COMPANY-ID           PIC 9(10).
001680         10  WT-CO-NAME                 PIC X(40).
001690     05  FILLER                     PIC X(01).
001700 01  WT-COMPANY-COUNT-REC.
001710     05  WT-COMPANY-COUNT               PIC 9(05) COMP VALUE 0.
001720     05  FILLER                     PIC X(01).
001730*
001740 01  WT-CLIENT-TABLE.
001750     05  WT-CL-ENTRY OCCURS 2000 TIMES
001760         INDEXED BY WT-CL-IX.
001770         10  WT-CL-CLIENT-ID            PIC 9(10).
001780         10  WT-CL-COMPANY-ID           PIC 9(10).
001790         10  WT-CL-NAME                 PIC X(40).
001800         10  WT-CL-ACTIVE-SW            PIC X(01).
001810             88  WT-CL-IS-ACTIVE                VALUE "Y".
001820     05  FILLER                     PIC X(01).
001830 01  WT-CLIENT-COUNT-REC.
001840     05  WT-CLIENT-COUNT                PIC 9(07) COMP VALUE 0.
001850     05  FILLER                     PIC X(01).
001860*
001870 01  WT-BREAK-FIELDS.
001880     05  WT-CURRENT-COMPANY-ID      PIC 9(10).
001890     05  WT-CURRENT-COMPANY-NAME    PIC X(40).
001900     05  FILLER                     PIC X(01).
001910*
001920 01  WT-INVOICE-COUNTS.
001930     05  WT-CT-TOTAL                PIC 9(07) COMP VALUE 0.
001940     05  WT-CT-DRAFT                PIC 9(07) COMP VALUE 0.
001950     05  WT-CT-PENDING              PIC 9(07) COMP VALUE 0.
001960     05  WT-CT-PAID                 PIC 9(07) COMP VALUE 0.
001970     05  WT-CT-OVERDUE              PIC 9(07) COMP VALUE 0.
001980     05  FILLER                     PIC X(01).
001990*
002000 01  WT-CLIENT-COUNTS-FOR-CO.
002010     05  WT-CO-CLIENT-TOTAL         PIC 9(07) COMP VALUE 0.
002020     05  WT-CO-CLIENT-ACTIVE        PIC 9(07) COMP VALUE 0.
002030     05  FILLER                     PIC X(01).
002040*
002050 01  WT-MONEY-ACCUM.
002060     05  WT-TOTAL-PAID              PIC S9(13)V9(2) VALUE 0.
002070     05  WT-TOTAL-OUTSTANDING       PIC S9(13)V9(2) VALUE 0.
002080     05  WT-MTD-REVENUE             PIC S9(13)V9(2) VALUE 0.
002090     05  WT-YTD-REVENUE             PIC S9(13)V9(2) VALUE 0.
002100     05  FILLER                     PIC X(01).
002110*
002120 01  WT-MONTHLY-REVENUE-TABLE.
002130     05  WT-MREV-ENTRY PIC S9(13)V9(2) VALUE 0
002140         OCCURS 12 TIMES INDEXED BY WT-MREV-IX.
002150     05  FILLER                     PIC X(01).
002160*
002170 01  WT-OVERDUE-DETAIL-TABLE.
002180     05  WT-OD-ENTRY OCCURS 500 TIMES
002190         INDEXED BY WT-OD-IX.
002200         10  WT-OD-INVOICE-NUMBER       PIC X(14).
002210         10  WT-OD-CLIENT-NAME          PIC X(25).
002220         10  WT-OD-BALANCE-DUE          PIC S9(13)V9(2).
002230         10  WT-OD-DAYS-OVERDUE         PIC S9(05).
002240     05  FILLER                     PIC X(01).
002250 01  WT-OVERDUE-COUNT-REC.
002260     05  WT-OVERDUE-COUNT               PIC 9(05) COMP VALUE 0.
002270     05  FILLER                     PIC X(01).
002280*
002290 01  WT-GRAND-TOTALS.
002300     05  WT-GR-INVOICE-COUNT        PIC 9(07) COMP VALUE 0.
002310     05  WT-GR-TOTAL-PAID           PIC S9(13)V9(2) VALUE 0.
002320     05  WT-GR-TOTAL-OUTSTANDING    PIC S9(13)V9(2) VALUE 0.
002330     05  FILLER                     PIC X(01).
002340*
002350 01  WT-PRINTED-LINES-REC.
002360     05  WT-PRINTED-LINES               PIC 9(02) COMP VALUE 99.
002370         88  WT-PAGE-FULL                   VALUE 30 THRU 99.
002380     05  FILLER                     PIC X(01).
002390 01  WT-PAGE-NUMBER-REC.
002400     05  WT-PAGE-NUMBER                 PIC 9(03) COMP VALUE 0.
002410     05  FILLER                     PIC X(01).
002420*
002430 01  WT-TITLE.
002440     05  FILLER                     PIC X(40) VALUE SPACES.
002450     05  FILLER            PIC X(22) VALUE "COMPANY SUMMARY REPORT".
002460     05  FILLER                     PIC X(55) VALUE SPACES.
002470     05  FILLER                     PIC X(05) VALUE "PAGE:".
002480     05  WT-T-PAGE-NUMBER           PIC ZZZ9.
002490     05  FILLER                     PIC X(06) VALUE SPACES.
002500*
002510 01  WT-HEADING-1.
002520     05  FILLER                     PIC X(09) VALUE "COMPANY: ".
002530     05  WT-H-COMPANY-ID            PIC Z(09)9.
002540     05  FILLER                     PIC X(02) VALUE SPACES.
002550     05  WT-H-COMPANY-NAME          PIC X(40).
002560     05  FILLER                     PIC X(71) VALUE SPACES.
002570*
002580 01  WT-COUNTS-LINE.
002590     05  FILLER                     PIC X(10) VALUE "INVOICES: ".
002600     05  FILLER                     PIC X(07) VALUE "TOTAL: ".
002610     05  WT-C-TOTAL                 PIC ZZZ,ZZ9.
002620     05  FILLER                     PIC X(02) VALUE SPACES.
002630     05  FILLER                     PIC X(07) VALUE "DRAFT: ".
002640     05  WT-C-DRAFT                 PIC ZZZ,ZZ9.
002650     05  FILLER                     PIC X(02) VALUE SPACES.
002660     05  FILLER                     PIC X(09) VALUE "PENDING: ".
002670     05  WT-C-PENDING               PIC ZZZ,ZZ9.
002680     05  FILLER                     PIC X(02) VALUE SPACES.
002690     05  FILLER                     PIC X(06) VALUE "PAID: ".
002700     05  WT-C-PAID                  PIC ZZZ,ZZ9.
002710     05  FILLER                     PIC X(02) VALUE SPACES.
002720     05  FILLER                     PIC X(09) VALUE "OVERDUE: ".
002730     05  WT-C-OVERDUE                PIC ZZZ,ZZ9.
002740     05  FILLER                     PIC X(41) VALUE SPACES.
002750*
002760 01  WT-CLIENT-COUNTS-LINE.
002770     05  FILLER                     PIC X(10) VALUE "CLIENTS:  ".
002780     05  FILLER                     PIC X(07) VALUE "TOTAL: ".
002790     05  WT-CC-TOTAL                PIC ZZZ,ZZ9.
002800     05  FILLER                     PIC X(02) VALUE SPACES.
002810     05  FILLER                     PIC X(08) VALUE "ACTIVE: ".
002820     05  WT-CC-ACTIVE               PIC ZZZ,ZZ9.
002830     05  FILLER                     PIC X(91) VALUE SPACES.
002840*
002850 01  WT-MONEY-LINE.
002860     05  WT-ML-LABEL                PIC X(24).
002870     05  FILLER                     PIC X(02) VALUE SPACES.
002880     05  WT-ML-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
002890     05  FILLER                     PIC X(91) VALUE SPACES.
002900*
002910 01  WT-MONTHLY-LINE.
002920     05  FILLER                     PIC X(04) VALUE SPACES.
002930     05  WT-MO-LABEL                PIC X(03).
002940     05  FILLER                     PIC X(02) VALUE SPACES.
002950     05  WT-MO-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
002960     05  FILLER                     PIC X(108) VALUE SPACES.
002970*
002980 01  WT-OVERDUE-HEADING.
002990     05  FILLER                     PIC X(04) VALUE SPACES.
003000     05  FILLER                     PIC X(14) VALUE "INVOICE NUMBER".
003010     05  FILLER                     PIC X(02) VALUE SPACES.
003020     05  FILLER                     PIC X(25) VALUE "CLIENT NAME".
003030     05  FILLER                     PIC X(02) VALUE SPACES.
003040     05  FILLER                     PIC X(15) VALUE "BALANCE DUE".
003050     05  FILLER                     PIC X(02) VALUE SPACES.
003060     05  FILLER                     PIC X(04) VALUE "DAYS".
003070     05  FILLER                     PIC X(64) VALUE SPACES.
003080*
003090 01  WT-OVERDUE-DETAIL-LINE.
003100     05  FILLER                     PIC X(04) VALUE SPACES.
003110     05  WT-OD-L-INVOICE            PIC X(14).
003120     05  FILLER                     PIC X(02) VALUE SPACES.
003130     05  WT-OD-L-CLIENT             PIC X(25).
003140     05  FILLER                     PIC X(02) VALUE SPACES.
003150     05  WT-OD-L-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
003160     05  FILLER                     PIC X(02) VALUE SPACES.
003170     05  WT-OD-L-DAYS               PIC ZZZ9.
003180     05  FILLER                     PIC X(64) VALUE SPACES.
003190*
003200 01  WT-GRAND-COUNT-LINE.
003210     05  WT-GC-LABEL                PIC X(24).
003220     05  FILLER                     PIC X(02) VALUE SPACES.
003230     05  WT-GC-COUNT                PIC ZZZ,ZZZ,ZZ9.
003240     05  FILLER                     PIC X(97) VALUE SPACES.
003250*
003260 PROCEDURE DIVISION.
003270*
003280 0000-MAIN-CONTROL.
003290     PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
003300     SORT SORT-FILE
003310         ON ASCENDING KEY SK-COMPANY-ID SK-INVOICE-ID
003320         USING OVERDUE-INVOICE-FILE
003330         GIVING WORK-FILE.
003340     OPEN INPUT WORK-FILE.
003350     OPEN INPUT COMPANY-FILE.
003360     PERFORM 0200-LOAD-COMPANY-TABLE THRU 0200-EXIT.
003370     CLOSE COMPANY-FILE.
003380     OPEN INPUT CLIENT-FILE.
003390     PERFORM 0250-LOAD-CLIENT-TABLE THRU 0250-EXIT.
003400     CLOSE CLIENT-FILE.
003410     OPEN OUTPUT SUMMARY-REPORT.
003420     PERFORM 0300-PROCESS-COMPANIES THRU 0300-EXIT.
003430     PERFORM 0900-PRINT-GRAND-TOTALS THRU 0900-EXIT.
003440     PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT.
003450     CLOSE WORK-FILE.
003460     CLOSE SUMMARY-REPORT.
003470     STOP RUN.
003480*
003490 0050-READ-RUN-PARM.
003500     OPEN INPUT RUN-PARM-FILE.
003510     READ RUN-PARM-FILE
003520         AT END GO TO 0050-EXIT.
003530     MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
003540     CLOSE RUN-PARM-FILE.
003550 0050-EXIT.
003560     EXIT.
003570*
003580 0200-LOAD-COMPANY-TABLE.
003590     PERFORM 0210-READ-COMPANY-FOR-LOAD THRU 0210-EXIT.
003600     PERFORM 0220-STORE-ONE-COMPANY THRU 0220-EXIT
003610         UNTIL WT-COMPANY-LOAD-EOF.
003620 0200-EXIT.
003630     EXIT.
003640*
003650 0210-READ-COMPANY-FOR-LOAD.
003660     READ COMPANY-FILE
003670         AT END MOVE "Y" TO WT-COMPANY-LOAD-EOF-SW
003680         GO TO 0210-EXIT.
003690 0210-EXIT.
003700     EXIT.
003710*
003720 0220-STORE-ONE-COMPANY.
003730     ADD 1 TO WT-COMPANY-COUNT.
003740     SET WT-CO-IX TO WT-COMPANY-COUNT.
003750     MOVE CO-COMPANY-ID TO WT-CO-COMPANY-ID (WT-CO-IX).
003760     MOVE CO-NAME TO WT-CO-NAME (WT-CO-IX).
003770     PERFORM 0210-READ-COMPANY-FOR-LOAD THRU 0210-EXIT.
003780 0220-EXIT.
003790     EXIT.
003800*
003810 0250-LOAD-CLIENT-TABLE.
003820     PERFORM 0260-READ-CLIENT-FOR-LOAD THRU 0260-EXIT.
003830     PERFORM 0270-STORE-ONE-CLIENT THRU 0270-EXIT
003840         UNTIL WT-CLIENT-LOAD-EOF.
003850 0250-EXIT.
003860     EXIT.
003870*
003880 0260-READ-CLIENT-FOR-LOAD.
003890     READ CLIENT-FILE
003900         AT END MOVE "Y" TO WT-CLIENT-LOAD-EOF-SW
003910         GO TO 0260-EXIT.
003920 0260-EXIT.
003930     EXIT.
003940*
003950 0270-STORE-ONE-CLIENT.
003960     ADD 1 TO WT-CLIENT-COUNT.
003970     SET WT-CL-IX TO WT-CLIENT-COUNT.
003980     MOVE CL-CLIENT-ID TO WT-CL-CLIENT-ID (WT-CL-IX).
003990     MOVE CL-COMPANY-ID TO WT-CL-COMPANY-ID (WT-CL-IX).
004000     MOVE CL-NAME TO WT-CL-NAME (WT-CL-IX).
004010     MOVE CL-ACTIVE TO WT-CL-ACTIVE-SW (WT-CL-IX).
004020     PERFORM 0260-READ-CLIENT-FOR-LOAD THRU 0260-EXIT.
004030 0270-EXIT.
004040     EXIT.
004050*
004060 0300-PROCESS-COMPANIES.
004070     PERFORM 0310-READ-WORK THRU 0310-EXIT.
004080     PERFORM 0320-PROCESS-ONE-COMPANY THRU 0320-EXIT
004090         UNTIL WT-WORK-EOF.
004100 0300-EXIT.
004110     EXIT.
004120*
004130 0310-READ-WORK.
004140     READ WORK-FILE
004150         AT END MOVE "Y" TO WT-WORK-EOF-SW
004160         GO TO 0310-EXIT.
004170 0310-EXIT.
004180     EXIT.
004190*
004200 0320-PROCESS-ONE-COMPANY.
004210     PERFORM 0325-ZERO-ACCUMULATORS THRU 0325-EXIT.
004220     MOVE WK-COMPANY-ID TO WT-CURRENT-COMPANY-ID.
004230     PERFORM 0340-LOOKUP-COMPANY-NAME THRU 0340-EXIT.
004240     PERFORM 0390-COUNT-COMPANY-CLIENTS THRU 0390-EXIT.
004250     PERFORM 0350-ACCUMULATE-ONE-INVOICE THRU 0350-EXIT
004260         UNTIL WT-WORK-EOF
004270         OR WK-COMPANY-ID NOT = WT-CURRENT-COMPANY-ID.
004280     PERFORM 0400-PRINT-COMPANY-SECTION THRU 0400-EXIT.
004290 0320-EXIT.
004300     EXIT.
004310*
004320 0325-ZERO-ACCUMULATORS.
004330     MOVE 0 TO WT-CT-TOTAL WT-CT-DRAFT WT-CT-PENDING WT-CT-PAID
004340         WT-CT-OVERDUE.
004350     MOVE 0 TO WT-TOTAL-PAID WT-TOTAL-OUTSTANDING WT-MTD-REVENUE
004360         WT-YTD-REVENUE.
004370     MOVE 0 TO WT-OVERDUE-COUNT.
004380     SET WT-MREV-IX TO 1.
004390 0325-ZERO-MONTH-LOOP.
004400     IF WT-MREV-IX > 12
004410         GO TO 0325-EXIT.
004420     MOVE 0 TO WT-MREV-ENTRY (WT-MREV-IX).
004430     SET WT-MREV-IX UP BY 1.
004440     GO TO 0325-ZERO-MONTH-LOOP.
004450 0325-EXIT.
004460     EXIT.
004470*
004480 0340-LOOKUP-COMPANY-NAME.
004490     MOVE "** COMPANY NOT FOUND **" TO WT-CURRENT-COMPANY-NAME.
004500     SET WT-CO-IX TO 1.
004510 0340-SCAN-LOOP.
004520     IF WT-CO-IX > WT-COMPANY-COUNT
004530         GO TO 0340-EXIT.
004540     IF WT-CO-COMPANY-ID (WT-CO-IX) = WT-CURRENT-COMPANY-ID
004550         MOVE WT-CO-NAME (WT-CO-IX) TO WT-CURRENT-COMPANY-NAME
004560         GO TO 0340-EXIT.
004570     SET WT-CO-IX UP BY 1.
004580     GO TO 0340-SCAN-LOOP.
004590 0340-EXIT.
004600     EXIT.
004610*
004620 0390-COUNT-COMPANY-CLIENTS.
004630     MOVE 0 TO WT-CO-CLIENT-TOTAL WT-CO-CLIENT-ACTIVE.
004640     SET WT-CL-IX TO 1.
004650 0390-SCAN-LOOP.
004660     IF WT-CL-IX > WT-CLIENT-COUNT
004670         GO TO 0390-EXIT.
004680     IF WT-CL-COMPANY-ID (WT-CL-IX) NOT = WT-CURRENT-COMPANY-ID
004690         GO TO 0390-NEXT.
004700     ADD 1 TO WT-CO-CLIENT-TOTAL.
004710     IF WT-CL-IS-ACTIVE (WT-CL-IX)
004720         ADD 1 TO WT-CO-CLIENT-ACTIVE.
004730 0390-NEXT.
004740     SET WT-CL-IX UP BY 1.
004750     GO TO 0390-SCAN-LOOP.
004760 0390-EXIT.
004770     EXIT.
004780*
004790 0350-ACCUMULATE-ONE-INVOICE.
004800     ADD 1 TO WT-CT-TOTAL.
004810     ADD 1 TO WT-GR-INVOICE-COUNT.
004820     IF WK-STATUS-DRAFT
004830         ADD 1 TO WT-CT-DRAFT.
004840     IF WK-STATUS-PENDING OR WK-STATUS-SENT
004850         ADD 1 TO WT-CT-PENDING.
004860     IF WK-STATUS-PAID
004870         ADD 1 TO WT-CT-PAID
004880         ADD WK-TOTAL-AMOUNT TO WT-TOTAL-PAID
004890         ADD WK-TOTAL-AMOUNT TO WT-GR-TOTAL-PAID
004900         PERFORM 0360-ADD-MONTHLY-REVENUE THRU 0360-EXIT.
004910     IF WK-STATUS-OVERDUE
004920         ADD 1 TO WT-CT-OVERDUE
004930         PERFORM 0370-STORE-OVERDUE-DETAIL THRU 0370-EXIT.
004940     IF NOT (WK-STATUS-PAID OR WK-STATUS-CANCELLED OR WK-STATUS-REFUNDED)
004950         ADD WK-BALANCE-DUE TO WT-TOTAL-OUTSTANDING
004960         ADD WK-BALANCE-DUE TO WT-GR-TOTAL-OUTSTANDING.
004970     IF WK-ISSUE-CCYY = WT-AS-OF-CCYY AND WK-ISSUE-MM = WT-AS-OF-MM
004980         ADD WK-TOTAL-AMOUNT TO WT-MTD-REVENUE.
004990     IF WK-ISSUE-CCYY = WT-AS-OF-CCYY
005000         AND WK-ISSUE-DATE NOT > WT-AS-OF-DATE
005010         ADD WK-TOTAL-AMOUNT TO WT-YTD-REVENUE.
005020     PERFORM 0310-READ-WORK THRU 0310-EXIT.
005030 0350-EXIT.
005040     EXIT.
005050*
005060 0360-ADD-MONTHLY-REVENUE.
005070     IF WK-ISSUE-CCYY NOT = WT-AS-OF-CCYY
005080         GO TO 0360-EXIT.
005090     SET WT-MREV-IX TO WK-ISSUE-MM.
005100     ADD WK-TOTAL-AMOUNT TO WT-MREV-ENTRY (WT-MREV-IX).
005110 0360-EXIT.
005120     EXIT.
005130*
005140 0370-STORE-OVERDUE-DETAIL.
005150     IF WT-OVERDUE-COUNT NOT < 500
005160         GO TO 0370-EXIT.
005170     ADD 1 TO WT-OVERDUE-COUNT.
005180     SET WT-OD-IX TO WT-OVERDUE-COUNT.
005190     MOVE WK-INVOICE-NUMBER TO WT-OD-INVOICE-NUMBER (WT-OD-IX).
005200     PERFORM 0380-LOOKUP-CLIENT-NAME THRU 0380-EXIT.
005210     MOVE WK-BALANCE-DUE TO WT-OD-BALANCE-DUE (WT-OD-IX).
005220     MOVE WK-DAYS-OVERDUE TO WT-OD-DAYS-OVERDUE (WT-OD-IX).
005230 0370-EXIT.
005240     EXIT.
005250*
005260 0380-LOOKUP-CLIENT-NAME.
005270     MOVE "** CLIENT NOT FOUND **  " TO WT-OD-CLIENT-NAME (WT-OD-IX).
005280     SET WT-CL-IX TO 1.
005290 0380-SCAN-LOOP.
005300     IF WT-CL-IX > WT-CLIENT-COUNT
005310         GO TO 0380-EXIT.
005320     IF WT-CL-CLIENT-ID (WT-CL-IX) = WK-CLIENT-ID
005330         MOVE WT-CL-NAME (WT-CL-IX) (1:25) TO WT-OD-CLIENT-NAME (WT-OD-IX)
005340         GO TO 0380-EXIT.
005350     SET WT-CL-IX UP BY 1.
005360     GO TO 0380-SCAN-LOOP.
005370 0380-EXIT.
005380     EXIT.
005390*
005400 0400-PRINT-COMPANY-SECTION.
005410     PERFORM 0410-PRINT-HEADER THRU 0410-EXIT.
005420     PERFORM 0420-PRINT-COUNTS THRU 0420-EXIT.
005430     PERFORM 0430-PRINT-CLIENT-COUNTS THRU 0430-EXIT.
005440     PERFORM 0440-PRINT-MONEY-LINES THRU 0440-EXIT.
005450     PERFORM 0450-PRINT-MONTHLY-BREAKDOWN THRU 0450-EXIT.
005460     PERFORM 0460-PRINT-OVERDUE-DETAIL THRU 0460-EXIT.
005470     PERFORM 0470-PRINT-BLANK-LINE THRU 0470-EXIT.
005480 0400-EXIT.
005490     EXIT.
005500*
005510 0410-PRINT-HEADER.
005520     IF WT-PAGE-FULL
005530         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
005540         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
005550     MOVE SPACES TO WT-HEADING-1.
005560     MOVE WT-CURRENT-COMPANY-ID TO WT-H-COMPANY-ID.
005570     MOVE WT-CURRENT-COMPANY-NAME TO WT-H-COMPANY-NAME.
005580     MOVE WT-HEADING-1 TO SR-PRINT-RECORD.
005590     WRITE SR-PRINT-RECORD BEFORE ADVANCING 2.
005600     ADD 2 TO WT-PRINTED-LINES.
005610 0410-EXIT.
005620     EXIT.
005630*
005640 0420-PRINT-COUNTS.
005650     IF WT-PAGE-FULL
005660         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
005670         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
005680     MOVE WT-CT-TOTAL TO WT-C-TOTAL.
005690     MOVE WT-CT-DRAFT TO WT-C-DRAFT.
005700     MOVE WT-CT-PENDING TO WT-C-PENDING.
005710     MOVE WT-CT-PAID TO WT-C-PAID.
005720     MOVE WT-CT-OVERDUE TO WT-C-OVERDUE.
005730     MOVE WT-COUNTS-LINE TO SR-PRINT-RECORD.
005740     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
005750     ADD 1 TO WT-PRINTED-LINES.
005760 0420-EXIT.
005770     EXIT.
005780*
005790 0430-PRINT-CLIENT-COUNTS.
005800     IF WT-PAGE-FULL
005810         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
005820         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
005830     MOVE WT-CO-CLIENT-TOTAL TO WT-CC-TOTAL.
005840     MOVE WT-CO-CLIENT-ACTIVE TO WT-CC-ACTIVE.
005850     MOVE WT-CLIENT-COUNTS-LINE TO SR-PRINT-RECORD.
005860     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
005870     ADD 1 TO WT-PRINTED-LINES.
005880 0430-EXIT.
005890     EXIT.
005900*
005910 0440-PRINT-MONEY-LINES.
005920     PERFORM 0441-PRINT-TOTAL-PAID THRU 0441-EXIT.
005930     PERFORM 0442-PRINT-TOTAL-OUTSTANDING THRU 0442-EXIT.
005940     PERFORM 0443-PRINT-MTD-REVENUE THRU 0443-EXIT.
005950     PERFORM 0444-PRINT-YTD-REVENUE THRU 0444-EXIT.
005960 0440-EXIT.
005970     EXIT.
005980*
005990 0441-PRINT-TOTAL-PAID.
006000     IF WT-PAGE-FULL
006010         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
006020         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
006030     MOVE "TOTAL PAID"             TO WT-ML-LABEL.
006040     MOVE WT-TOTAL-PAID             TO WT-ML-AMOUNT.
006050     MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
006060     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
006070     ADD 1 TO WT-PRINTED-LINES.
006080 0441-EXIT.
006090     EXIT.
006100*
006110 0442-PRINT-TOTAL-OUTSTANDING.
006120     IF WT-PAGE-FULL
006130         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
006140         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
006150     MOVE "TOTAL OUTSTANDING"      TO WT-ML-LABEL.
006160     MOVE WT-TOTAL-OUTSTANDING      TO WT-ML-AMOUNT.
006170     MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
006180     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
006190     ADD 1 TO WT-PRINTED-LINES.
006200 0442-EXIT.
006210     EXIT.
006220*
006230 0443-PRINT-MTD-REVENUE.
006240     IF WT-PAGE-FULL
006250         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
006260         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
006270     MOVE "MONTH-TO-DATE REVENUE"  TO WT-ML-LABEL.
006280     MOVE WT-MTD-REVENUE            TO WT-ML-AMOUNT.
006290     MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
006300     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
006310     ADD 1 TO WT-PRINTED-LINES.
006320 0443-EXIT.
006330     EXIT.
006340*
006350 0444-PRINT-YTD-REVENUE.
006360     IF WT-PAGE-FULL
006370         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
006380         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
006390     MOVE "YEAR-TO-DATE REVENUE"   TO WT-ML-LABEL.
006400     MOVE WT-YTD-REVENUE            TO WT-ML-AMOUNT.
006410     MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
006420     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
006430     ADD 1 TO WT-PRINTED-LINES.
006440 0444-EXIT.
006450     EXIT.
006460*
006470 0450-PRINT-MONTHLY-BREAKDOWN.
006480     SET WT-MREV-IX TO 1.
006490 0450-LOOP.
006500     IF WT-MREV-IX > 12
006510         GO TO 0450-EXIT.
006520     IF WT-MREV-ENTRY (WT-MREV-IX) = 0
006530         GO TO 0450-NEXT.
006540     PERFORM 0455-PRINT-ONE-MONTH-LINE THRU 0455-EXIT.
006550 0450-NEXT.
006560     SET WT-MREV-IX UP BY 1.
006570     GO TO 0450-LOOP.
006580 0450-EXIT.
006590     EXIT.
006600*
006610 0455-PRINT-ONE-MONTH-LINE.
006620     IF WT-PAGE-FULL
006630         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
006640         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
006650     MOVE SPACES TO WT-MONTHLY-LINE.
006660     MOVE WD-MONTH-NAME (WT-MREV-IX) (1:3) TO WT-MO-LABEL.
006670     MOVE WT-MREV-ENTRY (WT-MREV-IX) TO WT-MO-AMOUNT.
006680     MOVE WT-MONTHLY-LINE TO SR-PRINT-RECORD.
006690     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
006700     ADD 1 TO WT-PRINTED-LINES.
006710 0455-EXIT.
006720     EXIT.
006730*
006740 0460-PRINT-OVERDUE-DETAIL.
006750     IF WT-OVERDUE-COUNT = 0
006760         GO TO 0460-EXIT.
006770     PERFORM 0462-PRINT-OVERDUE-HEADING THRU 0462-EXIT.
006780     SET WT-OD-IX TO 1.
006790 0460-DETAIL-LOOP.
006800     IF WT-OD-IX > WT-OVERDUE-COUNT
006810         GO TO 0460-EXIT.
006820     PERFORM 0464-PRINT-ONE-OVERDUE-LINE THRU 0464-EXIT.
006830     SET WT-OD-IX UP BY 1.
006840     GO TO 0460-DETAIL-LOOP.
006850 0460-EXIT.
006860     EXIT.
006870*
006880 0462-PRINT-OVERDUE-HEADING.
006890     IF WT-PAGE-FULL
006900         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
006910         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
006920     MOVE WT-OVERDUE-HEADING TO SR-PRINT-RECORD.
006930     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
006940     ADD 1 TO WT-PRINTED-LINES.
006950 0462-EXIT.
006960     EXIT.
006970*
006980 0464-PRINT-ONE-OVERDUE-LINE.
006990     IF WT-PAGE-FULL
007000         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
007010         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
007020     MOVE SPACES TO WT-OVERDUE-DETAIL-LINE.
007030     MOVE WT-OD-INVOICE-NUMBER (WT-OD-IX) TO WT-OD-L-INVOICE.
007040     MOVE WT-OD-CLIENT-NAME (WT-OD-IX) TO WT-OD-L-CLIENT.
007050     MOVE WT-OD-BALANCE-DUE (WT-OD-IX) TO WT-OD-L-BALANCE.
007060     MOVE WT-OD-DAYS-OVERDUE (WT-OD-IX) TO WT-OD-L-DAYS.
007070     MOVE WT-OVERDUE-DETAIL-LINE TO SR-PRINT-RECORD.
007080     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007090     ADD 1 TO WT-PRINTED-LINES.
007100 0464-EXIT.
007110     EXIT.
007120*
007130 0470-PRINT-BLANK-LINE.
007140     MOVE SPACES TO SR-PRINT-RECORD.
007150     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007160     ADD 1 TO WT-PRINTED-LINES.
007170 0470-EXIT.
007180     EXIT.
007190*
007200 0900-PRINT-GRAND-TOTALS.
007210     IF WT-PAGE-FULL
007220         PERFORM 9800-FINALIZE-PAGE THRU 9800-EXIT
007230         PERFORM 9700-PRINT-HEADINGS THRU 9700-EXIT.
007240     MOVE "GRAND TOTAL INVOICES"   TO WT-GC-LABEL.
007250     MOVE WT-GR-INVOICE-COUNT       TO WT-GC-COUNT.
007260     MOVE WT-GRAND-COUNT-LINE TO SR-PRINT-RECORD.
007270     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007280     ADD 1 TO WT-PRINTED-LINES.
007290     MOVE "GRAND TOTAL PAID"       TO WT-ML-LABEL.
007300     MOVE WT-GR-TOTAL-PAID          TO WT-ML-AMOUNT.
007310     MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
007320     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007330     ADD 1 TO WT-PRINTED-LINES.
007340     MOVE "GRAND TOTAL OUTSTANDING" TO WT-ML-LABEL.
007350     MOVE WT-GR-TOTAL-OUTSTANDING    TO WT-ML-AMOUNT.
007360     MOVE WT-MONEY-LINE TO SR-PRINT-RECORD.
007370     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007380     ADD 1 TO WT-PRINTED-LINES.
007390 0900-EXIT.
007400     EXIT.
007410*
007420 9700-PRINT-HEADINGS.
007430     ADD 1 TO WT-PAGE-NUMBER.
007440     MOVE WT-PAGE-NUMBER TO WT-T-PAGE-NUMBER.
007450     MOVE WT-TITLE TO SR-PRINT-RECORD.
007460     WRITE SR-PRINT-RECORD AFTER ADVANCING C01.
007470     MOVE SPACES TO SR-PRINT-RECORD.
007480     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007490     MOVE 0 TO WT-PRINTED-LINES.
007500 9700-EXIT.
007510     EXIT.
007520*
007530 9800-FINALIZE-PAGE.
007540     MOVE SPACES TO SR-PRINT-RECORD.
007550     WRITE SR-PRINT-RECORD BEFORE ADVANCING 1.
007560 9800-EXIT.
007570     EXIT.
007580
