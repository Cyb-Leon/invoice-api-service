000100*SLPAYMT.CBL -- FILE-CONTROL entry for the PAYMENT input file.
000110     SELECT PAYMENT-FILE
000120         ASSIGN TO "PAYMENT"
000130         ORGANIZATION IS LINE SEQUENTIAL.
000140
