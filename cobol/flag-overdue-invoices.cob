000100*
000110*FLAG-OVERDUE-INVOICES
000120*
000130*Fourth step of the nightly run.  Compares each invoice's DUE-DATE
000140*against the run's AS-OF date; any invoice not already PAID,
000150*CANCELLED or REFUNDED whose due date has passed is marked OVERDUE
000160*and carries a DAYS-OVERDUE count forward for the summary step's
000170*ageing lines.
000180*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FLAG-OVERDUE-INVOICES.
000210 AUTHOR.      N MOKOENA.
000220 INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
000230 DATE-WRITTEN. 08/19/91.
000240 DATE-COMPILED.
000250 SECURITY.    UNCLASSIFIED.
000260*
000270*----------------------------------------------------------------
000280*CHANGE LOG
000290*----------------------------------------------------------------
000300*08/19/91  NM  ORIGINAL PROGRAM.  IB-4471.
000310*06/14/94  RPV DAY-COUNT ARITHMETIC PULLED OUT INTO PLDATE.CBL,
000320*              SHARED WITH THE SUMMARY REPORT'S AGEING LINE.
000330*              IB-5090.
000340*03/02/95  RPV DRAFT INVOICES ARE NOW ELIGIBLE FOR THE OVERDUE
000350*              FLAG LIKE ANY OTHER NON-TERMINAL STATUS -- A DRAFT
000360*              SITTING PAST ITS DUE DATE STILL NEEDS TO SHOW ON
000370*              THE AGEING LIST.  IB-5140.
000380*01/06/99  TKN Y2K REMEDIATION -- DUE-DATE AND AS-OF DATE ALREADY
000390*              FULL CCYYMMDD, VERIFIED PLDATE.CBL HANDLES THE
000400*              CENTURY BOUNDARY CORRECTLY (RAN TEST CASES ACROSS
000410*              12/31/1999 - 01/01/2000).
000420*09/30/00  DPS EXCLUDED REFUNDED INVOICES FROM THE OVERDUE FLAG,
000430*              PER FINANCE MEMO -- A REFUNDED INVOICE IS CLOSED,
000440*              NOT OUTSTANDING.  IB-6180.
000450*----------------------------------------------------------------
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*
000540     COPY "SLPAIDIN.CBL".
000550     COPY "SLOVRINV.CBL".
000560     COPY "SLPARM.CBL".
000570*
000580 DATA DIVISION.
000590 FILE SECTION.
000600*
000610     COPY "FDPAIDIN.CBL".
000620     COPY "FDOVRINV.CBL".
000630     COPY "FDPARM.CBL".
000640*
000650 WORKING-STORAGE SECTION.
000660*
000670     COPY "wsdate.cbl".
000680*
000690 01  WT-EOF-SWITCHES.
000700     05  WT-INVOICE-EOF-SW          PIC X       VALUE "N".
000710         88  WT-INVOICE-EOF                 VALUE "Y".
000720     05  FILLER                     PIC X(01).
000730*
000740 01  WT-RUN-PARAMETERS.
000750     05  WT-AS-OF-DATE              PIC 9(08).
000760     05  FILLER                     PIC X(01).
000770*
000780 01  WT-COUNTERS.
000790     05  WT-IN-READ                 PIC 9(07) COMP VALUE 0.
000800     05  WT-IN-OVERDUE               PIC 9(07) COMP VALUE 0.
000810     05  FILLER                     PIC X(01).
000820*
000830 PROCEDURE DIVISION.
000840*
000850 0000-MAIN-CONTROL.
000860     PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
000870     OPEN INPUT PAID-INVOICE-FILE.
000880     OPEN OUTPUT OVERDUE-INVOICE-FILE.
000890     PERFORM 0300-PROCESS-INVOICES THRU 0300-EXIT.
000900     CLOSE PAID-INVOICE-FILE.
000910     CLOSE OVERDUE-INVOICE-FILE.
000920     STOP RUN.
000930*
000940 0050-READ-RUN-PARM.
000950     OPEN INPUT RUN-PARM-FILE.
000960     READ RUN-PARM-FILE
000970         AT END GO TO 0050-EXIT.
000980     MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
000990     CLOSE RUN-PARM-FILE.
001000 0050-EXIT.
001010     EXIT.
001020*
001030 0300-PROCESS-INVOICES.
001040     PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
001050     PERFORM 0330-PROCESS-ONE-INVOICE THRU 0330-EXIT
001060         UNTIL WT-INVOICE-EOF.
001070 0300-EXIT.
001080     EXIT.
001090*
001100 0310-READ-INVOICE.
001110     READ PAID-INVOICE-FILE
001120         AT END MOVE "Y" TO WT-INVOICE-EOF-SW
001130         GO TO 0310-EXIT.
001140     ADD 1 TO WT-IN-READ.
001150 0310-EXIT.
001160     EXIT.
001170*
001180 0330-PROCESS-ONE-INVOICE.
001190     MOVE SPACES TO IV-RECORD.
001200     MOVE IP-INVOICE-ID TO IV-INVOICE-ID.
001210     MOVE IP-INVOICE-NUMBER TO IV-INVOICE-NUMBER.
001220     MOVE IP-COMPANY-ID TO IV-COMPANY-ID.
001230     MOVE IP-CLIENT-ID TO IV-CLIENT-ID.
001240     MOVE IP-ISSUE-DATE TO IV-ISSUE-DATE.
001250     MOVE IP-DUE-DATE TO IV-DUE-DATE.
001260     MOVE IP-STATUS TO IV-STATUS.
001270     MOVE IP-SUBTOTAL TO IV-SUBTOTAL.
001280     MOVE IP-VAT-RATE TO IV-VAT-RATE.
001290     MOVE IP-VAT-AMOUNT TO IV-VAT-AMOUNT.
001300     MOVE IP-DISCOUNT-PCT TO IV-DISCOUNT-PCT.
001310     MOVE IP-DISCOUNT-AMOUNT TO IV-DISCOUNT-AMOUNT.
001320     MOVE IP-TOTAL-AMOUNT TO IV-TOTAL-AMOUNT.
001330     MOVE IP-AMOUNT-PAID TO IV-AMOUNT-PAID.
001340     MOVE IP-BALANCE-DUE TO IV-BALANCE-DUE.
001350     MOVE IP-CURRENCY TO IV-CURRENCY.
001360     MOVE IP-REFERENCE-NUMBER TO IV-REFERENCE-NUMBER.
001370     MOVE IP-PO-NUMBER TO IV-PO-NUMBER.
001380     MOVE "N" TO IV-OVERDUE-SW.
001390     MOVE 0 TO IV-DAYS-OVERDUE.
001400     IF IV-STATUS-PAID OR IV-STATUS-CANCELLED OR IV-STATUS-REFUNDED
001410         GO TO 0335-WRITE.
001420     IF IV-DUE-DATE NOT < WT-AS-OF-DATE
001430         GO TO 0335-WRITE.
001440     MOVE IV-DUE-DATE TO WD-DATE-A.
001450     MOVE WT-AS-OF-DATE TO WD-DATE-B.
001460     PERFORM 9190-CALCULATE-DAYS-BETWEEN THRU 9190-EXIT.
001470     MOVE "Y" TO IV-OVERDUE-SW.
001480     MOVE WD-DAYS-RESULT TO IV-DAYS-OVERDUE.
001490     MOVE "OVERDUE" TO IV-STATUS.
001500     ADD 1 TO WT-IN-OVERDUE.
001510 0335-WRITE.
001520     WRITE IV-RECORD.
001530     PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
001540 0330-EXIT.
001550     EXIT.
001560*
001570     COPY "PLDATE.CBL".
001580
