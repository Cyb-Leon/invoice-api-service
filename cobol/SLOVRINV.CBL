000100*SLOVRINV.CBL -- FILE-CONTROL entry for the OVERDUE-INVOICE-FILE,
000110*the final generation of the working invoice file, carrying the
000120*DAYS-OVERDUE flag forward to the company summary step.
000130     SELECT OVERDUE-INVOICE-FILE
000140         ASSIGN TO "OVRDINV"
000150         ORGANIZATION IS LINE SEQUENTIAL.
000160
