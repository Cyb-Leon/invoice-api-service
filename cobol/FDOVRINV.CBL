000100*FDOVRINV.CBL -- record description for OVERDUE-INVOICE-FILE, the
000110*final generation of the working invoice file.  Same layout as
000120*FDPAIDIN.CBL, IV- prefix, plus the overdue flag and day count the
000130*summary step needs for its overdue detail lines.
000140 FD  OVERDUE-INVOICE-FILE
000150     RECORD CONTAINS 224 CHARACTERS
000160     LABEL RECORDS ARE STANDARD.
000170 01  IV-RECORD.
000180     05  IV-INVOICE-ID              PIC 9(10).
000190     05  IV-INVOICE-NUMBER          PIC X(14).
000200     05  IV-INVOICE-NUMBER-R REDEFINES IV-INVOICE-NUMBER.
000210         10  IV-INV-PREFIX              PIC X(03).
000220         10  IV-INV-DASH-1              PIC X(01).
000230         10  IV-INV-YEAR                PIC X(04).
000240         10  IV-INV-DASH-2              PIC X(01).
000250         10  IV-INV-SEQUENCE            PIC X(05).
000260     05  IV-COMPANY-ID              PIC 9(10).
000270     05  IV-CLIENT-ID               PIC 9(10).
000280     05  IV-ISSUE-DATE              PIC 9(08).
000290     05  IV-ISSUE-DATE-R REDEFINES IV-ISSUE-DATE.
000300         10  IV-ISSUE-CCYY              PIC 9(04).
000310         10  IV-ISSUE-MM                PIC 9(02).
000320         10  IV-ISSUE-DD                PIC 9(02).
000330     05  IV-DUE-DATE                PIC 9(08).
000340     05  IV-DUE-DATE-R REDEFINES IV-DUE-DATE.
000350         10  IV-DUE-CCYY                PIC 9(04).
000360         10  IV-DUE-MM                  PIC 9(02).
000370         10  IV-DUE-DD                  PIC 9(02).
000380     05  IV-STATUS                  PIC X(14).
000390         88  IV-STATUS-DRAFT                VALUE "DRAFT".
000400         88  IV-STATUS-PENDING              VALUE "PENDING".
000410         88  IV-STATUS-SENT                 VALUE "SENT".
000420         88  IV-STATUS-PAID                 VALUE "PAID".
000430         88  IV-STATUS-PARTIAL             VALUE "PARTIALLY-PAID".
000440         88  IV-STATUS-OVERDUE              VALUE "OVERDUE".
000450         88  IV-STATUS-CANCELLED            VALUE "CANCELLED".
000460         88  IV-STATUS-REFUNDED             VALUE "REFUNDED".
000470     05  IV-SUBTOTAL                PIC S9(13)V9(2).
000480     05  IV-VAT-RATE                PIC 9(03)V9(2).
000490     05  IV-VAT-AMOUNT              PIC S9(13)V9(2).
000500     05  IV-DISCOUNT-PCT            PIC 9(03)V9(2).
000510     05  IV-DISCOUNT-AMOUNT         PIC S9(13)V9(2).
000520     05  IV-TOTAL-AMOUNT            PIC S9(13)V9(2).
000530     05  IV-AMOUNT-PAID             PIC S9(13)V9(2).
000540     05  IV-BALANCE-DUE             PIC S9(13)V9(2).
000550     05  IV-CURRENCY                PIC X(03).
000560     05  IV-REFERENCE-NUMBER        PIC X(20).
000570     05  IV-PO-NUMBER               PIC X(20).
000580     05  IV-OVERDUE-SW              PIC X(01)  VALUE "N".
000590         88  IV-IS-OVERDUE                  VALUE "Y".
000600         88  IV-NOT-OVERDUE                 VALUE "N".
000610     05  IV-DAYS-OVERDUE            PIC S9(05).
000620     05  FILLER                     PIC X(01).
000630
