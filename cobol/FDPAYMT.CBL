000100*FDPAYMT.CBL -- record description for the PAYMENT input file.
000110 FD  PAYMENT-FILE
000120     RECORD CONTAINS 80 CHARACTERS
000130     LABEL RECORDS ARE STANDARD.
000140 01  PY-RECORD.
000150     05  PY-PAYMENT-ID              PIC 9(10).
000160     05  PY-INVOICE-ID              PIC 9(10).
000170     05  PY-AMOUNT                  PIC S9(13)V9(2).
000180     05  PY-PAYMENT-DATE            PIC 9(08).
000190     05  PY-PAYMENT-DATE-R REDEFINES PY-PAYMENT-DATE.
000200         10  PY-PAY-CCYY                PIC 9(04).
000210         10  PY-PAY-MM                  PIC 9(02).
000220         10  PY-PAY-DD                  PIC 9(02).
000230     05  PY-METHOD                  PIC X(12).
000240         88  PY-METHOD-EFT                  VALUE "EFT".
000250         88  PY-METHOD-CASH                 VALUE "CASH".
000260         88  PY-METHOD-CREDIT-CARD          VALUE "CREDIT-CARD".
000270         88  PY-METHOD-DEBIT-CARD           VALUE "DEBIT-CARD".
000280         88  PY-METHOD-CHEQUE               VALUE "CHEQUE".
000290         88  PY-METHOD-SNAPSCAN             VALUE "SNAPSCAN".
000300         88  PY-METHOD-ZAPPER               VALUE "ZAPPER".
000310         88  PY-METHOD-PAYFAST              VALUE "PAYFAST".
000320         88  PY-METHOD-OTHER                VALUE "OTHER".
000330     05  PY-REFERENCE-NUMBER        PIC X(20).
000340     05  PY-RECONCILED              PIC X(01).
000350         88  PY-IS-RECONCILED               VALUE "Y".
000360         88  PY-NOT-RECONCILED              VALUE "N".
000370     05  FILLER                     PIC X(03).
000380
