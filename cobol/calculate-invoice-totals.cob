000100*
000110*CALCULATE-INVOICE-TOTALS
000120*
000130*Second step of the nightly run.  Matches each INVOICE against its
000140*LINE-ITEM records, works out the line, subtotal, discount and VAT
000150*amounts, assigns a PFX-YYYY-NNNNN invoice number to any invoice
000160*that does not already carry one, and writes the fully-costed
000170*record to UPDATED-INVOICE-FILE for the payment and overdue steps
000180*that follow it in the run.
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.  CALCULATE-INVOICE-TOTALS.
000220 AUTHOR.      N MOKOENA.
000230 INSTALLATION. BUSINESS SYSTEMS -- BATCH DEVELOPMENT.
000240 DATE-WRITTEN. 07/19/91.
000250 DATE-COMPILED.
000260 SECURITY.    UNCLASSIFIED.
000270*
000280*----------------------------------------------------------------
000290*CHANGE LOG
000300*----------------------------------------------------------------
000310*07/19/91  NM  ORIGINAL PROGRAM.  IB-4471.
000320*01/22/92  NM  CORRECTED LINE-DISCOUNT ROUNDING, WAS TRUNCATING
000330*              INSTEAD OF HALF-ADJUSTING.  IB-4602.
000340*06/14/94  RPV PULLED THE PERCENT/ROUNDED COMPUTE OUT INTO A
000350*              SHARED COPYBOOK (PLMONEY.CBL) SO THE INVOICE
000360*              DISCOUNT AND VAT COMPUTES CANNOT DRIFT APART FROM
000370*              THE LINE-ITEM ONE AGAIN.  IB-5090.
000380*03/02/95  RPV ADDED SECOND PASS OVER INVOICE-FILE TO BUILD THE
000390*              MAX-SEQUENCE TABLE BEFORE NUMBERING STARTS -- THE
000400*              OLD SINGLE-PASS VERSION NUMBERED INVOICES IN
000410*              INVOICE-ID ORDER, NOT PER-COMPANY ORDER, AND
000420*              ISSUED DUPLICATE NUMBERS.  IB-5140.
000430*05/17/96  TKN INCREASED MAX-SEQUENCE TABLE TO 500 COMPANIES.
000440*01/06/99  TKN Y2K REMEDIATION -- YEAR FOR THE INVOICE NUMBER
000450*              COMES FROM THE FULL CCYY OF THE RUN-PARM AS-OF
000460*              DATE, NOT A 2-DIGIT WINDOW.  VERIFIED CLEAN.
000470*09/30/00  DPS INVOICE NUMBER PREFIX IS NOW SUPPLIED ON RUN-PARM
000480*              RATHER THAN HARD-CODED "INV", PER REQUEST OF THE
000490*              FRANCHISE BILLING DESK.  IB-6180.
000500*----------------------------------------------------------------
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*
000590     COPY "SLINVOIC.CBL".
000600     COPY "SLLNITEM.CBL".
000610     COPY "SLCLIENT.CBL".
000620     COPY "SLINVUPD.CBL".
000630     COPY "SLVALID.CBL".
000640     COPY "SLPARM.CBL".
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690     COPY "FDINVOIC.CBL".
000700     COPY "FDLNITEM.CBL".
000710     COPY "FDCLIENT.CBL".
000720     COPY "FDINVUPD.CBL".
000730     COPY "FDVALID.CBL".
000740     COPY "FDPARM.CBL".
000750*
000760 WORKING-STORAGE SECTION.
000770*
000780     COPY "wsdate.cbl".
000790*
000800 01  WT-EOF-SWITCHES.
000810     05  WT-INVOICE-EOF-SW          PIC X       VALUE "N".
000820         88  WT-INVOICE-EOF                 VALUE "Y".
000830     05  WT-LNITEM-EOF-SW           PIC X       VALUE "N".
000840         88  WT-LNITEM-EOF                  VALUE "Y".
000850     05  WT-SCAN-EOF-SW             PIC X       VALUE "N".
000860         88  WT-SCAN-EOF                    VALUE "Y".
000870     05  FILLER                     PIC X(01).
000880*
000890 01  WT-RUN-PARAMETERS.
000900     05  WT-AS-OF-DATE              PIC 9(08).
000910     05  WT-INVOICE-PREFIX          PIC X(03)  VALUE "INV".
000920     05  FILLER                     PIC X(01).
000930*
000940 01  WT-MAX-SEQ-TABLE.
000950     05  WT-MAX-SEQ-ENTRY OCCURS 500 TIMES
000960         INDEXED BY WT-MSQ-IX.
000970         10  WT-MSQ-COMPANY-ID          PIC 9(10).
000980         10  WT-MSQ-YEAR                PIC 9(04).
000990         10  WT-MSQ-HIGH-SEQUENCE       PIC 9(05) COMP.
001000     05  FILLER                     PIC X(01).
001010 01  WT-MAX-SEQ-COUNT-REC.
001020     05  WT-MAX-SEQ-COUNT               PIC 9(05) COMP VALUE 0.
001030     05  FILLER                     PIC X(01).
001040*
001050 01  WT-CLIENT-TABLE.
001060     05  WT-CL-ENTRY OCCURS 2000 TIMES
001070         INDEXED BY WT-CL-IX.
001080         10  WT-CL-CLIENT-ID            PIC 9(10).
001090         10  WT-CL-COMPANY-ID           PIC 9(10).
001100     05  FILLER                     PIC X(01).
001110 01  WT-CLIENT-COUNT-REC.
001120     05  WT-CLIENT-COUNT                PIC 9(07) COMP VALUE 0.
001130     05  FILLER                     PIC X(01).
001140 01  WT-CLIENT-LOAD-EOF-SW-REC.
001150     05  WT-CLIENT-LOAD-EOF-SW          PIC X       VALUE "N".
001160         88  WT-CLIENT-LOAD-EOF              VALUE "Y".
001170     05  FILLER                     PIC X(01).
001180*
001190 01  WT-LNITEM-HELD-SW-REC.
001200     05  WT-LNITEM-HELD-SW              PIC X       VALUE "N".
001210         88  WT-LNITEM-IS-HELD               VALUE "Y".
001220     05  FILLER                     PIC X(01).
001230 01  WT-INVOICE-VALID-SW-REC.
001240     05  WT-INVOICE-VALID-SW            PIC X       VALUE "Y".
001250         88  WT-INVOICE-IS-VALID             VALUE "Y".
001260         88  WT-INVOICE-NOT-VALID            VALUE "N".
001270     05  FILLER                     PIC X(01).
001280 01  WT-EXCEPTION-LINE.
001290     05  WT-EX-RECTYPE               PIC X(08)  VALUE "INVOICE ".
001300     05  FILLER                      PIC X(01).
001310     05  WT-EX-KEY                   PIC X(10).
001320     05  FILLER                      PIC X(01).
001330     05  WT-EX-RULE                  PIC X(22).
001340     05  FILLER                      PIC X(01).
001350     05  WT-EX-REASON                PIC X(58).
001360     05  FILLER                      PIC X(31).
001370*
001380 01  WT-INVOICE-MONEY-FIELDS.
001390     05  WT-SUBTOTAL-ACCUM              PIC S9(13)V9(2) VALUE 0.
001400     05  WT-LINE-GROSS                  PIC S9(13)V9(2) VALUE 0.
001410     05  WT-LINE-DISCOUNT               PIC S9(13)V9(2) VALUE 0.
001420     05  WT-NET-AMOUNT                  PIC S9(13)V9(2) VALUE 0.
001430     05  FILLER                     PIC X(01).
001440*
001450 01  WT-MONEY-WORK.
001460     05  WM-BASE-AMOUNT             PIC S9(13)V9(2).
001470     05  WM-PERCENT                 PIC 9(03)V9(2).
001480     05  WM-RESULT-AMOUNT           PIC S9(13)V9(2).
001490     05  FILLER                     PIC X(01).
001500*
001510 01  WT-NUMBERING-FIELDS.
001520     05  WT-YEAR-DIGITS                 PIC 9(04).
001530     05  WT-SEQ-NUMERIC                 PIC 9(05) COMP.
001540     05  WT-SEQ-EDITED                  PIC 9(05).
001550     05  FILLER                     PIC X(01).
001560*
001570 01  WT-COUNTERS.
001580     05  WT-IN-READ                 PIC 9(07) COMP VALUE 0.
001590     05  WT-IN-CALCULATED           PIC 9(07) COMP VALUE 0.
001600     05  WT-IN-REJECTED             PIC 9(07) COMP VALUE 0.
001610     05  FILLER                     PIC X(01).
001620*
001630 PROCEDURE DIVISION.
001640*
001650 0000-MAIN-CONTROL.
001660     PERFORM 0050-READ-RUN-PARM THRU 0050-EXIT.
001670     OPEN INPUT INVOICE-FILE.
001680     PERFORM 0150-SCAN-EXISTING-NUMBERS THRU 0150-EXIT.
001690     CLOSE INVOICE-FILE.
001700     OPEN INPUT CLIENT-FILE.
001710     PERFORM 0200-LOAD-CLIENT-TABLE THRU 0200-EXIT.
001720     CLOSE CLIENT-FILE.
001730     OPEN INPUT INVOICE-FILE.
001740     OPEN INPUT LINE-ITEM-FILE.
001750     OPEN OUTPUT UPDATED-INVOICE-FILE.
001760     OPEN EXTEND VALIDATION-REPORT.
001770     PERFORM 0300-PROCESS-INVOICES THRU 0300-EXIT.
001780     CLOSE INVOICE-FILE.
001790     CLOSE LINE-ITEM-FILE.
001800     CLOSE UPDATED-INVOICE-FILE.
001810     CLOSE VALIDATION-REPORT.
001820     STOP RUN.
001830*
001840 0050-READ-RUN-PARM.
001850     OPEN INPUT RUN-PARM-FILE.
001860     READ RUN-PARM-FILE
001870         AT END GO TO 0050-EXIT.
001880     MOVE PARM-AS-OF-DATE TO WT-AS-OF-DATE.
001890     MOVE PARM-INVOICE-PREFIX TO WT-INVOICE-PREFIX.
001900     CLOSE RUN-PARM-FILE.
001910 0050-EXIT.
001920     EXIT.
001930*
001940 0150-SCAN-EXISTING-NUMBERS.
001950     PERFORM 0160-READ-INVOICE-FOR-SCAN THRU 0160-EXIT.
001960     PERFORM 0170-TALLY-ONE-NUMBER THRU 0170-EXIT
001970         UNTIL WT-SCAN-EOF.
001980 0150-EXIT.
001990     EXIT.
002000*
002010 0160-READ-INVOICE-FOR-SCAN.
002020     READ INVOICE-FILE
002030         AT END MOVE "Y" TO WT-SCAN-EOF-SW
002040         GO TO 0160-EXIT.
002050 0160-EXIT.
002060     EXIT.
002070*
002080 0170-TALLY-ONE-NUMBER.
002090     IF IN-INVOICE-NUMBER = SPACES
002100         GO TO 0175-SCAN-NEXT.
002110     MOVE IN-INV-YEAR TO WT-YEAR-DIGITS.
002120     IF IN-INV-SEQUENCE NOT NUMERIC
002130         GO TO 0175-SCAN-NEXT.
002140     MOVE IN-INV-SEQUENCE TO WT-SEQ-NUMERIC.
002150     PERFORM 0180-FIND-OR-ADD-MSQ THRU 0180-EXIT.
002160     IF WT-SEQ-NUMERIC > WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX)
002170         MOVE WT-SEQ-NUMERIC TO WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX).
002180 0175-SCAN-NEXT.
002190     PERFORM 0160-READ-INVOICE-FOR-SCAN THRU 0160-EXIT.
002200 0170-EXIT.
002210     EXIT.
002220*
002230 0180-FIND-OR-ADD-MSQ.
002240     SET WT-MSQ-IX TO 1.
002250 0180-SCAN-LOOP.
002260     IF WT-MSQ-IX > WT-MAX-SEQ-COUNT
002270         GO TO 0180-ADD-NEW.
002280     IF WT-MSQ-COMPANY-ID (WT-MSQ-IX) = IN-COMPANY-ID
002290         AND WT-MSQ-YEAR (WT-MSQ-IX) = WT-YEAR-DIGITS
002300         GO TO 0180-EXIT.
002310     SET WT-MSQ-IX UP BY 1.
002320     GO TO 0180-SCAN-LOOP.
002330 0180-ADD-NEW.
002340     ADD 1 TO WT-MAX-SEQ-COUNT.
002350     SET WT-MSQ-IX TO WT-MAX-SEQ-COUNT.
002360     MOVE IN-COMPANY-ID TO WT-MSQ-COMPANY-ID (WT-MSQ-IX).
002370     MOVE WT-YEAR-DIGITS TO WT-MSQ-YEAR (WT-MSQ-IX).
002380     MOVE 0 TO WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX).
002390 0180-EXIT.
002400     EXIT.
002410*
002420 0200-LOAD-CLIENT-TABLE.
002430     PERFORM 0210-READ-CLIENT-FOR-LOAD THRU 0210-EXIT.
002440     PERFORM 0220-STORE-ONE-CLIENT THRU 0220-EXIT
002450         UNTIL WT-CLIENT-LOAD-EOF.
002460 0200-EXIT.
002470     EXIT.
002480*
002490 0210-READ-CLIENT-FOR-LOAD.
002500     READ CLIENT-FILE
002510         AT END MOVE "Y" TO WT-CLIENT-LOAD-EOF-SW
002520         GO TO 0210-EXIT.
002530 0210-EXIT.
002540     EXIT.
002550*
002560 0220-STORE-ONE-CLIENT.
002570     ADD 1 TO WT-CLIENT-COUNT.
002580     SET WT-CL-IX TO WT-CLIENT-COUNT.
002590     MOVE CL-CLIENT-ID TO WT-CL-CLIENT-ID (WT-CL-IX).
002600     MOVE CL-COMPANY-ID TO WT-CL-COMPANY-ID (WT-CL-IX).
002610     PERFORM 0210-READ-CLIENT-FOR-LOAD THRU 0210-EXIT.
002620 0220-EXIT.
002630     EXIT.
002640*
002650 0300-PROCESS-INVOICES.
002660     PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
002670     PERFORM 0320-READ-LNITEM THRU 0320-EXIT
002680         UNTIL WT-LNITEM-EOF.
002690     PERFORM 0330-PROCESS-ONE-INVOICE THRU 0330-EXIT
002700         UNTIL WT-INVOICE-EOF.
002710 0300-EXIT.
002720     EXIT.
002730*
002740 0310-READ-INVOICE.
002750     READ INVOICE-FILE
002760         AT END MOVE "Y" TO WT-INVOICE-EOF-SW
002770         GO TO 0310-EXIT.
002780     ADD 1 TO WT-IN-READ.
002790 0310-EXIT.
002800     EXIT.
002810*
002820 0320-READ-LNITEM.
002830     IF WT-LNITEM-IS-HELD
002840         GO TO 0320-EXIT.
002850     READ LINE-ITEM-FILE
002860         AT END MOVE "Y" TO WT-LNITEM-EOF-SW
002870         GO TO 0320-EXIT.
002880     MOVE "Y" TO WT-LNITEM-HELD-SW.
002890 0320-EXIT.
002900     EXIT.
002910*
002920 0330-PROCESS-ONE-INVOICE.
002930     MOVE 0 TO WT-SUBTOTAL-ACCUM.
002940     MOVE "Y" TO WT-INVOICE-VALID-SW.
002950     MOVE SPACES TO IU-RECORD.
002960     MOVE IN-INVOICE-ID       TO IU-INVOICE-ID.
002970     MOVE IN-INVOICE-NUMBER   TO IU-INVOICE-NUMBER.
002980     MOVE IN-COMPANY-ID       TO IU-COMPANY-ID.
002990     MOVE IN-CLIENT-ID        TO IU-CLIENT-ID.
003000     MOVE IN-ISSUE-DATE       TO IU-ISSUE-DATE.
003010     MOVE IN-DUE-DATE         TO IU-DUE-DATE.
003020     MOVE IN-STATUS           TO IU-STATUS.
003030     MOVE IN-VAT-RATE         TO IU-VAT-RATE.
003040     MOVE IN-DISCOUNT-PCT     TO IU-DISCOUNT-PCT.
003050     MOVE IN-CURRENCY         TO IU-CURRENCY.
003060     MOVE IN-REFERENCE-NUMBER TO IU-REFERENCE-NUMBER.
003070     MOVE IN-PO-NUMBER        TO IU-PO-NUMBER.
003080     PERFORM 0340-CHECK-CLIENT-BELONGS THRU 0340-EXIT.
003090 0331-CONSUME-LINES.
003100     IF WT-LNITEM-EOF
003110         GO TO 0335-TOTALS.
003120     IF NOT WT-LNITEM-IS-HELD
003130         GO TO 0335-TOTALS.
003140     IF LI-INVOICE-ID < IN-INVOICE-ID
003150         MOVE SPACES TO WT-EXCEPTION-LINE
003160         MOVE "LINE-ITM" TO WT-EX-RECTYPE
003170         MOVE LI-LINE-ID TO WT-EX-KEY
003180         MOVE "UNKNOWN INVOICE-ID    " TO WT-EX-RULE
003190         WRITE VR-PRINT-RECORD FROM WT-EXCEPTION-LINE
003200         MOVE "N" TO WT-LNITEM-HELD-SW
003210         PERFORM 0320-READ-LNITEM THRU 0320-EXIT
003220         GO TO 0331-CONSUME-LINES.
003230     IF LI-INVOICE-ID > IN-INVOICE-ID
003240         GO TO 0335-TOTALS.
003250     PERFORM 0400-CALCULATE-LINE-TOTAL THRU 0400-EXIT.
003260     ADD LI-LINE-TOTAL TO WT-SUBTOTAL-ACCUM.
003270     MOVE "N" TO WT-LNITEM-HELD-SW.
003280     PERFORM 0320-READ-LNITEM THRU 0320-EXIT.
003290     GO TO 0331-CONSUME-LINES.
003300 0335-TOTALS.
003310     IF WT-INVOICE-NOT-VALID
003320         ADD 1 TO WT-IN-REJECTED
003330         GO TO 0339-NEXT-INVOICE.
003340     MOVE WT-SUBTOTAL-ACCUM TO IU-SUBTOTAL.
003350     PERFORM 0450-CALCULATE-INVOICE-TOTALS THRU 0450-EXIT.
003360     IF IU-INVOICE-NUMBER = SPACES
003370         PERFORM 0500-ASSIGN-INVOICE-NUMBER THRU 0500-EXIT.
003380     WRITE IU-RECORD.
003390     ADD 1 TO WT-IN-CALCULATED.
003400 0339-NEXT-INVOICE.
003410     PERFORM 0310-READ-INVOICE THRU 0310-EXIT.
003420 0330-EXIT.
003430     EXIT.
003440*
003450 0340-CHECK-CLIENT-BELONGS.
003460     IF WT-CLIENT-COUNT = 0
003470         GO TO 0340-REJECT.
003480     SET WT-CL-IX TO 1.
003490 0340-SCAN-LOOP.
003500     IF WT-CL-IX > WT-CLIENT-COUNT
003510         GO TO 0340-REJECT.
003520     IF WT-CL-CLIENT-ID (WT-CL-IX) = IN-CLIENT-ID
003530         GO TO 0340-VERIFY-COMPANY.
003540     SET WT-CL-IX UP BY 1.
003550     GO TO 0340-SCAN-LOOP.
003560 0340-VERIFY-COMPANY.
003570     IF WT-CL-COMPANY-ID (WT-CL-IX) = IN-COMPANY-ID
003580         GO TO 0340-EXIT.
003590 0340-REJECT.
003600     MOVE "N" TO WT-INVOICE-VALID-SW.
003610     MOVE SPACES TO WT-EXCEPTION-LINE.
003620     MOVE "INVOICE " TO WT-EX-RECTYPE.
003630     MOVE IN-INVOICE-ID TO WT-EX-KEY.
003640     MOVE "CLIENT NOT IN COMPANY" TO WT-EX-RULE.
003650     WRITE VR-PRINT-RECORD FROM WT-EXCEPTION-LINE.
003660 0340-EXIT.
003670     EXIT.
003680*
003690 0400-CALCULATE-LINE-TOTAL.
003700     COMPUTE WT-LINE-GROSS = LI-UNIT-PRICE * LI-QUANTITY.
003710     IF LI-DISCOUNT-PCT = 0
003720         MOVE WT-LINE-GROSS TO LI-LINE-TOTAL
003730         GO TO 0400-EXIT.
003740     MOVE WT-LINE-GROSS TO WM-BASE-AMOUNT.
003750     MOVE LI-DISCOUNT-PCT TO WM-PERCENT.
003760     PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
003770     MOVE WM-RESULT-AMOUNT TO WT-LINE-DISCOUNT.
003780     COMPUTE LI-LINE-TOTAL = WT-LINE-GROSS - WT-LINE-DISCOUNT.
003790 0400-EXIT.
003800     EXIT.
003810*
003820 0450-CALCULATE-INVOICE-TOTALS.
003830     IF IU-DISCOUNT-PCT = 0
003840         MOVE 0 TO IU-DISCOUNT-AMOUNT
003850         GO TO 0451-NET.
003860     MOVE IU-SUBTOTAL TO WM-BASE-AMOUNT.
003870     MOVE IU-DISCOUNT-PCT TO WM-PERCENT.
003880     PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
003890     MOVE WM-RESULT-AMOUNT TO IU-DISCOUNT-AMOUNT.
003900 0451-NET.
003910     COMPUTE WT-NET-AMOUNT = IU-SUBTOTAL - IU-DISCOUNT-AMOUNT.
003920     IF IU-VAT-RATE = 0
003930         MOVE 0 TO IU-VAT-AMOUNT
003940         GO TO 0452-TOTAL.
003950     MOVE WT-NET-AMOUNT TO WM-BASE-AMOUNT.
003960     MOVE IU-VAT-RATE TO WM-PERCENT.
003970     PERFORM 9200-APPLY-PERCENT-ROUNDED THRU 9200-EXIT.
003980     MOVE WM-RESULT-AMOUNT TO IU-VAT-AMOUNT.
003990 0452-TOTAL.
004000     COMPUTE IU-TOTAL-AMOUNT = WT-NET-AMOUNT + IU-VAT-AMOUNT.
004010     MOVE 0 TO IU-AMOUNT-PAID.
004020     MOVE IU-TOTAL-AMOUNT TO IU-BALANCE-DUE.
004030 0450-EXIT.
004040     EXIT.
004050*
004060 0500-ASSIGN-INVOICE-NUMBER.
004070     MOVE WT-INVOICE-PREFIX TO IU-INV-PREFIX.
004080     MOVE "-" TO IU-INV-DASH-1.
004090     MOVE WT-AS-OF-DATE (1:4) TO IU-INV-YEAR.
004100     MOVE "-" TO IU-INV-DASH-2.
004110     MOVE WT-AS-OF-DATE (1:4) TO WT-YEAR-DIGITS.
004120     PERFORM 0180-FIND-OR-ADD-MSQ THRU 0180-EXIT.
004130     ADD 1 TO WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX).
004140     MOVE WT-MSQ-HIGH-SEQUENCE (WT-MSQ-IX) TO WT-SEQ-EDITED.
004150     MOVE WT-SEQ-EDITED TO IU-INV-SEQUENCE.
004160 0500-EXIT.
004170     EXIT.
004180*
004190     COPY "PLDATE.CBL".
004200     COPY "PLMONEY.CBL".
004210
