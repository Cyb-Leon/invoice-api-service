000100*SLLNITEM.CBL -- FILE-CONTROL entry for the LINE-ITEM input file.
000110     SELECT LINE-ITEM-FILE
000120         ASSIGN TO "LNITEM"
000130         ORGANIZATION IS LINE SEQUENTIAL.
000140
