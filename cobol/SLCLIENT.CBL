000100*SLCLIENT.CBL -- FILE-CONTROL entry for the CLIENT master file.
000110     SELECT CLIENT-FILE
000120         ASSIGN TO "CLIENT"
000130         ORGANIZATION IS LINE SEQUENTIAL.
000140
