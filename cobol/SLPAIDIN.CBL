000100*SLPAIDIN.CBL -- FILE-CONTROL entry for the PAID-INVOICE-FILE, the
000110*working invoice file produced by the payment-application step,
000120*read in turn by the overdue step.
000130     SELECT PAID-INVOICE-FILE
000140         ASSIGN TO "PAIDINV"
000150         ORGANIZATION IS LINE SEQUENTIAL.
000160
