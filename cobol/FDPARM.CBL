000100*FDPARM.CBL -- record description for the one-record run-parameter
000110*file.  The operator (or the JCL step that builds it) supplies the
000120*AS-OF processing date and the invoice-number prefix for this run.
000130 FD  RUN-PARM-FILE
000140     RECORD CONTAINS 20 CHARACTERS
000150     LABEL RECORDS ARE STANDARD.
000160 01  PARM-RECORD.
000170     05  PARM-AS-OF-DATE            PIC 9(08).
000180     05  PARM-AS-OF-DATE-R REDEFINES PARM-AS-OF-DATE.
000190         10  PARM-AS-OF-CCYY            PIC 9(04).
000200         10  PARM-AS-OF-MM              PIC 9(02).
000210         10  PARM-AS-OF-DD              PIC 9(02).
000220     05  PARM-INVOICE-PREFIX        PIC X(03).
000230     05  FILLER                     PIC X(09).
000240
